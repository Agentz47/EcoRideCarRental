000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRTABC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide in-memory master/transaction       00000500
000600*     tables, shared LINKAGE shape for every called subprogram.   00000600
000700*                                                                *00000700
000800*   FUNCTION = ECRMIO LOADS THESE THREE TABLES ONCE PER RUN;      00000800
000900*     EVERY OTHER PROGRAM RECEIVES THEM BY REFERENCE ON THE       00000900
001000*     CALL USING LIST SO THERE IS NO RE-READING OF THE MASTER     00001000
001100*     FILES.  TABLE SIZES (500/1000/2000) MATCH THE FLEET AND     00001100
001200*     CUSTOMER BASE SIZING STUDY DONE FOR THE COLOMBO PILOT.      00001200
001300*                                                                *00001300
001400*   CHANGE ACTIVITY -                                             00001400
001500*     04/02/24  RDP  CR2024-0091  ORIGINAL COPYBOOK.              00001500
001600*     09/30/24  RDP  CR2024-0201  BOOKING TABLE WIDENED FROM 1000 00001600
001700*                    TO 2000 ROWS - PEAK SEASON RUN ABENDED WITH  00001700
001800*                    A SUBSCRIPT OUT OF RANGE.                    00001800
001900******************************************************************00001900
002000 01  WS-VEHICLE-TABLE.                                            00002000
002100     05  WT-VEHICLE-ROW OCCURS 500 TIMES INDEXED BY WT-VX.        00002100
002200         10  WT-VEHICLE-REC.                                      00002200
002300             15  WT-CAR-ID              PIC X(06).                00002300
002400             15  WT-MODEL               PIC X(20).                00002400
002500             15  WT-CATEGORY            PIC X(15).                00002500
002600             15  WT-DAILY-RENTAL-PRICE  PIC S9(7)V99.             00002600
002700             15  WT-AVAILABILITY-STATUS PIC X(17).                00002700
002800*                                                                 00002800
002900 01  WS-CUSTOMER-TABLE.                                           00002900
003000     05  WC-CUSTOMER-ROW OCCURS 1000 TIMES INDEXED BY WC-CX.      00003000
003100         10  WC-CUSTOMER-REC.                                     00003100
003200             15  WC-NIC-OR-PASSPORT     PIC X(12).                00003200
003300             15  WC-CUSTOMER-NAME       PIC X(25).                00003300
003400             15  WC-CONTACT-NUMBER      PIC X(12).                00003400
003500             15  WC-EMAIL               PIC X(30).                00003500
003600*                                                                 00003600
003700 01  WS-BOOKING-TABLE.                                            00003700
003800     05  WB-BOOKING-ROW OCCURS 2000 TIMES INDEXED BY WB-BX.       00003800
003900         10  WB-BOOKING-REC.                                      00003900
004000             15  WB-BOOKING-ID          PIC X(08).                00004000
004100             15  WB-CUSTOMER-NIC        PIC X(12).                00004100
004200             15  WB-VEHICLE-ID          PIC X(06).                00004200
004300             15  WB-START-DATE          PIC 9(08).                00004300
004400             15  WB-END-DATE            PIC 9(08).                00004400
004500             15  WB-TOTAL-KM            PIC 9(05).                00004500
