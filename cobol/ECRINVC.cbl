000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRINVC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* INVOICE.  PRICES ONE BOOKING AGAINST THE OLDER, MARKETING-      00000900
001000* MANDATED 7-CATEGORY RATE CARD (ECRTARC'S ECR-XTARIFF-TABLE)     00001000
001100* AND PRINTS THE CUSTOMER-FACING INVOICE DOCUMENT.  CALLED ONCE   00001100
001200* PER BOOKING FROM ECRMAIN'S PRICE-AND-INVOICE PASS, RIGHT AFTER  00001200
001300* ECRFEEC.  DO NOT MERGE THE TWO PROGRAMS - THE FREE-KM RULE AND  00001300
001400* THE TREATMENT OF THE DEPOSIT ARE DELIBERATELY DIFFERENT (SEE    00001400
001500* CR2024-0102 BELOW) AND MARKETING WANTS BOTH NUMBERS SIDE BY     00001500
001600* SIDE DURING THE MIGRATION OFF THE OLD RATE CARD.                00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* CHANGE ACTIVITY -                                               00001900
002000*   05/03/24  RDP  CR2024-0102  ORIGINAL PROGRAM - REPLACES THE   00002000
002100*                MANUAL INVOICE SPREADSHEET THE COLOMBO BRANCH    00002100
002200*                WAS STILL MAINTAINING.                           00002200
002300*   10/11/24  RDP  CR2024-0210  ADDED THE THREE EXTENDED-FLEET    00002300
002400*                CATEGORIES (RACING, OFF ROAD SUV, SUPER LUXURY). 00002400
002500*   01/09/25  JMK  CR2025-0002  FREE-KM CONFIRMED WITH MARKETING  00002500
002600*                AS A FLAT ALLOWANCE, NOT PER RENTAL DAY - THIS   00002600
002700*                PROGRAM WAS UNDERCHARGING LONG RENTALS BEFORE.   00002700
002800***************************************************************** 00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.    ECRINVC.                                          00003000
003100 AUTHOR.        R. DIAS PERERA.                                   00003100
003200 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00003200
003300 DATE-WRITTEN.  05/03/24.                                         00003300
003400 DATE-COMPILED.                                                   00003400
003500 SECURITY.      NON-CONFIDENTIAL.                                 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400     SELECT REPORT-FILE ASSIGN TO RPTOUT                          00004400
004500         ORGANIZATION IS LINE SEQUENTIAL                          00004500
004600         FILE STATUS IS WS-RPT-STATUS.                            00004600
004700*                                                                 00004700
004800 DATA DIVISION.                                                   00004800
004900 FILE SECTION.                                                    00004900
005000 FD  REPORT-FILE                                                  00005000
005100     RECORDING MODE IS F.                                         00005100
005200 01  RPT-LINE                        PIC X(132).                  00005200
005300 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.                          00005300
005400     05  RPT-LABEL                   PIC X(28).                   00005400
005500     05  RPT-VALUE                   PIC X(20).                   00005500
005600     05  FILLER                      PIC X(84).                   00005600
005700 01  RPT-TOTALS-LINE REDEFINES RPT-LINE.                          00005700
005800     05  RPT-TOT-LABEL               PIC X(40).                   00005800
005900     05  RPT-TOT-VALUE               PIC X(20).                   00005900
006000     05  FILLER                      PIC X(72).                   00006000
006100*                                                                 00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00006300
006400 01  WS-FIRST-CALL-SW                PIC X(01) VALUE 'Y'.         00006400
006500     88  WS-FIRST-CALL               VALUE 'Y'.                   00006500
006600 01  WS-CASE-FOLD.                                                00006600
006700     05  WS-ALPHA-LOWER  PIC X(26) VALUE                          00006700
006800         'abcdefghijklmnopqrstuvwxyz'.                            00006800
006900     05  WS-ALPHA-UPPER  PIC X(26) VALUE                          00006900
007000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00007000
007100     05  FILLER          PIC X(04) VALUE SPACES.                  00007100
007200 01  WS-VEHICLE-LOOKUP.                                           00007200
007300     05  WS-VEH-SUB                  PIC S9(05) COMP VALUE 0.     00007300
007400     05  WS-VEH-FOUND-SW             PIC X(01) VALUE 'N'.         00007400
007500         88  WS-VEH-FOUND            VALUE 'Y'.                   00007500
007600     05  WS-VEH-CATEGORY             PIC X(15) VALUE SPACES.      00007600
007700     05  WS-VEH-CATEGORY-UC          PIC X(15) VALUE SPACES.      00007700
007800     05  WS-VEH-MODEL                PIC X(20) VALUE SPACES.      00007800
007900     05  FILLER                      PIC X(04) VALUE SPACES.      00007900
008000 01  WS-CUSTOMER-LOOKUP.                                          00008000
008100     05  WS-CUS-SUB                  PIC S9(05) COMP VALUE 0.     00008100
008200     05  WS-CUS-FOUND-SW             PIC X(01) VALUE 'N'.         00008200
008300         88  WS-CUS-FOUND            VALUE 'Y'.                   00008300
008400     05  WS-CUS-NAME                 PIC X(25) VALUE SPACES.      00008400
008500     05  FILLER                      PIC X(04) VALUE SPACES.      00008500
008600 01  WS-TARIFF-LOOKUP.                                            00008600
008700     05  WS-TARIFF-FOUND-SW          PIC X(01) VALUE 'N'.         00008700
008800         88  WS-TARIFF-FOUND         VALUE 'Y'.                   00008800
008900     05  WS-TARIFF-CATEGORY-UC       PIC X(15) VALUE SPACES.      00008900
009000     05  WS-DAILY-RATE               PIC S9(07)V99 COMP-3.        00009000
009100     05  WS-FREE-KM                  PIC S9(05)    COMP-3.        00009100
009200     05  WS-EXTRA-KM-RATE            PIC S9(05)V99 COMP-3.        00009200
009300     05  WS-TAX-PCT                  PIC S9(03)V99 COMP-3.        00009300
009400     05  FILLER                      PIC X(04) VALUE SPACES.      00009400
009500 01  WS-CALC-FIELDS.                                              00009500
009600     05  WS-DAYS                     PIC S9(05) COMP VALUE 0.     00009600
009700     05  WS-DUMMY-DAYS-UNTIL         PIC S9(05) COMP VALUE 0.     00009700
009800     05  WS-DUMMY-TODAY              PIC 9(08) VALUE ZEROS.       00009800
009900     05  WS-DUMMY-FLAG               PIC X(01) VALUE SPACES.      00009900
010000     05  WS-EXTRA-KM                 PIC S9(07) COMP VALUE 0.     00010000
010100     05  WS-BASE                     PIC S9(09)V99 COMP-3.        00010100
010200     05  WS-DISCOUNT                 PIC S9(09)V99 COMP-3.        00010200
010300     05  WS-EXTRA-CHARGE             PIC S9(09)V99 COMP-3.        00010300
010400     05  WS-SUBTOTAL                 PIC S9(09)V99 COMP-3.        00010400
010500     05  WS-TAX-AMT                  PIC S9(09)V99 COMP-3.        00010500
010600     05  WS-PAYABLE                  PIC S9(09)V99 COMP-3.        00010600
010700     05  FILLER                      PIC X(04) VALUE SPACES.      00010700
010800 01  WS-MONEY-EDIT-AREA.                                          00010800
010900     05  WS-MONEY-EDIT               PIC ZZZ,ZZZ,ZZ9.99.          00010900
011000     05  FILLER                      PIC X(02) VALUE SPACES.      00011000
011100 01  WS-MONEY-EDIT-X REDEFINES WS-MONEY-EDIT-AREA PIC X(16).      00011100
011200 01  WS-COUNT-EDIT-AREA.                                          00011200
011300     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.                 00011300
011400     05  FILLER                      PIC X(04) VALUE SPACES.      00011400
011500*                                                                 00011500
011600 LINKAGE SECTION.                                                 00011600
011700     COPY ECRBKGC REPLACING ==:TAG:== BY ==LK==.                  00011700
011800 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00011800
011900 01  LK-CUSTOMER-COUNT               PIC S9(05) COMP.             00011900
012000     COPY ECRTABC.                                                00012000
012100     COPY ECRFEER.                                                00012100
012200     COPY ECRTARC.                                                00012200
012300*                                                                 00012300
012400 PROCEDURE DIVISION USING LK-BOOKING-REC LK-VEHICLE-COUNT         00012400
012500         WS-VEHICLE-TABLE LK-CUSTOMER-COUNT WS-CUSTOMER-TABLE.    00012500
012600***************************************************************** 00012600
012700 000-MAIN.                                                        00012700
012800     PERFORM 200-LOOKUP-VEHICLE THRU 200-EXIT.                    00012800
012900     PERFORM 210-LOOKUP-TARIFF  THRU 210-EXIT.                    00012900
013000     PERFORM 220-LOOKUP-CUSTOMER THRU 220-EXIT.                   00013000
013100     PERFORM 300-COMPUTE-INVOICE THRU 300-EXIT.                   00013100
013200     PERFORM 400-PRINT-INVOICE  THRU 400-EXIT.                    00013200
013300     GOBACK.                                                      00013300
013400*                                                                 00013400
013500 200-LOOKUP-VEHICLE.                                              00013500
013600     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00013600
013700     MOVE SPACES TO WS-VEH-CATEGORY WS-VEH-MODEL.                 00013700
013800     MOVE 0 TO WS-VEH-SUB.                                        00013800
013900     PERFORM 205-TEST-ONE-VEHICLE THRU 205-EXIT                   00013900
014000             VARYING WS-VEH-SUB FROM 1 BY 1                       00014000
014100             UNTIL WS-VEH-SUB > LK-VEHICLE-COUNT.                 00014100
014200 200-EXIT.                                                        00014200
014300     EXIT.                                                        00014300
014400*                                                                 00014400
014500 205-TEST-ONE-VEHICLE.                                            00014500
014600     IF WT-CAR-ID(WS-VEH-SUB) = LK-VEHICLE-ID                     00014600
014700        SET WS-VEH-FOUND TO TRUE                                  00014700
014800        MOVE WT-CATEGORY(WS-VEH-SUB) TO WS-VEH-CATEGORY           00014800
014900        MOVE WT-MODEL(WS-VEH-SUB)    TO WS-VEH-MODEL              00014900
015000     END-IF.                                                      00015000
015100 205-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300*                                                                 00015300
015400 210-LOOKUP-TARIFF.                                               00015400
015500     MOVE 'N' TO WS-TARIFF-FOUND-SW.                              00015500
015600     MOVE ZERO TO WS-DAILY-RATE WS-FREE-KM                        00015600
015700                  WS-EXTRA-KM-RATE WS-TAX-PCT.                    00015700
015800     MOVE WS-VEH-CATEGORY TO WS-VEH-CATEGORY-UC.                  00015800
015900     INSPECT WS-VEH-CATEGORY-UC                                   00015900
016000             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00016000
016100     SET EI-TX TO 1.                                              00016100
016200     PERFORM 215-TEST-ONE-TARIFF THRU 215-EXIT                    00016200
016300             VARYING EI-TX FROM 1 BY 1                            00016300
016400             UNTIL EI-TX > 7.                                     00016400
016500 210-EXIT.                                                        00016500
016600     EXIT.                                                        00016600
016700*                                                                 00016700
016800 215-TEST-ONE-TARIFF.                                             00016800
016900     MOVE ECR-XTARIFF-CATEGORY(EI-TX) TO WS-TARIFF-CATEGORY-UC.   00016900
017000     INSPECT WS-TARIFF-CATEGORY-UC                                00017000
017100             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00017100
017200     IF WS-TARIFF-CATEGORY-UC = WS-VEH-CATEGORY-UC                00017200
017300        SET WS-TARIFF-FOUND TO TRUE                               00017300
017400        MOVE ECR-XTARIFF-DAILY-RATE(EI-TX)  TO WS-DAILY-RATE      00017400
017500        MOVE ECR-XTARIFF-FREE-KM(EI-TX)     TO WS-FREE-KM         00017500
017600        MOVE ECR-XTARIFF-EXTRA-KM-RT(EI-TX) TO WS-EXTRA-KM-RATE   00017600
017700        MOVE ECR-XTARIFF-TAX-PCT(EI-TX)     TO WS-TAX-PCT         00017700
017800     END-IF.                                                      00017800
017900 215-EXIT.                                                        00017900
018000     EXIT.                                                        00018000
018100*                                                                 00018100
018200 220-LOOKUP-CUSTOMER.                                             00018200
018300     MOVE 'N' TO WS-CUS-FOUND-SW.                                 00018300
018400     MOVE SPACES TO WS-CUS-NAME.                                  00018400
018500     MOVE 0 TO WS-CUS-SUB.                                        00018500
018600     PERFORM 225-TEST-ONE-CUSTOMER THRU 225-EXIT                  00018600
018700             VARYING WS-CUS-SUB FROM 1 BY 1                       00018700
018800             UNTIL WS-CUS-SUB > LK-CUSTOMER-COUNT.                00018800
018900 220-EXIT.                                                        00018900
019000     EXIT.                                                        00019000
019100*                                                                 00019100
019200 225-TEST-ONE-CUSTOMER.                                           00019200
019300     IF WC-NIC-OR-PASSPORT(WS-CUS-SUB) = LK-CUSTOMER-NIC          00019300
019400        SET WS-CUS-FOUND TO TRUE                                  00019400
019500        MOVE WC-CUSTOMER-NAME(WS-CUS-SUB) TO WS-CUS-NAME          00019500
019600     END-IF.                                                      00019600
019700 225-EXIT.                                                        00019700
019800     EXIT.                                                        00019800
019900*                                                                 00019900
020000 300-COMPUTE-INVOICE.                                             00020000
020100     MOVE ZERO TO EF-FEE-RESULT.                                  00020100
020200     MOVE 0 TO WS-DAYS.                                           00020200
020300     IF NOT WS-TARIFF-FOUND                                       00020300
020400        GO TO 300-EXIT                                            00020400
020500     END-IF.                                                      00020500
020600     MOVE 0 TO WS-DUMMY-TODAY.                                    00020600
020700     CALL 'ECRVALD' USING 'DAYS    ' WS-DUMMY-TODAY               00020700
020800             LK-START-DATE LK-END-DATE SPACES                     00020800
020900             WS-DAYS WS-DUMMY-DAYS-UNTIL WS-DUMMY-FLAG.           00020900
021000     IF WS-DAYS NOT > 0                                           00021000
021100        GO TO 300-EXIT                                            00021100
021200     END-IF.                                                      00021200
021300     COMPUTE WS-BASE ROUNDED = WS-DAILY-RATE * WS-DAYS.           00021300
021400     COMPUTE WS-EXTRA-KM = LK-TOTAL-KM - WS-FREE-KM.              00021400
021500     IF WS-EXTRA-KM < 0                                           00021500
021600        MOVE 0 TO WS-EXTRA-KM                                     00021600
021700     END-IF.                                                      00021700
021800     COMPUTE WS-EXTRA-CHARGE ROUNDED =                            00021800
021900             WS-EXTRA-KM * WS-EXTRA-KM-RATE.                      00021900
022000     IF WS-DAYS >= 7                                              00022000
022100        COMPUTE WS-DISCOUNT ROUNDED = WS-BASE * 0.10              00022100
022200     ELSE                                                         00022200
022300        MOVE 0 TO WS-DISCOUNT                                     00022300
022400     END-IF.                                                      00022400
022500     COMPUTE WS-SUBTOTAL ROUNDED =                                00022500
022600             WS-BASE + WS-EXTRA-CHARGE - WS-DISCOUNT.             00022600
022700     COMPUTE WS-TAX-AMT ROUNDED = WS-SUBTOTAL * WS-TAX-PCT / 100. 00022700
022800     COMPUTE EF-TOTAL-AMOUNT ROUNDED = WS-SUBTOTAL + WS-TAX-AMT.  00022800
022900     MOVE EF-DEPOSIT-CONSTANT TO EF-DEPOSIT-AMOUNT.               00022900
023000     COMPUTE WS-PAYABLE ROUNDED =                                 00023000
023100             EF-TOTAL-AMOUNT - EF-DEPOSIT-CONSTANT.               00023100
023200     MOVE WS-BASE         TO EF-BASE-PRICE.                       00023200
023300     MOVE WS-DISCOUNT     TO EF-DISCOUNT-AMOUNT.                  00023300
023400     MOVE WS-EXTRA-CHARGE TO EF-EXTRA-KM-CHARGE.                  00023400
023500     MOVE WS-TAX-AMT      TO EF-TAX-AMOUNT.                       00023500
023600 300-EXIT.                                                        00023600
023700     EXIT.                                                        00023700
023800*                                                                 00023800
023900 400-PRINT-INVOICE.                                               00023900
024000     IF WS-FIRST-CALL                                             00024000
024100        OPEN OUTPUT REPORT-FILE                                   00024100
024200        MOVE 'N' TO WS-FIRST-CALL-SW                              00024200
024300     ELSE                                                         00024300
024400        OPEN EXTEND REPORT-FILE                                   00024400
024500     END-IF.                                                      00024500
024600     MOVE SPACES TO RPT-LINE.                                     00024600
024700     STRING '=== INVOICE ===' DELIMITED BY SIZE INTO RPT-LINE.    00024700
024800     WRITE RPT-LINE.                                              00024800
024900     MOVE 'Booking ID:'          TO RPT-LABEL.                    00024900
025000     MOVE LK-BOOKING-ID TO RPT-VALUE.                             00025000
025100     PERFORM 410-WRITE-TEXT-LINE THRU 410-EXIT.                   00025100
025200     MOVE 'Vehicle:'             TO RPT-LABEL.                    00025200
025300     STRING WS-VEH-MODEL DELIMITED BY '  '                        00025300
025400            ' / ' DELIMITED BY SIZE                               00025400
025500            WS-VEH-CATEGORY DELIMITED BY '  '                     00025500
025600            INTO RPT-VALUE.                                       00025600
025700     PERFORM 410-WRITE-TEXT-LINE THRU 410-EXIT.                   00025700
025800     MOVE 'Customer:'            TO RPT-LABEL.                    00025800
025900     IF WS-CUS-FOUND                                              00025900
026000        MOVE WS-CUS-NAME TO RPT-VALUE                             00026000
026100     ELSE                                                         00026100
026200        MOVE 'UNKNOWN CUSTOMER' TO RPT-VALUE                      00026200
026300     END-IF.                                                      00026300
026400     PERFORM 410-WRITE-TEXT-LINE THRU 410-EXIT.                   00026400
026500     MOVE 'Duration (Days):'     TO RPT-LABEL.                    00026500
026600     MOVE WS-DAYS TO WS-COUNT-EDIT.                               00026600
026700     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00026700
026800     MOVE 'Mileage (KM):'        TO RPT-LABEL.                    00026800
026900     MOVE LK-TOTAL-KM TO WS-COUNT-EDIT.                           00026900
027000     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00027000
027100     MOVE 'Base Price:'          TO RPT-LABEL.                    00027100
027200     MOVE EF-BASE-PRICE TO WS-MONEY-EDIT.                         00027200
027300     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00027300
027400     MOVE 'Extra-KM Charge:'     TO RPT-LABEL.                    00027400
027500     MOVE EF-EXTRA-KM-CHARGE TO WS-MONEY-EDIT.                    00027500
027600     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00027600
027700     MOVE 'Discount:'            TO RPT-LABEL.                    00027700
027800     MOVE EF-DISCOUNT-AMOUNT TO WS-MONEY-EDIT.                    00027800
027900     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00027900
028000     MOVE 'Tax:'                 TO RPT-LABEL.                    00028000
028100     MOVE EF-TAX-AMOUNT TO WS-MONEY-EDIT.                         00028100
028200     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00028200
028300     MOVE 'Deposit:'             TO RPT-LABEL.                    00028300
028400     MOVE EF-DEPOSIT-AMOUNT TO WS-MONEY-EDIT.                     00028400
028500     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00028500
028600     MOVE SPACES TO RPT-LINE.                                     00028600
028700     MOVE 'AMOUNT PAYABLE:' TO RPT-TOT-LABEL.                     00028700
028800     MOVE WS-PAYABLE TO WS-MONEY-EDIT.                            00028800
028900     STRING 'LKR ' DELIMITED BY SIZE                              00028900
029000        WS-MONEY-EDIT DELIMITED BY SIZE                           00029000
029100            INTO RPT-TOT-VALUE.                                   00029100
029200     WRITE RPT-LINE.                                              00029200
029300     CLOSE REPORT-FILE.                                           00029300
029400 400-EXIT.                                                        00029400
029500     EXIT.                                                        00029500
029600*                                                                 00029600
029700 410-WRITE-TEXT-LINE.                                             00029700
029800     WRITE RPT-LINE.                                              00029800
029900     MOVE SPACES TO RPT-LINE.                                     00029900
030000 410-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 420-WRITE-MONEY-LINE.                                            00030300
030400     STRING 'LKR ' DELIMITED BY SIZE                              00030400
030500        WS-MONEY-EDIT DELIMITED BY SIZE                           00030500
030600            INTO RPT-VALUE.                                       00030600
030700     WRITE RPT-LINE.                                              00030700
030800     MOVE SPACES TO RPT-LINE.                                     00030800
030900 420-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 430-WRITE-COUNT-LINE.                                            00031200
031300     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00031300
031400     WRITE RPT-LINE.                                              00031400
031500     MOVE SPACES TO RPT-LINE.                                     00031500
031600 430-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
