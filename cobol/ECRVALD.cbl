000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRVALD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* BOOKING-VALIDATOR.  ONE CALLABLE MODULE HOLDING ALL FOUR        00000900
001000* BOOKING ELIGIBILITY RULES SO THEY ARE COMPUTED THE SAME WAY     00001000
001100* NO MATTER WHICH PROGRAM ASKS: RENTAL-DAY COUNT, ADMISSIBILITY   00001100
001200* OF A NEW BOOKING, CANCEL/UPDATE ELIGIBILITY, AND DAYS-UNTIL-    00001200
001300* START.  CALLING PROGRAM SETS LK-FUNCTION AND READS BACK         00001300
001400* WHICHEVER OF LK-DAYS / LK-DAYS-UNTIL / LK-FLAG APPLIES.         00001400
001500*                                                                 00001500
001600* DATES ARE CONVERTED TO AN ABSOLUTE DAY NUMBER (A JULIAN DAY     00001600
001700* NUMBER) SO SUBTRACTING TWO YYYYMMDD DATES GIVES A TRUE          00001700
001800* CALENDAR-DAY DIFFERENCE, LEAP YEARS INCLUDED, WITHOUT CALLING   00001800
001900* AN INTRINSIC FUNCTION.  SEE 800-DATE-TO-JULIAN.                 00001900
002000***************************************************************** 00002000
002100*                                                                 00002100
002200* CHANGE ACTIVITY -                                               00002200
002300*   04/15/24  RDP  CR2024-0099  ORIGINAL PROGRAM, LIFTED THE      00002300
002400*                DAY-COUNT LOGIC OUT OF ECRFEEC SO ECRINTG AND    00002400
002500*                ECRSRCH COULD SHARE IT INSTEAD OF EACH ROLLING   00002500
002600*                THEIR OWN.                                       00002600
002700*   06/02/24  RDP  CR2024-0125  ADDED THE ADMIT/CANCEL FUNCTIONS  00002700
002800*                - OPERATIONS WAS RE-KEYING THE 3-DAY/1-DAY RULE  00002800
002900*                IN THREE PLACES AND THEY WERE OUT OF STEP.       00002900
003000*   09/11/24  RDP  CR2024-0192  DATE-TO-JULIAN REWRITTEN AFTER A  00003000
003100*                LEAP-YEAR BUG: THE OLD VERSION TESTED YEAR/4 = 0 00003100
003200*                ONLY, MISSING THE /100 AND /400 CENTURY RULE.    00003200
003300*   12/05/24  JMK  CR2024-0241  ADMIT-ELIGIBILITY RULE NOW REJECTS00003300
003400*                A BOOKING WHOSE START DATE IS TODAY - THE 3-DAY  00003400
003500*                ADVANCE RULE HAD AN OFF-BY-ONE THAT WAS LETTING  00003500
003600*                SAME-DAY BOOKINGS THROUGH.                       00003600
003700*   02/27/25  SPW  CR2025-0033  DAYS-UNTIL-START MADE CALLABLE    00003700
003800*                WITH A PAST DATE WITHOUT ABENDING - RETURNS A    00003800
003900*                NEGATIVE COUNT INSTEAD, WHICH ECRREM NOW CHECKS  00003900
004000*                FOR.                                             00004000
004100***************************************************************** 00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID.    ECRVALD.                                          00004300
004400 AUTHOR.        R. DIAS PERERA.                                   00004400
004500 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004500
004600 DATE-WRITTEN.  04/15/24.                                         00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY.      NON-CONFIDENTIAL.                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500*                                                                 00005500
005600 DATA DIVISION.                                                   00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800 77  WS-A                            PIC S9(05) COMP.             00005800
005900 01  WS-JULIAN-WORK.                                              00005900
006000     05  WS-DATE-IN                  PIC 9(08).                   00006000
006100     05  WS-DATE-IN-R REDEFINES WS-DATE-IN.                       00006100
006200         10  WS-YY                   PIC 9(04).                   00006200
006300         10  WS-MM                   PIC 9(02).                   00006300
006400         10  WS-DD                   PIC 9(02).                   00006400
006500     05  WS-Y2                       PIC S9(07) COMP.             00006500
006600     05  WS-M2                       PIC S9(05) COMP.             00006600
006700     05  WS-T1                       PIC S9(09) COMP.             00006700
006800     05  WS-T2                       PIC S9(09) COMP.             00006800
006900     05  WS-T3                       PIC S9(09) COMP.             00006900
007000     05  WS-T4                       PIC S9(09) COMP.             00007000
007100     05  WS-T5                       PIC S9(09) COMP.             00007100
007200     05  WS-JDN                      PIC S9(09) COMP.             00007200
007300     05  FILLER                      PIC X(04) VALUE SPACES.      00007300
007400 01  WS-DAY-NUMBERS.                                              00007400
007500     05  WS-START-JDN                PIC S9(09) COMP.             00007500
007600     05  WS-END-JDN                  PIC S9(09) COMP.             00007600
007700     05  WS-TODAY-JDN                PIC S9(09) COMP.             00007700
007800     05  FILLER                      PIC X(04) VALUE SPACES.      00007800
007900 01  WS-DATE-IN-NUMERIC-VIEW REDEFINES WS-DAY-NUMBERS.            00007900
008000     05  WS-DAY-DISPLAY              PIC S9(09).                  00008000
008100     05  FILLER                      PIC X(08).                   00008100
008200*                                                                 00008200
008300 LINKAGE SECTION.                                                 00008300
008400 01  LK-FUNCTION                     PIC X(08).                   00008400
008500 01  LK-TODAY                        PIC 9(08).                   00008500
008600 01  LK-START-DATE                   PIC 9(08).                   00008600
008700 01  LK-END-DATE                     PIC 9(08).                   00008700
008800 01  LK-VEH-STATUS                   PIC X(17).                   00008800
008900 01  LK-VEH-STATUS-R REDEFINES LK-VEH-STATUS.                     00008900
009000     05  LK-VEH-STATUS-FIRST9        PIC X(09).                   00009000
009100     05  FILLER                      PIC X(08).                   00009100
009200 01  LK-DAYS                         PIC S9(05) COMP.             00009200
009300 01  LK-DAYS-UNTIL                   PIC S9(05) COMP.             00009300
009400 01  LK-FLAG                         PIC X(01).                   00009400
009500     88  LK-YES                      VALUE 'Y'.                   00009500
009600     88  LK-NO                       VALUE 'N'.                   00009600
009700*                                                                 00009700
009800 PROCEDURE DIVISION USING LK-FUNCTION LK-TODAY LK-START-DATE      00009800
009900         LK-END-DATE LK-VEH-STATUS LK-DAYS LK-DAYS-UNTIL          00009900
010000         LK-FLAG.                                                 00010000
010100***************************************************************** 00010100
010200 000-MAIN.                                                        00010200
010300     EVALUATE LK-FUNCTION                                         00010300
010400        WHEN 'DAYS    '                                           00010400
010500           PERFORM 100-COMPUTE-DAYS THRU 100-EXIT                 00010500
010600        WHEN 'ADMIT   '                                           00010600
010700           PERFORM 200-CHECK-ADMISSIBLE THRU 200-EXIT             00010700
010800        WHEN 'CANCEL  '                                           00010800
010900           PERFORM 300-CHECK-CANCEL-UPDATE THRU 300-EXIT          00010900
011000        WHEN 'UNTIL   '                                           00011000
011100           PERFORM 400-DAYS-UNTIL-START THRU 400-EXIT             00011100
011200        WHEN OTHER                                                00011200
011300           MOVE 0 TO LK-DAYS LK-DAYS-UNTIL                        00011300
011400           MOVE 'N' TO LK-FLAG                                    00011400
011500     END-EVALUATE.                                                00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 100-COMPUTE-DAYS.                                                00011800
011900     IF LK-START-DATE > LK-END-DATE                               00011900
012000        MOVE 0 TO LK-DAYS                                         00012000
012100     ELSE                                                         00012100
012200        MOVE LK-START-DATE TO WS-DATE-IN                          00012200
012300        PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT                  00012300
012400        MOVE WS-JDN TO WS-START-JDN                               00012400
012500        MOVE LK-END-DATE TO WS-DATE-IN                            00012500
012600        PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT                  00012600
012700        MOVE WS-JDN TO WS-END-JDN                                 00012700
012800        COMPUTE LK-DAYS = WS-END-JDN - WS-START-JDN + 1           00012800
012900     END-IF.                                                      00012900
013000 100-EXIT.                                                        00013000
013100     EXIT.                                                        00013100
013200*                                                                 00013200
013300 200-CHECK-ADMISSIBLE.                                            00013300
013400     MOVE 'N' TO LK-FLAG.                                         00013400
013500     IF LK-VEH-STATUS-FIRST9 = 'Available' AND                    00013500
013600        LK-START-DATE NOT > LK-END-DATE                           00013600
013700        PERFORM 810-JULIAN-DIFF-TODAY THRU 810-EXIT               00013700
013800        IF WS-START-JDN - WS-TODAY-JDN > 2                        00013800
013900           MOVE 'Y' TO LK-FLAG                                    00013900
014000        END-IF                                                    00014000
014100     END-IF.                                                      00014100
014200 200-EXIT.                                                        00014200
014300     EXIT.                                                        00014300
014400*                                                                 00014400
014500 300-CHECK-CANCEL-UPDATE.                                         00014500
014600     MOVE 'N' TO LK-FLAG.                                         00014600
014700     PERFORM 810-JULIAN-DIFF-TODAY THRU 810-EXIT.                 00014700
014800     IF WS-START-JDN - WS-TODAY-JDN > 1                           00014800
014900        MOVE 'Y' TO LK-FLAG                                       00014900
015000     END-IF.                                                      00015000
015100 300-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300*                                                                 00015300
015400 400-DAYS-UNTIL-START.                                            00015400
015500     IF LK-START-DATE < LK-TODAY                                  00015500
015600        MOVE -1 TO LK-DAYS-UNTIL                                  00015600
015700     ELSE                                                         00015700
015800        PERFORM 810-JULIAN-DIFF-TODAY THRU 810-EXIT               00015800
015900        COMPUTE LK-DAYS-UNTIL = WS-START-JDN - WS-TODAY-JDN       00015900
016000     END-IF.                                                      00016000
016100 400-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 800-DATE-TO-JULIAN.                                              00016400
016500     COMPUTE WS-A = (14 - WS-MM) / 12.                            00016500
016600     COMPUTE WS-Y2 = WS-YY + 4800 - WS-A.                         00016600
016700     COMPUTE WS-M2 = WS-MM + (12 * WS-A) - 3.                     00016700
016800     COMPUTE WS-T1 = (153 * WS-M2) + 2.                           00016800
016900     COMPUTE WS-T2 = WS-T1 / 5.                                   00016900
017000     COMPUTE WS-T3 = WS-Y2 / 4.                                   00017000
017100     COMPUTE WS-T4 = WS-Y2 / 100.                                 00017100
017200     COMPUTE WS-T5 = WS-Y2 / 400.                                 00017200
017300     COMPUTE WS-JDN = WS-DD + WS-T2 + (365 * WS-Y2)               00017300
017400                    + WS-T3 - WS-T4 + WS-T5 - 32045.              00017400
017500 800-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700*                                                                 00017700
017800 810-JULIAN-DIFF-TODAY.                                           00017800
017900     MOVE LK-START-DATE TO WS-DATE-IN.                            00017900
018000     PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.                    00018000
018100     MOVE WS-JDN TO WS-START-JDN.                                 00018100
018200     MOVE LK-TODAY TO WS-DATE-IN.                                 00018200
018300     PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.                    00018300
018400     MOVE WS-JDN TO WS-TODAY-JDN.                                 00018400
018500 810-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
