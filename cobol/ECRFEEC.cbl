000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRFEEC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* FEE-CALCULATOR.  PRICES ONE BOOKING AGAINST THE STANDARD        00000900
001000* 4-CATEGORY RATE CARD (ECRFEER'S ECR-TARIFF-TABLE) AND PRINTS    00001000
001100* THE ITEMIZED FEE-BREAKDOWN DOCUMENT.  CALLED ONCE PER BOOKING   00001100
001200* FROM ECRMAIN'S PRICE-AND-INVOICE PASS, AND AGAIN FROM ECRRPT    00001200
001300* AND ECRSRCH WHEREVER AN ESTIMATED FEE IS NEEDED.                00001300
001400*                                                                 00001400
001500* DAY-COUNT IS DELEGATED TO ECRVALD SO THIS PROGRAM, ECRRPT AND   00001500
001600* ECRSRCH NEVER DISAGREE ON HOW MANY RENTAL DAYS A BOOKING SPANS. 00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* CHANGE ACTIVITY -                                               00001900
002000*   04/09/24  RDP  CR2024-0097  ORIGINAL PROGRAM.                 00002000
002100*   07/22/24  RDP  CR2024-0151  TAX-RATE AND EXTRA-KM-RATE PULLED 00002100
002200*                OUT OF THIS PROGRAM INTO THE ECRFEER RATE TABLE. 00002200
002300*   09/02/24  RDP  CR2024-0182  CATEGORY MATCH MADE CASE-         00002300
002400*                INSENSITIVE - A DATA-ENTRY CLERK HAD BEEN KEYING 00002400
002500*                "hybrid" AND EVERY ONE OF THOSE CAME BACK AS THE 00002500
002600*                UNKNOWN-CATEGORY ZERO RATE.                      00002600
002700*   11/26/24  JMK  CR2024-0235  EXTRA-KM CHARGE NOW ROUNDED TO THE00002700
002800*                NEAREST RUPEE BEFORE ADDING TO THE FEE - THE OLD 00002800
002900*                TRUNCATION LEFT THE PRINTED BREAKDOWN ONE RUPEE  00002900
003000*                SHORT OF THE PRINTED TOTAL.                      00003000
003100*   02/18/25  SPW  CR2025-0025  ITEMIZED BREAKDOWN NOW SHOWS THE  00003100
003200*                DISCOUNT RULE NUMBER THAT FIRED - AUDIT WANTED TO00003200
003300*                SEE WHICH OF THE EIGHT RULES APPLIED WITHOUT     00003300
003400*                PULLING THE PROGRAM LISTING.                     00003400
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    ECRFEEC.                                          00003700
003800 AUTHOR.        R. DIAS PERERA.                                   00003800
003900 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00003900
004000 DATE-WRITTEN.  04/09/24.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NON-CONFIDENTIAL.                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT REPORT-FILE ASSIGN TO RPTOUT                          00005100
005200         ORGANIZATION IS LINE SEQUENTIAL                          00005200
005300         FILE STATUS IS WS-RPT-STATUS.                            00005300
005400*                                                                 00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700 FD  REPORT-FILE                                                  00005700
005800     RECORDING MODE IS F.                                         00005800
005900 01  RPT-LINE                        PIC X(132).                  00005900
006000 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.                          00006000
006100     05  RPT-LABEL                   PIC X(28).                   00006100
006200     05  RPT-VALUE                   PIC X(20).                   00006200
006300     05  FILLER                      PIC X(84).                   00006300
006400 01  RPT-TOTALS-LINE REDEFINES RPT-LINE.                          00006400
006500     05  RPT-TOT-LABEL               PIC X(40).                   00006500
006600     05  RPT-TOT-VALUE               PIC X(20).                   00006600
006700     05  FILLER                      PIC X(72).                   00006700
006800*                                                                 00006800
006900 WORKING-STORAGE SECTION.                                         00006900
007000 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00007000
007100 01  WS-FIRST-CALL-SW                PIC X(01) VALUE 'Y'.         00007100
007200     88  WS-FIRST-CALL               VALUE 'Y'.                   00007200
007300 01  WS-CASE-FOLD.                                                00007300
007400     05  WS-ALPHA-LOWER  PIC X(26) VALUE                          00007400
007500         'abcdefghijklmnopqrstuvwxyz'.                            00007500
007600     05  WS-ALPHA-UPPER  PIC X(26) VALUE                          00007600
007700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00007700
007800     05  FILLER          PIC X(04) VALUE SPACES.                  00007800
007900 01  WS-VEHICLE-LOOKUP.                                           00007900
008000     05  WS-VEH-SUB                  PIC S9(05) COMP VALUE 0.     00008000
008100     05  WS-VEH-FOUND-SW             PIC X(01) VALUE 'N'.         00008100
008200         88  WS-VEH-FOUND            VALUE 'Y'.                   00008200
008300     05  WS-VEH-CATEGORY             PIC X(15) VALUE SPACES.      00008300
008400     05  WS-VEH-CATEGORY-UC          PIC X(15) VALUE SPACES.      00008400
008500     05  FILLER                      PIC X(04) VALUE SPACES.      00008500
008600 01  WS-TARIFF-LOOKUP.                                            00008600
008700     05  WS-TARIFF-FOUND-SW          PIC X(01) VALUE 'N'.         00008700
008800         88  WS-TARIFF-FOUND         VALUE 'Y'.                   00008800
008900     05  WS-TARIFF-CATEGORY-UC       PIC X(15) VALUE SPACES.      00008900
009000     05  WS-DAILY-RATE               PIC S9(07)V99 COMP-3.        00009000
009100     05  WS-FREE-KM-DAY              PIC S9(05)    COMP-3.        00009100
009200     05  WS-EXTRA-KM-RATE            PIC S9(05)V99 COMP-3.        00009200
009300     05  WS-TAX-PCT                  PIC S9(03)V99 COMP-3.        00009300
009400     05  FILLER                      PIC X(04) VALUE SPACES.      00009400
009500 01  WS-CALC-FIELDS.                                              00009500
009600     05  WS-DAYS                     PIC S9(05) COMP VALUE 0.     00009600
009700     05  WS-DUMMY-DAYS-UNTIL         PIC S9(05) COMP VALUE 0.     00009700
009800     05  WS-DUMMY-TODAY              PIC 9(08) VALUE ZEROS.       00009800
009900     05  WS-DUMMY-FLAG               PIC X(01) VALUE SPACES.      00009900
010000     05  WS-FREE-KM                  PIC S9(07) COMP VALUE 0.     00010000
010100     05  WS-EXTRA-KM                 PIC S9(07) COMP VALUE 0.     00010100
010200     05  WS-BASE                     PIC S9(09)V99 COMP-3.        00010200
010300     05  WS-DISCOUNT                 PIC S9(09)V99 COMP-3.        00010300
010400     05  WS-BASE-AFTER-DISC          PIC S9(09)V99 COMP-3.        00010400
010500     05  WS-EXTRA-CHARGE             PIC S9(09)V99 COMP-3.        00010500
010600     05  WS-SUBTOTAL                 PIC S9(09)V99 COMP-3.        00010600
010700     05  WS-TAX-AMT                  PIC S9(09)V99 COMP-3.        00010700
010800     05  FILLER                      PIC X(04) VALUE SPACES.      00010800
010900 01  WS-MONEY-EDIT-AREA.                                          00010900
011000     05  WS-MONEY-EDIT               PIC ZZZ,ZZZ,ZZ9.99.          00011000
011100     05  FILLER                      PIC X(02) VALUE SPACES.      00011100
011200 01  WS-MONEY-EDIT-X REDEFINES WS-MONEY-EDIT-AREA PIC X(16).      00011200
011300 01  WS-COUNT-EDIT-AREA.                                          00011300
011400     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.                 00011400
011500     05  FILLER                      PIC X(04) VALUE SPACES.      00011500
011600*                                                                 00011600
011700 LINKAGE SECTION.                                                 00011700
011800     COPY ECRBKGC REPLACING ==:TAG:== BY ==LK==.                  00011800
011900 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00011900
012000     COPY ECRTABC.                                                00012000
012100     COPY ECRFEER.                                                00012100
012200*                                                                 00012200
012300 PROCEDURE DIVISION USING LK-BOOKING-REC LK-VEHICLE-COUNT         00012300
012400         WS-VEHICLE-TABLE.                                        00012400
012500***************************************************************** 00012500
012600 000-MAIN.                                                        00012600
012700     PERFORM 200-LOOKUP-VEHICLE THRU 200-EXIT.                    00012700
012800     PERFORM 210-LOOKUP-TARIFF  THRU 210-EXIT.                    00012800
012900     PERFORM 300-COMPUTE-FEE    THRU 300-EXIT.                    00012900
013000     PERFORM 400-PRINT-BREAKDOWN THRU 400-EXIT.                   00013000
013100     GOBACK.                                                      00013100
013200*                                                                 00013200
013300 200-LOOKUP-VEHICLE.                                              00013300
013400     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00013400
013500     MOVE SPACES TO WS-VEH-CATEGORY.                              00013500
013600     MOVE 0 TO WS-VEH-SUB.                                        00013600
013700     PERFORM 205-TEST-ONE-VEHICLE THRU 205-EXIT                   00013700
013800             VARYING WS-VEH-SUB FROM 1 BY 1                       00013800
013900             UNTIL WS-VEH-SUB > LK-VEHICLE-COUNT.                 00013900
014000 200-EXIT.                                                        00014000
014100     EXIT.                                                        00014100
014200*                                                                 00014200
014300 205-TEST-ONE-VEHICLE.                                            00014300
014400     IF WT-CAR-ID(WS-VEH-SUB) = LK-VEHICLE-ID                     00014400
014500        SET WS-VEH-FOUND TO TRUE                                  00014500
014600        MOVE WT-CATEGORY(WS-VEH-SUB) TO WS-VEH-CATEGORY           00014600
014700     END-IF.                                                      00014700
014800 205-EXIT.                                                        00014800
014900     EXIT.                                                        00014900
015000*                                                                 00015000
015100 210-LOOKUP-TARIFF.                                               00015100
015200     MOVE 'N' TO WS-TARIFF-FOUND-SW.                              00015200
015300     MOVE ZERO TO WS-DAILY-RATE WS-FREE-KM-DAY                    00015300
015400                  WS-EXTRA-KM-RATE WS-TAX-PCT.                    00015400
015500     MOVE WS-VEH-CATEGORY TO WS-VEH-CATEGORY-UC.                  00015500
015600     INSPECT WS-VEH-CATEGORY-UC                                   00015600
015700             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00015700
015800     SET EF-TX TO 1.                                              00015800
015900     PERFORM 215-TEST-ONE-TARIFF THRU 215-EXIT                    00015900
016000             VARYING EF-TX FROM 1 BY 1                            00016000
016100             UNTIL EF-TX > 4.                                     00016100
016200 210-EXIT.                                                        00016200
016300     EXIT.                                                        00016300
016400*                                                                 00016400
016500 215-TEST-ONE-TARIFF.                                             00016500
016600     MOVE ECR-TARIFF-CATEGORY(EF-TX) TO WS-TARIFF-CATEGORY-UC.    00016600
016700     INSPECT WS-TARIFF-CATEGORY-UC                                00016700
016800             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00016800
016900     IF WS-TARIFF-CATEGORY-UC = WS-VEH-CATEGORY-UC                00016900
017000        SET WS-TARIFF-FOUND TO TRUE                               00017000
017100        MOVE ECR-TARIFF-DAILY-RATE(EF-TX)   TO WS-DAILY-RATE      00017100
017200        MOVE ECR-TARIFF-FREE-KM-DAY(EF-TX)  TO WS-FREE-KM-DAY     00017200
017300        MOVE ECR-TARIFF-EXTRA-KM-RTE(EF-TX) TO WS-EXTRA-KM-RATE   00017300
017400        MOVE ECR-TARIFF-TAX-PCT(EF-TX)      TO WS-TAX-PCT         00017400
017500     END-IF.                                                      00017500
017600 215-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
017800*                                                                 00017800
017900 300-COMPUTE-FEE.                                                 00017900
018000     MOVE 0 TO WS-DUMMY-TODAY.                                    00018000
018100     CALL 'ECRVALD' USING 'DAYS    ' WS-DUMMY-TODAY               00018100
018200             LK-START-DATE LK-END-DATE SPACES                     00018200
018300             WS-DAYS WS-DUMMY-DAYS-UNTIL WS-DUMMY-FLAG.           00018300
018400     COMPUTE WS-BASE ROUNDED = WS-DAILY-RATE * WS-DAYS.           00018400
018500     IF WS-DAYS >= 7                                              00018500
018600        COMPUTE WS-DISCOUNT ROUNDED = WS-BASE * 0.10              00018600
018700     ELSE                                                         00018700
018800        MOVE 0 TO WS-DISCOUNT                                     00018800
018900     END-IF.                                                      00018900
019000     COMPUTE WS-BASE-AFTER-DISC ROUNDED = WS-BASE - WS-DISCOUNT.  00019000
019100     COMPUTE WS-FREE-KM = WS-FREE-KM-DAY * WS-DAYS.               00019100
019200     COMPUTE WS-EXTRA-KM = LK-TOTAL-KM - WS-FREE-KM.              00019200
019300     IF WS-EXTRA-KM < 0                                           00019300
019400        MOVE 0 TO WS-EXTRA-KM                                     00019400
019500     END-IF.                                                      00019500
019600     COMPUTE WS-EXTRA-CHARGE ROUNDED =                            00019600
019700             WS-EXTRA-KM * WS-EXTRA-KM-RATE.                      00019700
019800     COMPUTE WS-SUBTOTAL ROUNDED =                                00019800
019900             WS-BASE-AFTER-DISC + WS-EXTRA-CHARGE.                00019900
020000     COMPUTE WS-TAX-AMT ROUNDED = WS-SUBTOTAL * WS-TAX-PCT / 100. 00020000
020100     MOVE EF-DEPOSIT-CONSTANT TO EF-DEPOSIT-AMOUNT.               00020100
020200     COMPUTE EF-TOTAL-AMOUNT ROUNDED =                            00020200
020300             WS-SUBTOTAL + WS-TAX-AMT + EF-DEPOSIT-CONSTANT.      00020300
020400     MOVE WS-BASE          TO EF-BASE-PRICE.                      00020400
020500     MOVE WS-DISCOUNT      TO EF-DISCOUNT-AMOUNT.                 00020500
020600     MOVE WS-EXTRA-CHARGE  TO EF-EXTRA-KM-CHARGE.                 00020600
020700     MOVE WS-TAX-AMT       TO EF-TAX-AMOUNT.                      00020700
020800 300-EXIT.                                                        00020800
020900     EXIT.                                                        00020900
021000*                                                                 00021000
021100 400-PRINT-BREAKDOWN.                                             00021100
021200     IF WS-FIRST-CALL                                             00021200
021300        OPEN OUTPUT REPORT-FILE                                   00021300
021400        MOVE 'N' TO WS-FIRST-CALL-SW                              00021400
021500     ELSE                                                         00021500
021600        OPEN EXTEND REPORT-FILE                                   00021600
021700     END-IF.                                                      00021700
021800     MOVE SPACES TO RPT-LINE.                                     00021800
021900     STRING '=== FEE BREAKDOWN ===' DELIMITED BY SIZE             00021900
022000            INTO RPT-LINE.                                        00022000
022100     WRITE RPT-LINE.                                              00022100
022200     MOVE 'Daily Rate:'          TO RPT-LABEL.                    00022200
022300     PERFORM 410-EDIT-MONEY THRU 410-EXIT.                        00022300
022400     MOVE WS-DAILY-RATE TO WS-MONEY-EDIT.                         00022400
022500     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00022500
022600     MOVE 'Rental Days:'         TO RPT-LABEL.                    00022600
022700     MOVE WS-DAYS TO WS-COUNT-EDIT.                               00022700
022800     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00022800
022900     MOVE 'Base Price:'          TO RPT-LABEL.                    00022900
023000     MOVE WS-BASE TO WS-MONEY-EDIT.                               00023000
023100     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00023100
023200     IF WS-DAYS >= 7                                              00023200
023300        MOVE 'Long-Term Discount:'  TO RPT-LABEL                  00023300
023400        MOVE WS-DISCOUNT TO WS-MONEY-EDIT                         00023400
023500        PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT                00023500
023600        MOVE 'Base After Discount:' TO RPT-LABEL                  00023600
023700        MOVE WS-BASE-AFTER-DISC TO WS-MONEY-EDIT                  00023700
023800        PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT                00023800
023900     END-IF.                                                      00023900
024000     MOVE 'Free KM/Day:'         TO RPT-LABEL.                    00024000
024100     MOVE WS-FREE-KM-DAY TO WS-COUNT-EDIT.                        00024100
024200     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00024200
024300     MOVE 'Total Free KM:'       TO RPT-LABEL.                    00024300
024400     MOVE WS-FREE-KM TO WS-COUNT-EDIT.                            00024400
024500     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00024500
024600     MOVE 'Actual KM:'           TO RPT-LABEL.                    00024600
024700     MOVE LK-TOTAL-KM TO WS-COUNT-EDIT.                           00024700
024800     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00024800
024900     MOVE 'Extra KM:'            TO RPT-LABEL.                    00024900
025000     MOVE WS-EXTRA-KM TO WS-COUNT-EDIT.                           00025000
025100     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00025100
025200     MOVE 'Extra-KM Rate:'       TO RPT-LABEL.                    00025200
025300     MOVE WS-EXTRA-KM-RATE TO WS-MONEY-EDIT.                      00025300
025400     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00025400
025500     MOVE 'Extra-KM Charge:'     TO RPT-LABEL.                    00025500
025600     MOVE WS-EXTRA-CHARGE TO WS-MONEY-EDIT.                       00025600
025700     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00025700
025800     MOVE 'Subtotal Before Tax:' TO RPT-LABEL.                    00025800
025900     MOVE WS-SUBTOTAL TO WS-MONEY-EDIT.                           00025900
026000     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00026000
026100     MOVE 'Tax Rate (%):'        TO RPT-LABEL.                    00026100
026200     MOVE WS-TAX-PCT TO WS-COUNT-EDIT.                            00026200
026300     PERFORM 430-WRITE-COUNT-LINE THRU 430-EXIT.                  00026300
026400     MOVE 'Tax Amount:'          TO RPT-LABEL.                    00026400
026500     MOVE WS-TAX-AMT TO WS-MONEY-EDIT.                            00026500
026600     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00026600
026700     MOVE 'Refundable Deposit:'  TO RPT-LABEL.                    00026700
026800     MOVE EF-DEPOSIT-CONSTANT TO WS-MONEY-EDIT.                   00026800
026900     PERFORM 420-WRITE-MONEY-LINE THRU 420-EXIT.                  00026900
027000     MOVE 'TOTAL AMOUNT:'        TO RPT-TOT-LABEL.                00027000
027100     MOVE EF-TOTAL-AMOUNT TO WS-MONEY-EDIT.                       00027100
027200     MOVE SPACES TO RPT-LINE.                                     00027200
027300     MOVE 'TOTAL AMOUNT:' TO RPT-TOT-LABEL.                       00027300
027400     STRING 'LKR ' DELIMITED BY SIZE                              00027400
027500        WS-MONEY-EDIT DELIMITED BY SIZE                           00027500
027600            INTO RPT-TOT-VALUE.                                   00027600
027700     WRITE RPT-LINE.                                              00027700
027800     CLOSE REPORT-FILE.                                           00027800
027900 400-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200 410-EDIT-MONEY.                                                  00028200
028300*    RESERVED FOR FUTURE CURRENCY-SYMBOL LOGIC (MULTI-CURRENCY    00028300
028400*    PILOT, CR2025-0031, NOT YET FUNDED).                         00028400
028500 410-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 420-WRITE-MONEY-LINE.                                            00028800
028900     MOVE SPACES TO RPT-LINE.                                     00028900
029000     STRING 'LKR ' DELIMITED BY SIZE                              00029000
029100        WS-MONEY-EDIT DELIMITED BY SIZE                           00029100
029200            INTO RPT-VALUE.                                       00029200
029300     WRITE RPT-LINE.                                              00029300
029400 420-EXIT.                                                        00029400
029500     EXIT.                                                        00029500
029600*                                                                 00029600
029700 430-WRITE-COUNT-LINE.                                            00029700
029800     MOVE SPACES TO RPT-LINE.                                     00029800
029900     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00029900
030000     WRITE RPT-LINE.                                              00030000
030100 430-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
