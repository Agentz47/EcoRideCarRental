000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRINTG                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* INTEGRITY-CHECKER.  NIGHTLY HEALTH-MONITOR PASS OVER THE        00000900
001000* WHOLE DATASET.  GRADES TWO COMPONENTS - DATA INTEGRITY AND      00001000
001100* BUSINESS-RULE COMPLIANCE - EACH TO ONE OF HEALTHY/WARNING/      00001100
001200* CRITICAL, THEN FOLDS THE TWO INTO A SINGLE OVERALL STATUS       00001200
001300* FOR THE OPS DASHBOARD.  SEVERITY IS CARRIED AS A ONE-DIGIT      00001300
001400* COMP CODE (1=HEALTHY 2=WARNING 3=CRITICAL) SO THE FOLD-UP       00001400
001500* IS A PLAIN COMPARE INSTEAD OF A STRING TABLE LOOKUP.            00001500
001600*                                                                 00001600
001700* THE DUPLICATE-KEY AND ORPHAN-REFERENCE SCANS ARE PLAIN          00001700
001800* NESTED TABLE SCANS, THE SAME SHAPE PRTIMSDB USED TO CROSS-      00001800
001900* CHECK THE ADDRESS SEGMENT AGAINST THE SUPPLIER SEGMENT -        00001900
002000* NO SORT STEP, BECAUSE THE TABLES ALREADY LIVE IN STORAGE        00002000
002100* COURTESY OF ECRMIO.                                             00002100
002200****************************************************************  00002200
002300*                                                                 00002300
002400* CHANGE ACTIVITY -                                               00002400
002500*   08/12/24  RDP  CR2024-0175  ORIGINAL PROGRAM.                 00002500
002600*   10/03/24  JMK  CR2024-0219  BUSINESS-RULE COMPONENT NOW ALSO  00002600
002700*                CATCHES AN IN-PROGRESS BOOKING WHOSE VEHICLE     00002700
002800*                WAS NEVER SET TO RESERVED - CAUGHT DURING THE    00002800
002900*                SEPTEMBER FLEET AUDIT.                           00002900
003000*   01/15/25  SPW  CR2025-0009  ORPHAN-REFERENCE SCAN NOW ALSO    00003000
003100*                CHECKS A BOOKING'S VEHICLE-ID AGAINST THE FLEET  00003100
003200*                TABLE, NOT JUST ITS CUSTOMER-NIC AGAINST THE     00003200
003300*                CUSTOMER TABLE - A RETIRED VEHICLE ID LEFT ON AN 00003300
003400*                OLD BOOKING WAS SLIPPING THROUGH CLEAN.          00003400
003500*   03/28/25  RDP  CR2025-0057  OVERALL STATUS FOLD-UP CHANGED    00003500
003600*                FROM A STRAIGHT MAX OF THE TWO COMPONENT         00003600
003700*                SEVERITIES TO A COMPARE-BOTH SO A CRITICAL       00003700
003800*                DATA-INTEGRITY RESULT CANNOT BE MASKED BY A      00003800
003900*                HEALTHY BUSINESS-RULE RESULT REPORTING SECOND.   00003900
004000****************************************************************  00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.    ECRINTG.                                          00004200
004300 AUTHOR.        R. DIAS PERERA.                                   00004300
004400 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004400
004500 DATE-WRITTEN.  08/12/24.                                         00004500
004600 DATE-COMPILED.                                                   00004600
004700 SECURITY.      NON-CONFIDENTIAL.                                 00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER. IBM-390.                                        00005000
005100 OBJECT-COMPUTER. IBM-390.                                        00005100
005200 SPECIAL-NAMES.                                                   00005200
005300    C01 IS TOP-OF-FORM.                                           00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600    SELECT REPORT-FILE ASSIGN TO RPTOUT                           00005600
005700        ORGANIZATION IS LINE SEQUENTIAL                           00005700
005800        FILE STATUS IS WS-RPT-STATUS.                             00005800
005900*                                                                 00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200 FD  REPORT-FILE                                                  00006200
006300    RECORDING MODE IS F.                                          00006300
006400 01  RPT-LINE                        PIC X(132).                  00006400
006500 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.                          00006500
006600     05  RPT-LABEL                   PIC X(28).                   00006600
006700     05  RPT-VALUE                   PIC X(20).                   00006700
006800     05  FILLER                      PIC X(84).                   00006800
006900*                                                                 00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00007100
007200 01  WS-SEVERITY-CODES.                                           00007200
007300     05  WS-DI-SEV                   PIC S9(01) COMP VALUE 1.     00007300
007400     05  WS-BR-SEV                   PIC S9(01) COMP VALUE 1.     00007400
007500     05  WS-OA-SEV                   PIC S9(01) COMP VALUE 1.     00007500
007600     05  FILLER                      PIC X(04) VALUE SPACES.      00007600
007700 01  WS-DI-SWITCHES.                                              00007700
007800     05  WS-DI-DUP-SW                PIC X(01) VALUE 'N'.         00007800
007900         88  WS-DI-DUP-FOUND         VALUE 'Y'.                   00007900
008000     05  WS-DI-BADDATE-SW            PIC X(01) VALUE 'N'.         00008000
008100         88  WS-DI-BADDATE-FOUND     VALUE 'Y'.                   00008100
008200 01  WS-DI-FLAGS-COMBINED REDEFINES WS-DI-SWITCHES PIC X(02).     00008200
008300 01  WS-DI-OTHER-SWITCHES.                                        00008300
008400     05  WS-DI-ORPHAN-SW             PIC X(01) VALUE 'N'.         00008400
008500         88  WS-DI-ORPHAN-FOUND      VALUE 'Y'.                   00008500
008600     05  WS-DI-CUST-FOUND-SW         PIC X(01) VALUE 'N'.         00008600
008700         88  WS-DI-CUST-FOUND        VALUE 'Y'.                   00008700
008800     05  WS-DI-VEH-FOUND-SW          PIC X(01) VALUE 'N'.         00008800
008900         88  WS-DI-VEH-FOUND         VALUE 'Y'.                   00008900
009000     05  FILLER                      PIC X(04) VALUE SPACES.      00009000
009100 01  WS-BR-SWITCHES.                                              00009100
009200     05  WS-BR-BREACH-SW             PIC X(01) VALUE 'N'.         00009200
009300         88  WS-BR-BREACH-FOUND      VALUE 'Y'.                   00009300
009400     05  WS-BR-VEHSTAT-SW            PIC X(01) VALUE 'N'.         00009400
009500         88  WS-BR-VEHSTAT-FOUND     VALUE 'Y'.                   00009500
009600 01  WS-BR-FLAGS-COMBINED REDEFINES WS-BR-SWITCHES PIC X(02).     00009600
009700 01  WS-SCAN-SUBS.                                                00009700
009800     05  WS-DI-BX                    PIC S9(05) COMP VALUE 0.     00009800
009900     05  WS-DI-BX2                   PIC S9(05) COMP VALUE 0.     00009900
010000     05  WS-DI-VX                    PIC S9(05) COMP VALUE 0.     00010000
010100     05  WS-DI-VX2                   PIC S9(05) COMP VALUE 0.     00010100
010200     05  WS-DI-CX                    PIC S9(05) COMP VALUE 0.     00010200
010300     05  WS-DI-CX2                   PIC S9(05) COMP VALUE 0.     00010300
010400     05  WS-BR-BX                    PIC S9(05) COMP VALUE 0.     00010400
010500     05  FILLER                      PIC X(04) VALUE SPACES.      00010500
010600 01  WS-VALD-WORK.                                                00010600
010700     05  WS-VALD-DAYS                PIC S9(05) COMP VALUE 0.     00010700
010800     05  WS-VALD-DAYS-UNTIL          PIC S9(05) COMP VALUE 0.     00010800
010900     05  WS-VALD-FLAG                PIC X(01) VALUE SPACES.      00010900
011000     05  FILLER                      PIC X(04) VALUE SPACES.      00011000
011100 01  WS-SEV-WORD-AREA.                                            00011100
011200     05  WS-SEV-CODE                 PIC S9(01) COMP VALUE 0.     00011200
011300     05  WS-SEV-WORD                 PIC X(08) VALUE SPACES.      00011300
011400     05  FILLER                      PIC X(04) VALUE SPACES.      00011400
011500 01  WS-TODAY-WORK                   PIC 9(08) VALUE ZEROS.       00011500
011600 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.                     00011600
011700     05  WS-TODAY-YY                 PIC 9(04).                   00011700
011800     05  WS-TODAY-MM                 PIC 9(02).                   00011800
011900     05  WS-TODAY-DD                 PIC 9(02).                   00011900
012000 01  WS-TODAY-EDIT-AREA.                                          00012000
012100     05  WS-TODAY-MM-ED              PIC 99.                      00012100
012200     05  FILLER                      PIC X(01) VALUE '/'.         00012200
012300     05  WS-TODAY-DD-ED              PIC 99.                      00012300
012400     05  FILLER                      PIC X(01) VALUE '/'.         00012400
012500     05  WS-TODAY-YY-ED              PIC 9999.                    00012500
012600     05  FILLER                      PIC X(04) VALUE SPACES.      00012600
012700*                                                                 00012700
012800 LINKAGE SECTION.                                                 00012800
012900 01  LK-TODAY                        PIC 9(08).                   00012900
013000 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00013000
013100 01  LK-CUSTOMER-COUNT               PIC S9(05) COMP.             00013100
013200 01  LK-BOOKING-COUNT                PIC S9(05) COMP.             00013200
013300    COPY ECRTABC.                                                 00013300
013400*                                                                 00013400
013500 PROCEDURE DIVISION USING LK-TODAY LK-VEHICLE-COUNT               00013500
013600        WS-VEHICLE-TABLE LK-CUSTOMER-COUNT WS-CUSTOMER-TABLE      00013600
013700        LK-BOOKING-COUNT WS-BOOKING-TABLE.                        00013700
013800****************************************************************  00013800
013900 000-MAIN.                                                        00013900
014000     PERFORM 500-OPEN-REPORT-FILE  THRU 500-EXIT.                 00014000
014100     PERFORM 100-CHECK-DATA-INTEGRITY THRU 100-EXIT.              00014100
014200     PERFORM 200-CHECK-BUSINESS-RULES THRU 200-EXIT.              00014200
014300     PERFORM 900-FOLD-STATUS       THRU 900-EXIT.                 00014300
014400     CLOSE REPORT-FILE.                                           00014400
014500     GOBACK.                                                      00014500
014600*                                                                 00014600
014700* 100-CHECK-DATA-INTEGRITY GRADES THE DATASET FOR REFERENTIAL     00014700
014800* AND STRUCTURAL PROBLEMS.  CRITICAL BEATS WARNING BEATS          00014800
014900* HEALTHY - ONCE A CRITICAL CONDITION IS FOUND THE REMAINING      00014900
015000* CHECKS ARE SKIPPED SINCE THEY CANNOT LOWER THE GRADE.           00015000
015100 100-CHECK-DATA-INTEGRITY.                                        00015100
015200     MOVE 1 TO WS-DI-SEV.                                         00015200
015300     MOVE 0 TO WS-DI-BX.                                          00015300
015400     PERFORM 110-TEST-ONE-BOOKING-REF THRU 110-EXIT               00015400
015500             VARYING WS-DI-BX FROM 1 BY 1                         00015500
015600             UNTIL WS-DI-BX > LK-BOOKING-COUNT.                   00015600
015700     IF WS-DI-ORPHAN-FOUND                                        00015700
015800        MOVE 3 TO WS-DI-SEV                                       00015800
015900        GO TO 100-EXIT                                            00015900
016000     END-IF.                                                      00016000
016100     PERFORM 130-SCAN-DUP-VEHICLES  THRU 130-EXIT.                00016100
016200     PERFORM 140-SCAN-DUP-CUSTOMERS THRU 140-EXIT.                00016200
016300     PERFORM 150-SCAN-DUP-BOOKINGS  THRU 150-EXIT.                00016300
016400     PERFORM 160-SCAN-BAD-DATE-ORDER THRU 160-EXIT.               00016400
016500     IF WS-DI-FLAGS-COMBINED NOT = 'NN'                           00016500
016600        MOVE 2 TO WS-DI-SEV                                       00016600
016700     END-IF.                                                      00016700
016800 100-EXIT.                                                        00016800
016900     EXIT.                                                        00016900
017000*                                                                 00017000
017100* 110-TEST-ONE-BOOKING-REF - A BOOKING IS AN ORPHAN WHEN ITS      00017100
017200* CUSTOMER NIC OR ITS VEHICLE CAR-ID IS NOT ON THE CORRES-        00017200
017300* PONDING MASTER TABLE.                                           00017300
017400 110-TEST-ONE-BOOKING-REF.                                        00017400
017500     MOVE 'N' TO WS-DI-CUST-FOUND-SW.                             00017500
017600     MOVE 0 TO WS-DI-CX.                                          00017600
017700     PERFORM 115-TEST-ONE-CUSTOMER THRU 115-EXIT                  00017700
017800             VARYING WS-DI-CX FROM 1 BY 1 UNTIL                   00017800
017900             WS-DI-CX > LK-CUSTOMER-COUNT OR WS-DI-CUST-FOUND.    00017900
018000     IF NOT WS-DI-CUST-FOUND                                      00018000
018100        SET WS-DI-ORPHAN-FOUND TO TRUE                            00018100
018200        GO TO 110-EXIT                                            00018200
018300     END-IF.                                                      00018300
018400     MOVE 'N' TO WS-DI-VEH-FOUND-SW.                              00018400
018500     MOVE 0 TO WS-DI-VX.                                          00018500
018600     PERFORM 120-TEST-ONE-VEHICLE THRU 120-EXIT                   00018600
018700             VARYING WS-DI-VX FROM 1 BY 1 UNTIL                   00018700
018800             WS-DI-VX > LK-VEHICLE-COUNT OR WS-DI-VEH-FOUND.      00018800
018900     IF NOT WS-DI-VEH-FOUND                                       00018900
019000        SET WS-DI-ORPHAN-FOUND TO TRUE                            00019000
019100     END-IF.                                                      00019100
019200 110-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019400*                                                                 00019400
019500 115-TEST-ONE-CUSTOMER.                                           00019500
019600     IF WC-NIC-OR-PASSPORT(WS-DI-CX) = WB-CUSTOMER-NIC(WS-DI-BX)  00019600
019700        SET WS-DI-CUST-FOUND TO TRUE                              00019700
019800     END-IF.                                                      00019800
019900 115-EXIT.                                                        00019900
020000     EXIT.                                                        00020000
020100*                                                                 00020100
020200 120-TEST-ONE-VEHICLE.                                            00020200
020300     IF WT-CAR-ID(WS-DI-VX) = WB-VEHICLE-ID(WS-DI-BX)             00020300
020400        SET WS-DI-VEH-FOUND TO TRUE                               00020400
020500     END-IF.                                                      00020500
020600 120-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900* 130-SCAN-DUP-VEHICLES - A PLAIN N-SQUARED PAIRWISE COMPARE      00020900
021000* OVER THE FLEET TABLE FOR A REPEATED CAR-ID.  THE FLEET AND      00021000
021100* CUSTOMER TABLES ARE SMALL ENOUGH THAT THIS RUNS IN THE          00021100
021200* OVERNIGHT WINDOW WITHOUT A SORT STEP.                           00021200
021300 130-SCAN-DUP-VEHICLES.                                           00021300
021400     MOVE 0 TO WS-DI-VX.                                          00021400
021500     PERFORM 132-TEST-ONE-VEH-OUTER THRU 132-EXIT                 00021500
021600             VARYING WS-DI-VX FROM 1 BY 1 UNTIL                   00021600
021700             WS-DI-VX > LK-VEHICLE-COUNT OR WS-DI-DUP-FOUND.      00021700
021800 130-EXIT.                                                        00021800
021900     EXIT.                                                        00021900
022000*                                                                 00022000
022100 132-TEST-ONE-VEH-OUTER.                                          00022100
022200     COMPUTE WS-DI-VX2 = WS-DI-VX + 1.                            00022200
022300     PERFORM 134-TEST-ONE-VEH-INNER THRU 134-EXIT                 00022300
022400             VARYING WS-DI-VX2 FROM WS-DI-VX2 BY 1 UNTIL          00022400
022500             WS-DI-VX2 > LK-VEHICLE-COUNT OR WS-DI-DUP-FOUND.     00022500
022600 132-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800*                                                                 00022800
022900 134-TEST-ONE-VEH-INNER.                                          00022900
023000     IF WT-CAR-ID(WS-DI-VX) = WT-CAR-ID(WS-DI-VX2)                00023000
023100        SET WS-DI-DUP-FOUND TO TRUE                               00023100
023200     END-IF.                                                      00023200
023300 134-EXIT.                                                        00023300
023400     EXIT.                                                        00023400
023500*                                                                 00023500
023600* 140-SCAN-DUP-CUSTOMERS - SAME PAIRWISE SHAPE AS 130, OVER       00023600
023700* THE CUSTOMER TABLE'S NIC-OR-PASSPORT KEY.                       00023700
023800 140-SCAN-DUP-CUSTOMERS.                                          00023800
023900     MOVE 0 TO WS-DI-CX.                                          00023900
024000     PERFORM 142-TEST-ONE-CUS-OUTER THRU 142-EXIT                 00024000
024100             VARYING WS-DI-CX FROM 1 BY 1 UNTIL                   00024100
024200             WS-DI-CX > LK-CUSTOMER-COUNT OR WS-DI-DUP-FOUND.     00024200
024300 140-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500*                                                                 00024500
024600 142-TEST-ONE-CUS-OUTER.                                          00024600
024700     COMPUTE WS-DI-CX2 = WS-DI-CX + 1.                            00024700
024800     PERFORM 144-TEST-ONE-CUS-INNER THRU 144-EXIT                 00024800
024900             VARYING WS-DI-CX2 FROM WS-DI-CX2 BY 1 UNTIL          00024900
025000             WS-DI-CX2 > LK-CUSTOMER-COUNT OR WS-DI-DUP-FOUND.    00025000
025100 142-EXIT.                                                        00025100
025200     EXIT.                                                        00025200
025300*                                                                 00025300
025400 144-TEST-ONE-CUS-INNER.                                          00025400
025500     IF WC-NIC-OR-PASSPORT(WS-DI-CX) =                            00025500
025600        WC-NIC-OR-PASSPORT(WS-DI-CX2)                             00025600
025700        SET WS-DI-DUP-FOUND TO TRUE                               00025700
025800     END-IF.                                                      00025800
025900 144-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200* 150-SCAN-DUP-BOOKINGS - SAME PAIRWISE SHAPE AGAIN, OVER THE     00026200
026300* BOOKING TABLE'S BOOKING-ID KEY.                                 00026300
026400 150-SCAN-DUP-BOOKINGS.                                           00026400
026500     MOVE 0 TO WS-DI-BX2.                                         00026500
026600     MOVE 0 TO WS-DI-BX.                                          00026600
026700     PERFORM 152-TEST-ONE-BKG-OUTER THRU 152-EXIT                 00026700
026800             VARYING WS-DI-BX FROM 1 BY 1 UNTIL                   00026800
026900             WS-DI-BX > LK-BOOKING-COUNT OR WS-DI-DUP-FOUND.      00026900
027000 150-EXIT.                                                        00027000
027100     EXIT.                                                        00027100
027200*                                                                 00027200
027300 152-TEST-ONE-BKG-OUTER.                                          00027300
027400     COMPUTE WS-DI-BX2 = WS-DI-BX + 1.                            00027400
027500     PERFORM 154-TEST-ONE-BKG-INNER THRU 154-EXIT                 00027500
027600             VARYING WS-DI-BX2 FROM WS-DI-BX2 BY 1 UNTIL          00027600
027700             WS-DI-BX2 > LK-BOOKING-COUNT OR WS-DI-DUP-FOUND.     00027700
027800 152-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000*                                                                 00028000
028100 154-TEST-ONE-BKG-INNER.                                          00028100
028200     IF WB-BOOKING-ID(WS-DI-BX) = WB-BOOKING-ID(WS-DI-BX2)        00028200
028300        SET WS-DI-DUP-FOUND TO TRUE                               00028300
028400     END-IF.                                                      00028400
028500 154-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800* 160-SCAN-BAD-DATE-ORDER - A BOOKING WHOSE START-DATE FALLS      00028800
028900* AFTER ITS OWN END-DATE.                                         00028900
029000 160-SCAN-BAD-DATE-ORDER.                                         00029000
029100     MOVE 0 TO WS-DI-BX.                                          00029100
029200     PERFORM 162-TEST-ONE-DATE-ORDER THRU 162-EXIT                00029200
029300             VARYING WS-DI-BX FROM 1 BY 1 UNTIL                   00029300
029400             WS-DI-BX > LK-BOOKING-COUNT OR WS-DI-BADDATE-FOUND.  00029400
029500 160-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700*                                                                 00029700
029800 162-TEST-ONE-DATE-ORDER.                                         00029800
029900     IF WB-START-DATE(WS-DI-BX) > WB-END-DATE(WS-DI-BX)           00029900
030000        SET WS-DI-BADDATE-FOUND TO TRUE                           00030000
030100     END-IF.                                                      00030100
030200 162-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500* 200-CHECK-BUSINESS-RULES GRADES THE DATASET AGAINST THE TWO     00030500
030600* OPERATIONAL RULES OPS ASKED FOR AFTER THE SEPTEMBER AUDIT -     00030600
030700* AN ADVANCE-NOTICE BREACH, OR AN IN-PROGRESS BOOKING WHOSE       00030700
030800* VEHICLE WAS NEVER FLIPPED TO RESERVED.  NEITHER COMPONENT       00030800
030900* CAN GRADE CRITICAL, SO THE FOLD-UP IS A SIMPLE OR.              00030900
031000 200-CHECK-BUSINESS-RULES.                                        00031000
031100     MOVE 1 TO WS-BR-SEV.                                         00031100
031200     MOVE 0 TO WS-BR-BX.                                          00031200
031300     PERFORM 210-TEST-ONE-BOOKING-RULE THRU 210-EXIT              00031300
031400             VARYING WS-BR-BX FROM 1 BY 1                         00031400
031500             UNTIL WS-BR-BX > LK-BOOKING-COUNT.                   00031500
031600     IF WS-BR-FLAGS-COMBINED NOT = 'NN'                           00031600
031700        MOVE 2 TO WS-BR-SEV                                       00031700
031800     END-IF.                                                      00031800
031900 200-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100*                                                                 00032100
032200* 210-TEST-ONE-BOOKING-RULE - THE ADVANCE-NOTICE TEST CALLS       00032200
032300* ECRVALD'S UNTIL FUNCTION SO "TODAY < START-DATE < TODAY + 3     00032300
032400* DAYS" IS A TRUE CALENDAR-DAY DIFFERENCE, NOT A RAW YYYYMMDD     00032400
032500* SUBTRACTION THAT WOULD MISBEHAVE ACROSS A MONTH END.  THE       00032500
032600* IN-PROGRESS TEST CAN COMPARE THE YYYYMMDD FIELDS DIRECTLY       00032600
032700* SINCE ONLY THEIR ORDERING MATTERS THERE.                        00032700
032800 210-TEST-ONE-BOOKING-RULE.                                       00032800
032900     CALL 'ECRVALD' USING 'UNTIL   ' LK-TODAY                     00032900
033000             WB-START-DATE(WS-BR-BX) WB-END-DATE(WS-BR-BX)        00033000
033100             SPACES WS-VALD-DAYS WS-VALD-DAYS-UNTIL               00033100
033200             WS-VALD-FLAG.                                        00033200
033300     IF WS-VALD-DAYS-UNTIL = 1 OR WS-VALD-DAYS-UNTIL = 2          00033300
033400        SET WS-BR-BREACH-FOUND TO TRUE                            00033400
033500     END-IF.                                                      00033500
033600     IF WB-START-DATE(WS-BR-BX) < LK-TODAY AND                    00033600
033700        LK-TODAY < WB-END-DATE(WS-BR-BX)                          00033700
033800        PERFORM 220-TEST-VEH-RESERVED THRU 220-EXIT               00033800
033900     END-IF.                                                      00033900
034000 210-EXIT.                                                        00034000
034100     EXIT.                                                        00034100
034200*                                                                 00034200
034300 220-TEST-VEH-RESERVED.                                           00034300
034400     MOVE 0 TO WS-DI-VX.                                          00034400
034500     MOVE 'N' TO WS-DI-VEH-FOUND-SW.                              00034500
034600     PERFORM 225-TEST-ONE-VEH-STATUS THRU 225-EXIT                00034600
034700             VARYING WS-DI-VX FROM 1 BY 1 UNTIL                   00034700
034800             WS-DI-VX > LK-VEHICLE-COUNT OR WS-DI-VEH-FOUND.      00034800
034900 220-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 225-TEST-ONE-VEH-STATUS.                                         00035200
035300     IF WT-CAR-ID(WS-DI-VX) = WB-VEHICLE-ID(WS-BR-BX)             00035300
035400        SET WS-DI-VEH-FOUND TO TRUE                               00035400
035500        IF WT-AVAILABILITY-STATUS(WS-DI-VX) NOT = 'Reserved'      00035500
035600           SET WS-BR-VEHSTAT-FOUND TO TRUE                        00035600
035700        END-IF                                                    00035700
035800     END-IF.                                                      00035800
035900 225-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200* 900-FOLD-STATUS - CRITICAL BEATS WARNING BEATS HEALTHY, THEN    00036200
036300* THE THREE GRADES ARE PRINTED.                                   00036300
036400 900-FOLD-STATUS.                                                 00036400
036500     MOVE WS-DI-SEV TO WS-OA-SEV.                                 00036500
036600     IF WS-BR-SEV > WS-OA-SEV                                     00036600
036700        MOVE WS-BR-SEV TO WS-OA-SEV                               00036700
036800     END-IF.                                                      00036800
036900     MOVE LK-TODAY TO WS-TODAY-WORK.                              00036900
037000     MOVE WS-TODAY-MM TO WS-TODAY-MM-ED.                          00037000
037100     MOVE WS-TODAY-DD TO WS-TODAY-DD-ED.                          00037100
037200     MOVE WS-TODAY-YY TO WS-TODAY-YY-ED.                          00037200
037300     MOVE SPACES TO RPT-LINE.                                     00037300
037400     STRING '=== INTEGRITY CHECK REPORT - AS OF ' DELIMITED BY    00037400
037500            SIZE                                                  00037500
037600            WS-TODAY-MM-ED DELIMITED BY SIZE                      00037600
037700            '/' DELIMITED BY SIZE                                 00037700
037800            WS-TODAY-DD-ED DELIMITED BY SIZE                      00037800
037900            '/' DELIMITED BY SIZE                                 00037900
038000            WS-TODAY-YY-ED DELIMITED BY SIZE                      00038000
038100            ' ===' DELIMITED BY SIZE                              00038100
038200            INTO RPT-LINE.                                        00038200
038300     WRITE RPT-LINE.                                              00038300
038400     MOVE SPACES TO RPT-LINE.                                     00038400
038500     MOVE WS-DI-SEV TO WS-SEV-CODE.                               00038500
038600     PERFORM 910-EDIT-SEVERITY THRU 910-EXIT.                     00038600
038700     MOVE 'Data Integrity :' TO RPT-LABEL.                        00038700
038800     MOVE WS-SEV-WORD TO RPT-VALUE.                               00038800
038900     WRITE RPT-LINE.                                              00038900
039000     MOVE SPACES TO RPT-LINE.                                     00039000
039100     MOVE WS-BR-SEV TO WS-SEV-CODE.                               00039100
039200     PERFORM 910-EDIT-SEVERITY THRU 910-EXIT.                     00039200
039300     MOVE 'Business Rules :' TO RPT-LABEL.                        00039300
039400     MOVE WS-SEV-WORD TO RPT-VALUE.                               00039400
039500     WRITE RPT-LINE.                                              00039500
039600     MOVE SPACES TO RPT-LINE.                                     00039600
039700     MOVE WS-OA-SEV TO WS-SEV-CODE.                               00039700
039800     PERFORM 910-EDIT-SEVERITY THRU 910-EXIT.                     00039800
039900     MOVE 'Overall Status :' TO RPT-LABEL.                        00039900
040000     MOVE WS-SEV-WORD TO RPT-VALUE.                               00040000
040100     WRITE RPT-LINE.                                              00040100
040200 900-EXIT.                                                        00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500 910-EDIT-SEVERITY.                                               00040500
040600     EVALUATE WS-SEV-CODE                                         00040600
040700        WHEN 3                                                    00040700
040800           MOVE 'CRITICAL' TO WS-SEV-WORD                         00040800
040900        WHEN 2                                                    00040900
041000           MOVE 'WARNING ' TO WS-SEV-WORD                         00041000
041100        WHEN OTHER                                                00041100
041200           MOVE 'HEALTHY ' TO WS-SEV-WORD                         00041200
041300     END-EVALUATE.                                                00041300
041400 910-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600*                                                                 00041600
041700 500-OPEN-REPORT-FILE.                                            00041700
041800     OPEN EXTEND REPORT-FILE.                                     00041800
041900     IF NOT (WS-RPT-STATUS = '00' OR WS-RPT-STATUS = '97')        00041900
042000        OPEN OUTPUT REPORT-FILE                                   00042000
042100     END-IF.                                                      00042100
042200 500-EXIT.                                                        00042200
042300     EXIT.                                                        00042300
