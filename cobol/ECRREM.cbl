000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRREM                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* REMINDER-SELECTOR.  ONE-PARAGRAPH SCAN OF THE BOOKING TABLE     00000900
001000* FOR THE NOTIFICATION SERVICE'S NIGHTLY MAIL RUN - FLAGS ANY     00001000
001100* BOOKING STARTING TOMORROW FOR A PICKUP REMINDER AND ANY         00001100
001200* BOOKING ENDING TOMORROW FOR A RETURN REMINDER.  A BOOKING       00001200
001300* CAN QUALIFY FOR BOTH ON THE SAME NIGHT (A ONE-DAY RENTAL        00001300
001400* THAT STARTS TOMORROW AND ALSO ENDS TOMORROW).  THIS PROGRAM     00001400
001500* ONLY SELECTS - THE ACTUAL E-MAIL TEXT AND SEND IS THE           00001500
001600* NOTIFICATION SERVICE'S JOB, NOT OURS.                           00001600
001700*                                                                 00001700
001800* "TOMORROW" IS COMPUTED BY ASKING ECRVALD HOW MANY DAYS          00001800
001900* UNTIL A DATE, ONCE FOR THE START-DATE AND ONCE FOR THE          00001900
002000* END-DATE, RATHER THAN ADDING ONE TO LK-TODAY BY HAND -          00002000
002100* A HAND ADD WOULD MISBEHAVE ON THE LAST DAY OF A MONTH.          00002100
002200****************************************************************  00002200
002300*                                                                 00002300
002400* CHANGE ACTIVITY -                                               00002400
002500*   08/19/24  RDP  CR2024-0183  ORIGINAL PROGRAM.                 00002500
002600*   10/11/24  JMK  CR2024-0225  ADDED THE PICKUP/RETURN COUNT     00002600
002700*                SUMMARY LINE AT THE BOTTOM OF THE REPORT SO      00002700
002800*                OPERATIONS CAN TELL A CLEAN RUN FROM ONE THAT    00002800
002900*                FOUND NOTHING.                                   00002900
003000*   12/03/24  RDP  CR2024-0243  "TOMORROW" WAS BEING COMPUTED WITH00003000
003100*                A LOCAL DATE SUBTRACTION THAT MISBEHAVED ON THE  00003100
003200*                LAST DAY OF A MONTH - SWITCHED TO ASKING ECRVALD 00003200
003300*                FOR DAYS-UNTIL-START AND DAYS-UNTIL-END.         00003300
003400*   02/14/25  SPW  CR2025-0019  SUMMARY LINE COUNTS NOW EXCLUDE   00003400
003500*                ANY BOOKING WHOSE VEHICLE ROW COULD NOT BE FOUND 00003500
003600*                IN THE FLEET TABLE - A DATA-INTEGRITY GAP WAS    00003600
003700*                INFLATING THE PICKUP COUNT.                      00003700
003800*   04/01/25  RDP  CR2025-0067  "NONE" LINE ADDED FOR A NIGHT WITH00003800
003900*                ZERO PICKUPS AND ZERO RETURNS SO AN EMPTY REPORT 00003900
004000*                IS NOT MISTAKEN FOR A FAILED RUN.                00004000
004100****************************************************************  00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID.    ECRREM.                                           00004300
004400 AUTHOR.        R. DIAS PERERA.                                   00004400
004500 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004500
004600 DATE-WRITTEN.  08/19/24.                                         00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY.      NON-CONFIDENTIAL.                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400    C01 IS TOP-OF-FORM.                                           00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700    SELECT REPORT-FILE ASSIGN TO RPTOUT                           00005700
005800        ORGANIZATION IS LINE SEQUENTIAL                           00005800
005900        FILE STATUS IS WS-RPT-STATUS.                             00005900
006000*                                                                 00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300 FD  REPORT-FILE                                                  00006300
006400    RECORDING MODE IS F.                                          00006400
006500 01  RPT-LINE                        PIC X(132).                  00006500
006600 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.                          00006600
006700     05  RPT-REM-TYPE                PIC X(16).                   00006700
006800     05  RPT-REM-BOOKING-ID          PIC X(08).                   00006800
006900     05  FILLER                      PIC X(02) VALUE SPACES.      00006900
007000     05  RPT-REM-CUSTOMER-NIC        PIC X(12).                   00007000
007100     05  FILLER                      PIC X(02) VALUE SPACES.      00007100
007200     05  RPT-REM-VEHICLE-ID          PIC X(06).                   00007200
007300     05  FILLER                      PIC X(02) VALUE SPACES.      00007300
007400     05  RPT-REM-DATE                PIC 9(08).                   00007400
007500     05  FILLER                      PIC X(76).                   00007500
007600*                                                                 00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00007800
007900 01  WS-REM-COUNTS.                                               00007900
008000     05  WS-REM-BX                   PIC S9(05) COMP VALUE 0.     00008000
008100     05  WS-REM-PICKUP-COUNT         PIC S9(05) COMP VALUE 0.     00008100
008200     05  WS-REM-RETURN-COUNT         PIC S9(05) COMP VALUE 0.     00008200
008300     05  WS-VEH-SUB                  PIC S9(05) COMP VALUE 0.     00008300
008400     05  WS-VEH-FOUND-SW             PIC X(01) VALUE 'N'.         00008400
008500         88  WS-VEH-FOUND            VALUE 'Y'.                   00008500
008600     05  FILLER                      PIC X(04) VALUE SPACES.      00008600
008700 01  WS-VALD-WORK.                                                00008700
008800     05  WS-VALD-DAYS                PIC S9(05) COMP VALUE 0.     00008800
008900     05  WS-VALD-DAYS-UNTIL          PIC S9(05) COMP VALUE 0.     00008900
009000     05  WS-VALD-FLAG                PIC X(01) VALUE SPACES.      00009000
009100     05  FILLER                      PIC X(04) VALUE SPACES.      00009100
009200 01  WS-COUNT-EDIT-AREA.                                          00009200
009300     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.                 00009300
009400     05  FILLER                      PIC X(04) VALUE SPACES.      00009400
009500 01  WS-COUNT-EDIT-X REDEFINES WS-COUNT-EDIT-AREA PIC X(10).      00009500
009600 01  WS-TODAY-WORK                   PIC 9(08) VALUE ZEROS.       00009600
009700 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.                     00009700
009800     05  WS-TODAY-YY                 PIC 9(04).                   00009800
009900     05  WS-TODAY-MM                 PIC 9(02).                   00009900
010000     05  WS-TODAY-DD                 PIC 9(02).                   00010000
010100 01  WS-TODAY-EDIT-AREA.                                          00010100
010200     05  WS-TODAY-MM-ED               PIC 99.                     00010200
010300     05  FILLER                       PIC X(01) VALUE '/'.        00010300
010400     05  WS-TODAY-DD-ED               PIC 99.                     00010400
010500     05  FILLER                       PIC X(01) VALUE '/'.        00010500
010600     05  WS-TODAY-YY-ED               PIC 9999.                   00010600
010700     05  FILLER                       PIC X(04) VALUE SPACES.     00010700
010800*                                                                 00010800
010900 LINKAGE SECTION.                                                 00010900
011000 01  LK-TODAY                        PIC 9(08).                   00011000
011100 01  LK-BOOKING-COUNT                PIC S9(05) COMP.             00011100
011200 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00011200
011300    COPY ECRTABC.                                                 00011300
011400*                                                                 00011400
011500 PROCEDURE DIVISION USING LK-TODAY LK-BOOKING-COUNT               00011500
011600        LK-VEHICLE-COUNT WS-VEHICLE-TABLE                         00011600
011700        WS-BOOKING-TABLE.                                         00011700
011800****************************************************************  00011800
011900 000-MAIN.                                                        00011900
012000     PERFORM 500-OPEN-REPORT-FILE THRU 500-EXIT.                  00012000
012100     MOVE LK-TODAY TO WS-TODAY-WORK.                              00012100
012200     MOVE WS-TODAY-MM TO WS-TODAY-MM-ED.                          00012200
012300     MOVE WS-TODAY-DD TO WS-TODAY-DD-ED.                          00012300
012400     MOVE WS-TODAY-YY TO WS-TODAY-YY-ED.                          00012400
012500     MOVE SPACES TO RPT-LINE.                                     00012500
012600     STRING '=== PICKUP/RETURN REMINDERS - RUN OF '               00012600
012700            WS-TODAY-MM-ED '/' WS-TODAY-DD-ED '/' WS-TODAY-YY-ED  00012700
012800            ' ===' DELIMITED BY SIZE INTO RPT-LINE.               00012800
012900     WRITE RPT-LINE.                                              00012900
013000     MOVE 0 TO WS-REM-BX.                                         00013000
013100     PERFORM 100-TEST-ONE-BOOKING THRU 100-EXIT                   00013100
013200             VARYING WS-REM-BX FROM 1 BY 1                        00013200
013300             UNTIL WS-REM-BX > LK-BOOKING-COUNT.                  00013300
013400     IF WS-REM-PICKUP-COUNT = 0 AND WS-REM-RETURN-COUNT = 0       00013400
013500        MOVE SPACES TO RPT-LINE                                   00013500
013600        STRING '(no pickups or returns due tomorrow)'             00013600
013700               DELIMITED BY SIZE INTO RPT-LINE                    00013700
013800        WRITE RPT-LINE                                            00013800
013900     ELSE                                                         00013900
014000        PERFORM 900-PRINT-SUMMARY THRU 900-EXIT                   00014000
014100     END-IF.                                                      00014100
014200     CLOSE REPORT-FILE.                                           00014200
014300     GOBACK.                                                      00014300
014400*                                                                 00014400
014500* 100-TEST-ONE-BOOKING - A BOOKING GETS A PICKUP REMINDER WHEN    00014500
014600* ITS START-DATE IS EXACTLY ONE CALENDAR DAY FROM TODAY, AND A    00014600
014700* RETURN REMINDER WHEN ITS END-DATE IS.  THE TWO TESTS ARE        00014700
014800* INDEPENDENT SO A ONE-DAY RENTAL DUE TO START AND FINISH         00014800
014900* TOMORROW PRINTS BOTH LINES.                                     00014900
015000 100-TEST-ONE-BOOKING.                                            00015000
015100     PERFORM 105-LOOKUP-VEHICLE THRU 105-EXIT.                    00015100
015200     IF NOT WS-VEH-FOUND                                          00015200
015300        GO TO 100-EXIT                                            00015300
015400     END-IF.                                                      00015400
015500     CALL 'ECRVALD' USING 'UNTIL   ' LK-TODAY                     00015500
015600             WB-START-DATE(WS-REM-BX) WB-START-DATE(WS-REM-BX)    00015600
015700             SPACES WS-VALD-DAYS WS-VALD-DAYS-UNTIL               00015700
015800             WS-VALD-FLAG.                                        00015800
015900     IF WS-VALD-DAYS-UNTIL = 1                                    00015900
016000        PERFORM 110-PRINT-PICKUP-REMINDER THRU 110-EXIT           00016000
016100     END-IF.                                                      00016100
016200     CALL 'ECRVALD' USING 'UNTIL   ' LK-TODAY                     00016200
016300             WB-END-DATE(WS-REM-BX) WB-END-DATE(WS-REM-BX)        00016300
016400             SPACES WS-VALD-DAYS WS-VALD-DAYS-UNTIL               00016400
016500             WS-VALD-FLAG.                                        00016500
016600     IF WS-VALD-DAYS-UNTIL = 1                                    00016600
016700        PERFORM 120-PRINT-RETURN-REMINDER THRU 120-EXIT           00016700
016800     END-IF.                                                      00016800
016900 100-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100*                                                                 00017100
017200* 105-LOOKUP-VEHICLE - A BOOKING ROW CAN OUTLIVE ITS VEHICLE ROW  00017200
017300* WHEN A CAR IS SCRAPPED OUT OF THE FLEET TABLE MID-RENTAL.  SUCH 00017300
017400* A BOOKING IS SKIPPED ENTIRELY RATHER THAN MAILING A REMINDER    00017400
017500* FOR A CAR THAT NO LONGER EXISTS ON THE LOT.                     00017500
017600 105-LOOKUP-VEHICLE.                                              00017600
017700     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00017700
017800     MOVE 0 TO WS-VEH-SUB.                                        00017800
017900     PERFORM 107-TEST-ONE-VEHICLE THRU 107-EXIT                   00017900
018000             VARYING WS-VEH-SUB FROM 1 BY 1                       00018000
018100             UNTIL WS-VEH-SUB > LK-VEHICLE-COUNT                  00018100
018200             OR WS-VEH-FOUND.                                     00018200
018300 105-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                 00018500
018600 107-TEST-ONE-VEHICLE.                                            00018600
018700     IF WT-CAR-ID(WS-VEH-SUB) = WB-VEHICLE-ID(WS-REM-BX)          00018700
018800        SET WS-VEH-FOUND TO TRUE                                  00018800
018900     END-IF.                                                      00018900
019000 107-EXIT.                                                        00019000
019100     EXIT.                                                        00019100
019200*                                                                 00019200
019300 110-PRINT-PICKUP-REMINDER.                                       00019300
019400     ADD 1 TO WS-REM-PICKUP-COUNT.                                00019400
019500     MOVE SPACES TO RPT-LINE.                                     00019500
019600     MOVE 'PICKUP DUE TMRW:' TO RPT-REM-TYPE.                     00019600
019700     MOVE WB-BOOKING-ID(WS-REM-BX)   TO RPT-REM-BOOKING-ID.       00019700
019800     MOVE WB-CUSTOMER-NIC(WS-REM-BX) TO RPT-REM-CUSTOMER-NIC.     00019800
019900     MOVE WB-VEHICLE-ID(WS-REM-BX)   TO RPT-REM-VEHICLE-ID.       00019900
020000     MOVE WB-START-DATE(WS-REM-BX)   TO RPT-REM-DATE.             00020000
020100     WRITE RPT-LINE.                                              00020100
020200 110-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400*                                                                 00020400
020500 120-PRINT-RETURN-REMINDER.                                       00020500
020600     ADD 1 TO WS-REM-RETURN-COUNT.                                00020600
020700     MOVE SPACES TO RPT-LINE.                                     00020700
020800     MOVE 'RETURN DUE TMRW:' TO RPT-REM-TYPE.                     00020800
020900     MOVE WB-BOOKING-ID(WS-REM-BX)   TO RPT-REM-BOOKING-ID.       00020900
021000     MOVE WB-CUSTOMER-NIC(WS-REM-BX) TO RPT-REM-CUSTOMER-NIC.     00021000
021100     MOVE WB-VEHICLE-ID(WS-REM-BX)   TO RPT-REM-VEHICLE-ID.       00021100
021200     MOVE WB-END-DATE(WS-REM-BX)     TO RPT-REM-DATE.             00021200
021300     WRITE RPT-LINE.                                              00021300
021400 120-EXIT.                                                        00021400
021500     EXIT.                                                        00021500
021600*                                                                 00021600
021700 900-PRINT-SUMMARY.                                               00021700
021800     MOVE SPACES TO RPT-LINE.                                     00021800
021900     STRING '-- SUMMARY --' DELIMITED BY SIZE INTO RPT-LINE.      00021900
022000     WRITE RPT-LINE.                                              00022000
022100     MOVE WS-REM-PICKUP-COUNT TO WS-COUNT-EDIT.                   00022100
022200     MOVE SPACES TO RPT-LINE.                                     00022200
022300     STRING 'PICKUPS DUE TOMORROW  : ' WS-COUNT-EDIT-X            00022300
022400            DELIMITED BY SIZE INTO RPT-LINE.                      00022400
022500     WRITE RPT-LINE.                                              00022500
022600     MOVE WS-REM-RETURN-COUNT TO WS-COUNT-EDIT.                   00022600
022700     MOVE SPACES TO RPT-LINE.                                     00022700
022800     STRING 'RETURNS DUE TOMORROW  : ' WS-COUNT-EDIT-X            00022800
022900            DELIMITED BY SIZE INTO RPT-LINE.                      00022900
023000     WRITE RPT-LINE.                                              00023000
023100 900-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300*                                                                 00023300
023400 500-OPEN-REPORT-FILE.                                            00023400
023500     OPEN EXTEND REPORT-FILE.                                     00023500
023600     IF NOT (WS-RPT-STATUS = '00' OR WS-RPT-STATUS = '97')        00023600
023700        OPEN OUTPUT REPORT-FILE                                   00023700
023800     END-IF.                                                      00023800
023900 500-EXIT.                                                        00023900
024000     EXIT.                                                        00024000
