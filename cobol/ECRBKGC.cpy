000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRBKGC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide booking transaction record layout *00000500
000600*                                                                *00000600
000700*   FUNCTION = One 01-level per rental booking.  CUSTOMER-NIC    *00000700
000800*     AND VEHICLE-ID ARE FOREIGN KEYS RESOLVED AGAINST THE       *00000800
000900*     CUSTOMER AND VEHICLE TABLES BY ECRMIO AT LOAD TIME.        *00000900
001000*     DATES ARE STORED YYYYMMDD, ZONED, SO THEY SORT AND COMPARE *00001000
001100*     CORRECTLY AS PLAIN NUMERICS WITHOUT AN EDIT ROUTINE.       *00001100
001200*     THE FIXED LKR 5000.00 REFUNDABLE DEPOSIT IS NOT STORED     *00001200
001300*     HERE - IT IS A CONSTANT CARRIED IN ECRFEER.                *00001300
001400*                                                                *00001400
001500*   CHANGE ACTIVITY -                                            *00001500
001600*     04/02/24  RDP  CR2024-0091  ORIGINAL COPYBOOK.              00001600
001700*     08/01/24  RDP  CR2024-0166  TOTAL-KM WIDENED FROM 9(4) TO   00001700
001800*                    9(5) - LONG-TERM LEASE PILOT WAS TRUNCATING  00001800
001900*                    ODOMETER READINGS OVER 9999 KM.              00001900
002000******************************************************************00002000
002100 01  :TAG:-BOOKING-REC.                                           00002100
002200     05  :TAG:-BOOKING-ID            PIC X(08).                   00002200
002300     05  :TAG:-CUSTOMER-NIC          PIC X(12).                   00002300
002400     05  :TAG:-VEHICLE-ID            PIC X(06).                   00002400
002500     05  :TAG:-START-DATE            PIC 9(08).                   00002500
002600     05  :TAG:-END-DATE              PIC 9(08).                   00002600
002700     05  :TAG:-TOTAL-KM              PIC 9(05).                   00002700
002800     05  FILLER                      PIC X(01).                   00002800
