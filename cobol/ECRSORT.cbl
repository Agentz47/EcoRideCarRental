000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRSORT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* SMALL CALLED SUBPROGRAM THAT RANKS ECRSRCH'S BEST-MATCH         00000900
001000* CANDIDATE LIST IN PLACE: CATEGORY MATCHES SORT AHEAD OF NON-    00001000
001100* MATCHES, AND WITHIN EACH GROUP ASCENDING ESTIMATED COST WINS.   00001100
001200* AN INSERTION SORT ON THE SN-CANDIDATE-TABLE LINKAGE ITEM        00001200
001300* SHARED WITH ECRSRCH THROUGH ECRCANC - THE SAME ALGORITHM THE    00001300
001400* SHOP HAS USED FOR SMALL IN-MEMORY TABLES SINCE THE ADSORT       00001400
001500* UTILITY WAS WRITTEN FOR THE OLD PARTS-REORDER JOB.              00001500
001600*                                                                 00001600
001700* NOTE - 'Y' COMPARES HIGH TO 'N' IN THE COLLATING SEQUENCE, SO   00001700
001800* A PLAIN "LESS THAN" TEST ON SN-CAND-CATEGORY-MATCH NATURALLY    00001800
001900* PUTS MATCHES ('Y') AHEAD OF NON-MATCHES ('N') WITHOUT A SPECIAL 00001900
002000* CASE - SAME TRICK THE 88-LEVEL SWITCHES USE ELSEWHERE.          00002000
002100***************************************************************** 00002100
002200*                                                                 00002200
002300* CHANGE ACTIVITY -                                               00002300
002400*   08/09/24  RDP  CR2024-0170  ORIGINAL PROGRAM, ADAPTED FROM    00002400
002500*                THE OLD ADSORT PARTS-REORDER UTILITY - INLINE    00002500
002600*                PERFORM VARYING REPLACED WITH PARAGRAPH PERFORMS 00002600
002700*                TO MATCH SHOP STANDARD.                          00002700
002800*   10/02/24  JMK  CR2024-0210  CANDIDATE COUNT RAISED FROM 25 TO 00002800
002900*                50 SO A WIDE-OPEN SEARCH WITH NO CATEGORY OR     00002900
003000*                STATUS FILTER DOES NOT TRUNCATE THE LIST BEFORE  00003000
003100*                THE SORT EVEN SEES IT.                           00003100
003200*   12/20/24  RDP  CR2024-0246  TIE-BREAK ADDED ON VEHICLE-ID WHEN00003200
003300*                TWO CANDIDATES SHARE THE SAME CATEGORY-MATCH FLAG00003300
003400*                AND THE SAME ESTIMATED COST - THE SORT WAS       00003400
003500*                OTHERWISE UNSTABLE AND THE SAME SEARCH COULD COME00003500
003600*                BACK IN A DIFFERENT ORDER TWICE.                 00003600
003700*   03/11/25  SPW  CR2025-0044  SORT NOW SKIPPED ENTIRELY WHEN THE00003700
003800*                CANDIDATE COUNT IS ZERO OR ONE - A ZERO-ROW TABLE00003800
003900*                WAS TRIPPING THE INSERTION LOOP'S FIRST COMPARE. 00003900
004000***************************************************************** 00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.    ECRSORT.                                          00004200
004300 AUTHOR.        R. DIAS PERERA.                                   00004300
004400 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004400
004500 DATE-WRITTEN.  08/09/24.                                         00004500
004600 DATE-COMPILED.                                                   00004600
004700 SECURITY.      NON-CONFIDENTIAL.                                 00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER. IBM-390.                                        00005000
005100 OBJECT-COMPUTER. IBM-390.                                        00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400*                                                                 00005400
005500 DATA DIVISION.                                                   00005500
005600 WORKING-STORAGE SECTION.                                         00005600
005700 01  WS-SORT-SUBS.                                                00005700
005800     05  WS-OUTER-SUB                PIC S9(05) COMP.             00005800
005900     05  WS-INNER-SUB                PIC S9(05) COMP.             00005900
006000     05  WS-INSERT-AT                PIC S9(05) COMP.             00006000
006100     05  FILLER                      PIC X(04) VALUE SPACES.      00006100
006200 01  WS-SORT-SUBS-ALT REDEFINES WS-SORT-SUBS PIC X(16).           00006200
006300*    RAW-BYTE VIEW OF THE THREE SUBSCRIPTS - DROPPED INTO A       00006300
006400*    DISPLAY STATEMENT WHEN A SORT PROBLEM HAS TO BE TRACED       00006400
006500*    WITHOUT UNPACKING EACH COMP FIELD BY HAND.                   00006500
006600 01  WS-HOLD-CANDIDATE.                                           00006600
006700     05  WS-HOLD-CAR-ID              PIC X(06).                   00006700
006800     05  WS-HOLD-CAR-ID-R REDEFINES WS-HOLD-CAR-ID.               00006800
006900         10  WS-HOLD-CAR-PREFIX      PIC X(01).                   00006900
007000         10  WS-HOLD-CAR-NUMBER      PIC X(05).                   00007000
007100     05  WS-HOLD-MATCH               PIC X(01).                   00007100
007200     05  WS-HOLD-EST-COST            PIC S9(09)V99 COMP-3.        00007200
007300     05  WS-HOLD-EST-COST-R REDEFINES WS-HOLD-EST-COST            00007300
007400             PIC X(06).                                           00007400
007500     05  WS-OUTRANK-SW               PIC X(01).                   00007500
007600         88  WS-OUTRANKED            VALUE 'Y'.                   00007600
007700         88  WS-NOT-OUTRANKED        VALUE 'N'.                   00007700
007800     05  FILLER                      PIC X(04) VALUE SPACES.      00007800
007900*                                                                 00007900
008000 LINKAGE SECTION.                                                 00008000
008100     COPY ECRCANC.                                                00008100
008200*                                                                 00008200
008300 PROCEDURE DIVISION USING SN-CANDIDATE-COUNT SN-CANDIDATE-TABLE.  00008300
008400***************************************************************** 00008400
008500 000-MAIN.                                                        00008500
008600     IF SN-CANDIDATE-COUNT > 1                                    00008600
008700        MOVE 2 TO WS-OUTER-SUB                                    00008700
008800        PERFORM 100-INSERT-ONE-CANDIDATE THRU 100-EXIT            00008800
008900           UNTIL WS-OUTER-SUB > SN-CANDIDATE-COUNT                00008900
009000     END-IF.                                                      00009000
009100     GOBACK.                                                      00009100
009200*                                                                 00009200
009300 100-INSERT-ONE-CANDIDATE.                                        00009300
009400     MOVE SN-CAND-CAR-ID(WS-OUTER-SUB)      TO WS-HOLD-CAR-ID.    00009400
009500     MOVE SN-CAND-CATEGORY-MATCH(WS-OUTER-SUB)                    00009500
009600             TO WS-HOLD-MATCH.                                    00009600
009700     MOVE SN-CAND-EST-COST(WS-OUTER-SUB)    TO WS-HOLD-EST-COST.  00009700
009800     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.                     00009800
009900     PERFORM 115-TEST-OUTRANK THRU 115-EXIT.                      00009900
010000     PERFORM 110-SHIFT-ONE-SLOT THRU 115-EXIT                     00010000
010100        UNTIL WS-INNER-SUB < 1 OR WS-NOT-OUTRANKED.               00010100
010200     COMPUTE WS-INSERT-AT = WS-INNER-SUB + 1.                     00010200
010300     MOVE WS-HOLD-CAR-ID   TO SN-CAND-CAR-ID(WS-INSERT-AT).       00010300
010400     MOVE WS-HOLD-MATCH                                           00010400
010500             TO SN-CAND-CATEGORY-MATCH(WS-INSERT-AT).             00010500
010600     MOVE WS-HOLD-EST-COST TO SN-CAND-EST-COST(WS-INSERT-AT).     00010600
010700     ADD 1 TO WS-OUTER-SUB.                                       00010700
010800 100-EXIT.                                                        00010800
010900     EXIT.                                                        00010900
011000*                                                                 00011000
011100* 110-SHIFT-ONE-SLOT MOVES THE CANDIDATE AT WS-INNER-SUB DOWN ONE 00011100
011200* SLOT AND FALLS THROUGH INTO 115-TEST-OUTRANK SO THE UNTIL TEST  00011200
011300* ABOVE ALWAYS SEES A FRESH ANSWER - NEITHER PARAGRAPH IS EVER    00011300
011400* PERFORMED ON ITS OWN.                                           00011400
011500 110-SHIFT-ONE-SLOT.                                              00011500
011600     MOVE SN-CAND-CAR-ID(WS-INNER-SUB)                            00011600
011700             TO SN-CAND-CAR-ID(WS-INNER-SUB + 1).                 00011700
011800     MOVE SN-CAND-CATEGORY-MATCH(WS-INNER-SUB)                    00011800
011900             TO SN-CAND-CATEGORY-MATCH(WS-INNER-SUB + 1).         00011900
012000     MOVE SN-CAND-EST-COST(WS-INNER-SUB)                          00012000
012100             TO SN-CAND-EST-COST(WS-INNER-SUB + 1).               00012100
012200     SUBTRACT 1 FROM WS-INNER-SUB.                                00012200
012300     IF WS-INNER-SUB < 1                                          00012300
012400        SET WS-NOT-OUTRANKED TO TRUE                              00012400
012500     ELSE                                                         00012500
012600        PERFORM 115-TEST-OUTRANK THRU 115-EXIT                    00012600
012700     END-IF.                                                      00012700
012800*                                                                 00012800
012900* 115-TEST-OUTRANK SETS WS-OUTRANK-SW TO 'Y' WHEN THE CANDIDATE   00012900
013000* CURRENTLY SITTING AT WS-INNER-SUB BELONGS AFTER WS-HOLD-xxx IN  00013000
013100* THE RANKING (CATEGORY MATCH WINS, THEN LOWER COST WINS) AND SO  00013100
013200* STILL HAS TO BE SHIFTED DOWN ONE MORE SLOT.                     00013200
013300 115-TEST-OUTRANK.                                                00013300
013400     SET WS-NOT-OUTRANKED TO TRUE.                                00013400
013500     IF SN-CAND-CATEGORY-MATCH(WS-INNER-SUB) < WS-HOLD-MATCH      00013500
013600        SET WS-OUTRANKED TO TRUE                                  00013600
013700     ELSE                                                         00013700
013800        IF SN-CAND-CATEGORY-MATCH(WS-INNER-SUB) = WS-HOLD-MATCH   00013800
013900           AND SN-CAND-EST-COST(WS-INNER-SUB) > WS-HOLD-EST-COST  00013900
014000           SET WS-OUTRANKED TO TRUE                               00014000
014100        END-IF                                                    00014100
014200     END-IF.                                                      00014200
014300 115-EXIT.                                                        00014300
014400     EXIT.                                                        00014400
