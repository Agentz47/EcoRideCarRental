000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRRPT                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* REPORT-GENERATOR.  PRODUCES THE FOUR STANDARD MANAGEMENT        00000900
001000* REPORTS FOR ONE NIGHTLY RUN: REVENUE BY CATEGORY OVER THE       00001000
001100* CONTROL-CARD PERIOD, FLEET UTILIZATION BY CATEGORY, A SINGLE    00001100
001200* CUSTOMER'S BOOKING HISTORY, AND A WHOLE-SYSTEM SUMMARY.         00001200
001300*                                                                 00001300
001400* THE READ LOOP HERE FOLLOWS THE SAME TWO-LEVEL CONTROL-BREAK     00001400
001500* SHAPE THE COLOMBO BRANCH'S OLD STUDENT-CREDITS REPORT USED      00001500
001600* (SAVE-AREA HOLDS THE BREAK KEY, ONE HEADING ROUTINE, ONE        00001600
001700* DETAIL ROUTINE) - CATEGORY REPLACES STUDENT NAME AS THE BREAK.  00001700
001800*                                                                 00001800
001900* NOTE - THE ESTIMATED-FEE ARITHMETIC IN 150-ESTIMATE-FEE IS A    00001900
002000* DELIBERATE COPY OF ECRFEEC'S RULES 1-8 (NO DISCOUNT SHOWN, NO   00002000
002100* PRINTED BREAKDOWN).  ECRFEEC ITSELF CANNOT BE CALLED HERE       00002100
002200* WITHOUT ALSO PRINTING A FEE-BREAKDOWN DOCUMENT FOR EVERY        00002200
002300* BOOKING IN THE PERIOD, WHICH WOULD FLOOD THE REPORT FILE.       00002300
002400***************************************************************** 00002400
002500*                                                                 00002500
002600* CHANGE ACTIVITY -                                               00002600
002700*   05/14/24  RDP  CR2024-0108  ORIGINAL PROGRAM - REVENUE AND    00002700
002800*                UTILIZATION REPORTS ONLY.                        00002800
002900*   06/28/24  RDP  CR2024-0132  ADDED THE CUSTOMER REPORT - OPS   00002900
003000*                DESK WAS ANSWERING "WHAT HAS THIS CUSTOMER       00003000
003100*                BOOKED" QUESTIONS BY HAND FROM THE MASTER FILE.  00003100
003200*   11/05/24  JMK  CR2024-0231  ADDED THE SYSTEM SUMMARY REPORT   00003200
003300*                FOR THE MONTHLY BOARD PACK.                      00003300
003400*   01/22/25  SPW  CR2025-0011  SYSTEM SUMMARY'S FOUR-CATEGORY    00003400
003500*                AVAILABLE-VEHICLE TOTAL WAS OVERFLOWING THE      00003500
003600*                EDITED FIELD ON A FULL FLEET DAY - NOW           00003600
003700*                ACCUMULATED IN A COMP WORKING FIELD BEFORE THE   00003700
003800*                SINGLE MOVE TO THE PRINT LINE.                   00003800
003900*   04/03/25  RDP  CR2025-0059  CUSTOMER REPORT DETAIL LINE       00003900
004000*                EXPANDED TO SHOW VEHICLE, DATES AND DAY COUNT -  00004000
004100*                IT WAS PRINTING BOOKING ID AND COST ONLY, WHICH  00004100
004200*                LEFT THE COUNTER DESK STILL PULLING THE MASTER   00004200
004300*                FILE BY HAND.                                    00004300
004400***************************************************************** 00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID.    ECRRPT.                                           00004600
004700 AUTHOR.        R. DIAS PERERA.                                   00004700
004800 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004800
004900 DATE-WRITTEN.  05/14/24.                                         00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY.      NON-CONFIDENTIAL.                                 00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER. IBM-390.                                        00005400
005500 OBJECT-COMPUTER. IBM-390.                                        00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT REPORT-FILE ASSIGN TO RPTOUT                          00006000
006100         ORGANIZATION IS LINE SEQUENTIAL                          00006100
006200         FILE STATUS IS WS-RPT-STATUS.                            00006200
006300*                                                                 00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600 FD  REPORT-FILE                                                  00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  RPT-LINE                        PIC X(132).                  00006800
006900 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.                          00006900
007000     05  RPT-LABEL                   PIC X(28).                   00007000
007100     05  RPT-VALUE                   PIC X(20).                   00007100
007200     05  FILLER                      PIC X(84).                   00007200
007300 01  RPT-TOTALS-LINE REDEFINES RPT-LINE.                          00007300
007400     05  RPT-TOT-LABEL               PIC X(40).                   00007400
007500     05  RPT-TOT-VALUE               PIC X(20).                   00007500
007600     05  FILLER                      PIC X(72).                   00007600
007700*                                                                 00007700
007800 WORKING-STORAGE SECTION.                                         00007800
007900 77  WS-AVAIL-SUM                    PIC S9(05) COMP VALUE 0.     00007900
008000 77  WS-RESV-SUM                     PIC S9(05) COMP VALUE 0.     00008000
008100 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00008100
008200 01  WS-CASE-FOLD.                                                00008200
008300     05  WS-ALPHA-LOWER  PIC X(26) VALUE                          00008300
008400         'abcdefghijklmnopqrstuvwxyz'.                            00008400
008500     05  WS-ALPHA-UPPER  PIC X(26) VALUE                          00008500
008600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00008600
008700     05  FILLER          PIC X(04) VALUE SPACES.                  00008700
008800 01  WS-CATEGORY-TABLE.                                           00008800
008900     05  WS-CAT-ROW OCCURS 4 TIMES INDEXED BY WS-CAT-X.           00008900
009000         10  WS-CAT-NAME             PIC X(15).                   00009000
009100         10  WS-CAT-NAME-UC          PIC X(15).                   00009100
009200         10  WS-CAT-REVENUE          PIC S9(09)V99 COMP-3.        00009200
009300         10  WS-CAT-BKG-COUNT        PIC S9(05) COMP.             00009300
009400         10  WS-CAT-VEH-TOTAL        PIC S9(05) COMP.             00009400
009500         10  WS-CAT-VEH-AVAIL        PIC S9(05) COMP.             00009500
009600         10  WS-CAT-VEH-RESV         PIC S9(05) COMP.             00009600
009700         10  WS-CAT-VEH-MAINT        PIC S9(05) COMP.             00009700
009800*                                                                 00009800
009900 01  WS-EST-FIELDS.                                               00009900
010000     05  WS-EST-BX                   PIC S9(05) COMP VALUE 0.     00010000
010100     05  WS-EST-VEH-SUB              PIC S9(05) COMP VALUE 0.     00010100
010200     05  WS-EST-VEH-FOUND-SW         PIC X(01) VALUE 'N'.         00010200
010300         88  WS-EST-VEH-FOUND        VALUE 'Y'.                   00010300
010400     05  WS-EST-CATEGORY             PIC X(15) VALUE SPACES.      00010400
010500     05  WS-EST-CATEGORY-UC          PIC X(15) VALUE SPACES.      00010500
010600     05  WS-EST-TARIFF-FOUND-SW      PIC X(01) VALUE 'N'.         00010600
010700         88  WS-EST-TARIFF-FOUND     VALUE 'Y'.                   00010700
010800     05  WS-EST-DAILY-RATE           PIC S9(07)V99 COMP-3.        00010800
010900     05  WS-EST-FREE-KM-DAY          PIC S9(05)    COMP-3.        00010900
011000     05  WS-EST-EXTRA-KM-RATE        PIC S9(05)V99 COMP-3.        00011000
011100     05  WS-EST-TAX-PCT              PIC S9(03)V99 COMP-3.        00011100
011200     05  WS-EST-DAYS                 PIC S9(05) COMP VALUE 0.     00011200
011300     05  WS-EST-DUMMY-UNTIL          PIC S9(05) COMP VALUE 0.     00011300
011400     05  WS-EST-DUMMY-TODAY          PIC 9(08) VALUE ZEROS.       00011400
011500     05  WS-EST-DUMMY-FLAG           PIC X(01) VALUE SPACES.      00011500
011600     05  WS-EST-FREE-KM              PIC S9(07) COMP VALUE 0.     00011600
011700     05  WS-EST-EXTRA-KM             PIC S9(07) COMP VALUE 0.     00011700
011800     05  WS-EST-BASE                 PIC S9(09)V99 COMP-3.        00011800
011900     05  WS-EST-DISCOUNT             PIC S9(09)V99 COMP-3.        00011900
012000     05  WS-EST-BASE-AFTER-DISC      PIC S9(09)V99 COMP-3.        00012000
012100     05  WS-EST-EXTRA-CHARGE         PIC S9(09)V99 COMP-3.        00012100
012200     05  WS-EST-SUBTOTAL             PIC S9(09)V99 COMP-3.        00012200
012300     05  WS-EST-TAX-AMT              PIC S9(09)V99 COMP-3.        00012300
012400     05  WS-EST-FEE                  PIC S9(09)V99 COMP-3.        00012400
012500     05  FILLER                      PIC X(04) VALUE SPACES.      00012500
012600*                                                                 00012600
012700 01  WS-CUSTOMER-LOOKUP.                                          00012700
012800     05  WS-CUS-SUB                  PIC S9(05) COMP VALUE 0.     00012800
012900     05  WS-CUS-FOUND-SW             PIC X(01) VALUE 'N'.         00012900
013000         88  WS-CUS-FOUND            VALUE 'Y'.                   00013000
013100     05  WS-CUS-NAME                 PIC X(25) VALUE SPACES.      00013100
013200     05  FILLER                      PIC X(04) VALUE SPACES.      00013200
013300*                                                                 00013300
013400 01  WS-TOTALS.                                                   00013400
013500     05  WS-TOT-REVENUE              PIC S9(09)V99 COMP-3 VALUE 0.00013500
013600     05  WS-TOT-BOOKINGS             PIC S9(05) COMP VALUE 0.     00013600
013700     05  WS-AVG-REVENUE              PIC S9(09)V99 COMP-3 VALUE 0.00013700
013800     05  WS-CUS-TOT-SPENT            PIC S9(09)V99 COMP-3 VALUE 0.00013800
013900     05  WS-CUS-BKG-COUNT            PIC S9(05) COMP VALUE 0.     00013900
014000     05  WS-CUS-AVG-COST             PIC S9(09)V99 COMP-3 VALUE 0.00014000
014100     05  WS-UTIL-PCT                 PIC S9(05)V9 COMP-3 VALUE 0. 00014100
014200     05  FILLER                      PIC X(04) VALUE SPACES.      00014200
014300*                                                                 00014300
014400 01  WS-MONEY-EDIT-AREA.                                          00014400
014500     05  WS-MONEY-EDIT               PIC ZZZ,ZZZ,ZZ9.99.          00014500
014600     05  FILLER                      PIC X(02) VALUE SPACES.      00014600
014700 01  WS-MONEY-EDIT-X REDEFINES WS-MONEY-EDIT-AREA PIC X(16).      00014700
014800 01  WS-AVG-EDIT-AREA.                                            00014800
014900     05  WS-AVG-EDIT                 PIC ZZZ,ZZZ,ZZ9.99.          00014900
015000     05  FILLER                      PIC X(02) VALUE SPACES.      00015000
015100 01  WS-COUNT-EDIT-AREA.                                          00015100
015200     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.                 00015200
015300     05  FILLER                      PIC X(04) VALUE SPACES.      00015300
015400 01  WS-PCT-EDIT-AREA.                                            00015400
015500     05  WS-PCT-EDIT                 PIC ZZ9.9.                   00015500
015600     05  FILLER                      PIC X(06) VALUE SPACES.      00015600
015700 01  WS-UTIL-EDIT-AREA.                                           00015700
015800     05  WS-UTIL-TOTAL-ED            PIC ZZZ9.                    00015800
015900     05  WS-UTIL-AVAIL-ED            PIC ZZZ9.                    00015900
016000     05  WS-UTIL-RESV-ED             PIC ZZZ9.                    00016000
016100     05  WS-UTIL-MAINT-ED            PIC ZZZ9.                    00016100
016200     05  FILLER                      PIC X(04) VALUE SPACES.      00016200
016300*                                                                 00016300
016400 LINKAGE SECTION.                                                 00016400
016500 01  LK-TODAY                        PIC 9(08).                   00016500
016600 01  LK-PERIOD-START                 PIC 9(08).                   00016600
016700 01  LK-PERIOD-END                   PIC 9(08).                   00016700
016800 01  LK-CUSTOMER-NIC                 PIC X(12).                   00016800
016900 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00016900
017000 01  LK-CUSTOMER-COUNT               PIC S9(05) COMP.             00017000
017100 01  LK-BOOKING-COUNT                PIC S9(05) COMP.             00017100
017200     COPY ECRTABC.                                                00017200
017300     COPY ECRFEER.                                                00017300
017400*                                                                 00017400
017500 PROCEDURE DIVISION USING LK-TODAY LK-PERIOD-START LK-PERIOD-END  00017500
017600         LK-CUSTOMER-NIC LK-VEHICLE-COUNT WS-VEHICLE-TABLE        00017600
017700         LK-CUSTOMER-COUNT WS-CUSTOMER-TABLE LK-BOOKING-COUNT     00017700
017800         WS-BOOKING-TABLE.                                        00017800
017900***************************************************************** 00017900
018000 000-MAIN.                                                        00018000
018100     PERFORM 500-OPEN-REPORT-FILE THRU 500-EXIT.                  00018100
018200     PERFORM 050-INIT-CATEGORIES  THRU 050-EXIT.                  00018200
018300     PERFORM 100-REVENUE-REPORT   THRU 100-EXIT.                  00018300
018400     PERFORM 200-UTILIZATION-REPORT THRU 200-EXIT.                00018400
018500     PERFORM 300-CUSTOMER-REPORT  THRU 300-EXIT.                  00018500
018600     PERFORM 400-SYSTEM-SUMMARY   THRU 400-EXIT.                  00018600
018700     CLOSE REPORT-FILE.                                           00018700
018800     GOBACK.                                                      00018800
018900*                                                                 00018900
019000 050-INIT-CATEGORIES.                                             00019000
019100     SET WS-CAT-X TO 1.                                           00019100
019200     PERFORM 055-INIT-ONE-CATEGORY THRU 055-EXIT                  00019200
019300             VARYING WS-CAT-X FROM 1 BY 1 UNTIL WS-CAT-X > 4.     00019300
019400 050-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                 00019600
019700 055-INIT-ONE-CATEGORY.                                           00019700
019800     MOVE ECR-TARIFF-CATEGORY(WS-CAT-X) TO WS-CAT-NAME(WS-CAT-X). 00019800
019900     MOVE WS-CAT-NAME(WS-CAT-X) TO WS-CAT-NAME-UC(WS-CAT-X).      00019900
020000     INSPECT WS-CAT-NAME-UC(WS-CAT-X)                             00020000
020100             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00020100
020200     MOVE 0 TO WS-CAT-REVENUE(WS-CAT-X)                           00020200
020300                WS-CAT-BKG-COUNT(WS-CAT-X)                        00020300
020400                WS-CAT-VEH-TOTAL(WS-CAT-X)                        00020400
020500                WS-CAT-VEH-AVAIL(WS-CAT-X)                        00020500
020600                WS-CAT-VEH-RESV(WS-CAT-X)                         00020600
020700                WS-CAT-VEH-MAINT(WS-CAT-X).                       00020700
020800 055-EXIT.                                                        00020800
020900     EXIT.                                                        00020900
021000*                                                                 00021000
021100 100-REVENUE-REPORT.                                              00021100
021200     MOVE SPACES TO RPT-LINE.                                     00021200
021300     STRING '=== REVENUE REPORT ===' DELIMITED BY SIZE            00021300
021400            INTO RPT-LINE.                                        00021400
021500     WRITE RPT-LINE.                                              00021500
021600     MOVE SPACES TO RPT-LINE.                                     00021600
021700     MOVE 0 TO WS-EST-BX.                                         00021700
021800     PERFORM 110-REVENUE-ONE-BOOKING THRU 110-EXIT                00021800
021900             VARYING WS-EST-BX FROM 1 BY 1                        00021900
022000             UNTIL WS-EST-BX > LK-BOOKING-COUNT.                  00022000
022100     SET WS-CAT-X TO 1.                                           00022100
022200     PERFORM 125-PRINT-ONE-CATEGORY THRU 125-EXIT                 00022200
022300             VARYING WS-CAT-X FROM 1 BY 1 UNTIL WS-CAT-X > 4.     00022300
022400     MOVE SPACES TO RPT-LINE.                                     00022400
022500     MOVE 'Total Revenue:' TO RPT-TOT-LABEL.                      00022500
022600     MOVE WS-TOT-REVENUE TO WS-MONEY-EDIT.                        00022600
022700     STRING 'LKR ' DELIMITED BY SIZE                              00022700
022800            WS-MONEY-EDIT DELIMITED BY SIZE                       00022800
022900            INTO RPT-TOT-VALUE.                                   00022900
023000     WRITE RPT-LINE.                                              00023000
023100     MOVE SPACES TO RPT-LINE.                                     00023100
023200     MOVE 'Total Bookings:' TO RPT-LABEL.                         00023200
023300     MOVE WS-TOT-BOOKINGS TO WS-COUNT-EDIT.                       00023300
023400     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00023400
023500     WRITE RPT-LINE.                                              00023500
023600     MOVE SPACES TO RPT-LINE.                                     00023600
023700     IF WS-TOT-BOOKINGS > 0                                       00023700
023800        COMPUTE WS-AVG-REVENUE ROUNDED =                          00023800
023900                WS-TOT-REVENUE / WS-TOT-BOOKINGS                  00023900
024000     ELSE                                                         00024000
024100        MOVE 0 TO WS-AVG-REVENUE                                  00024100
024200     END-IF.                                                      00024200
024300     MOVE 'Avg Revenue/Booking:' TO RPT-LABEL.                    00024300
024400     MOVE WS-AVG-REVENUE TO WS-MONEY-EDIT.                        00024400
024500     STRING 'LKR ' DELIMITED BY SIZE                              00024500
024600            WS-MONEY-EDIT DELIMITED BY SIZE                       00024600
024700            INTO RPT-VALUE.                                       00024700
024800     WRITE RPT-LINE.                                              00024800
024900 100-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 110-REVENUE-ONE-BOOKING.                                         00025200
025300     IF WB-START-DATE(WS-EST-BX) < LK-PERIOD-START OR             00025300
025400        WB-START-DATE(WS-EST-BX) > LK-PERIOD-END                  00025400
025500        GO TO 110-EXIT                                            00025500
025600     END-IF.                                                      00025600
025700     PERFORM 150-ESTIMATE-FEE THRU 150-EXIT.                      00025700
025800     IF NOT WS-EST-TARIFF-FOUND                                   00025800
025900        GO TO 110-EXIT                                            00025900
026000     END-IF.                                                      00026000
026100     PERFORM 120-FIND-CATEGORY-INDEX THRU 120-EXIT.               00026100
026200     ADD WS-EST-FEE TO WS-CAT-REVENUE(WS-CAT-X)                   00026200
026300                        WS-TOT-REVENUE.                           00026300
026400     ADD 1 TO WS-CAT-BKG-COUNT(WS-CAT-X) WS-TOT-BOOKINGS.         00026400
026500 110-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700*                                                                 00026700
026800 120-FIND-CATEGORY-INDEX.                                         00026800
026900     SET WS-CAT-X TO 1.                                           00026900
027000     PERFORM 122-TEST-ONE-CATEGORY THRU 122-EXIT                  00027000
027100             VARYING WS-CAT-X FROM 1 BY 1 UNTIL                   00027100
027200             WS-CAT-X > 4 OR                                      00027200
027300             WS-CAT-NAME-UC(WS-CAT-X) = WS-EST-CATEGORY-UC.       00027300
027400     IF WS-CAT-X > 4                                              00027400
027500        SET WS-CAT-X TO 4                                         00027500
027600     END-IF.                                                      00027600
027700 120-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900*                                                                 00027900
028000 122-TEST-ONE-CATEGORY.                                           00028000
028100*    BODY IS EMPTY - THE UNTIL CONDITION ON THE PERFORM DOES ALL  00028100
028200*    THE WORK.  KEPT AS ITS OWN PARAGRAPH SO A FUTURE PER-        00028200
028300*    CATEGORY SIDE EFFECT HAS SOMEWHERE TO GO WITHOUT TOUCHING    00028300
028400*    THE LOOP CONTROL.                                            00028400
028500 122-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 125-PRINT-ONE-CATEGORY.                                          00028800
028900     MOVE SPACES TO RPT-LINE.                                     00028900
029000     IF WS-CAT-BKG-COUNT(WS-CAT-X) > 0                            00029000
029100        COMPUTE WS-EST-FEE ROUNDED =                              00029100
029200           WS-CAT-REVENUE(WS-CAT-X) / WS-CAT-BKG-COUNT(WS-CAT-X)  00029200
029300     ELSE                                                         00029300
029400        MOVE 0 TO WS-EST-FEE                                      00029400
029500     END-IF.                                                      00029500
029600     MOVE WS-CAT-BKG-COUNT(WS-CAT-X) TO WS-COUNT-EDIT.            00029600
029700     MOVE WS-CAT-REVENUE(WS-CAT-X) TO WS-MONEY-EDIT.              00029700
029800     MOVE WS-EST-FEE TO WS-AVG-EDIT.                              00029800
029900     STRING '- ' DELIMITED BY SIZE                                00029900
030000            WS-CAT-NAME(WS-CAT-X) DELIMITED BY '  '               00030000
030100            ': LKR ' DELIMITED BY SIZE                            00030100
030200            WS-MONEY-EDIT DELIMITED BY SIZE                       00030200
030300            ' (' DELIMITED BY SIZE                                00030300
030400            WS-COUNT-EDIT DELIMITED BY SIZE                       00030400
030500            ' bookings, Avg: LKR ' DELIMITED BY SIZE              00030500
030600            WS-AVG-EDIT DELIMITED BY SIZE                         00030600
030700            ')' DELIMITED BY SIZE                                 00030700
030800            INTO RPT-LINE.                                        00030800
030900     WRITE RPT-LINE.                                              00030900
031000     MOVE SPACES TO RPT-LINE.                                     00031000
031100 125-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300*                                                                 00031300
031400 150-ESTIMATE-FEE.                                                00031400
031500     MOVE 'N' TO WS-EST-VEH-FOUND-SW WS-EST-TARIFF-FOUND-SW.      00031500
031600     MOVE SPACES TO WS-EST-CATEGORY.                              00031600
031700     MOVE 0 TO WS-EST-VEH-SUB WS-EST-FEE.                         00031700
031800     PERFORM 155-FIND-VEHICLE-FOR-EST THRU 155-EXIT               00031800
031900             VARYING WS-EST-VEH-SUB FROM 1 BY 1                   00031900
032000             UNTIL WS-EST-VEH-SUB > LK-VEHICLE-COUNT.             00032000
032100     IF NOT WS-EST-VEH-FOUND                                      00032100
032200        GO TO 150-EXIT                                            00032200
032300     END-IF.                                                      00032300
032400     MOVE WS-EST-CATEGORY TO WS-EST-CATEGORY-UC.                  00032400
032500     INSPECT WS-EST-CATEGORY-UC                                   00032500
032600             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00032600
032700     SET EF-TX TO 1.                                              00032700
032800     PERFORM 156-FIND-TARIFF-FOR-EST THRU 156-EXIT                00032800
032900             VARYING EF-TX FROM 1 BY 1 UNTIL EF-TX > 4.           00032900
033000     IF NOT WS-EST-TARIFF-FOUND                                   00033000
033100        GO TO 150-EXIT                                            00033100
033200     END-IF.                                                      00033200
033300     MOVE 0 TO WS-EST-DUMMY-TODAY.                                00033300
033400     CALL 'ECRVALD' USING 'DAYS    ' WS-EST-DUMMY-TODAY           00033400
033500             WB-START-DATE(WS-EST-BX) WB-END-DATE(WS-EST-BX)      00033500
033600             SPACES WS-EST-DAYS WS-EST-DUMMY-UNTIL                00033600
033700             WS-EST-DUMMY-FLAG.                                   00033700
033800     COMPUTE WS-EST-BASE ROUNDED =                                00033800
033900             WS-EST-DAILY-RATE * WS-EST-DAYS.                     00033900
034000     IF WS-EST-DAYS >= 7                                          00034000
034100        COMPUTE WS-EST-DISCOUNT ROUNDED = WS-EST-BASE * 0.10      00034100
034200     ELSE                                                         00034200
034300        MOVE 0 TO WS-EST-DISCOUNT                                 00034300
034400     END-IF.                                                      00034400
034500     COMPUTE WS-EST-BASE-AFTER-DISC ROUNDED =                     00034500
034600             WS-EST-BASE - WS-EST-DISCOUNT.                       00034600
034700     COMPUTE WS-EST-FREE-KM =                                     00034700
034800             WS-EST-FREE-KM-DAY * WS-EST-DAYS.                    00034800
034900     COMPUTE WS-EST-EXTRA-KM =                                    00034900
035000             WB-TOTAL-KM(WS-EST-BX) - WS-EST-FREE-KM.             00035000
035100     IF WS-EST-EXTRA-KM < 0                                       00035100
035200        MOVE 0 TO WS-EST-EXTRA-KM                                 00035200
035300     END-IF.                                                      00035300
035400     COMPUTE WS-EST-EXTRA-CHARGE ROUNDED =                        00035400
035500             WS-EST-EXTRA-KM * WS-EST-EXTRA-KM-RATE.              00035500
035600     COMPUTE WS-EST-SUBTOTAL ROUNDED =                            00035600
035700             WS-EST-BASE-AFTER-DISC + WS-EST-EXTRA-CHARGE.        00035700
035800     COMPUTE WS-EST-TAX-AMT ROUNDED =                             00035800
035900             WS-EST-SUBTOTAL * WS-EST-TAX-PCT / 100.              00035900
036000     COMPUTE WS-EST-FEE ROUNDED =                                 00036000
036100             WS-EST-SUBTOTAL + WS-EST-TAX-AMT                     00036100
036200             + EF-DEPOSIT-CONSTANT.                               00036200
036300 150-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500*                                                                 00036500
036600 155-FIND-VEHICLE-FOR-EST.                                        00036600
036700     IF WT-CAR-ID(WS-EST-VEH-SUB) = WB-VEHICLE-ID(WS-EST-BX)      00036700
036800        SET WS-EST-VEH-FOUND TO TRUE                              00036800
036900        MOVE WT-CATEGORY(WS-EST-VEH-SUB) TO WS-EST-CATEGORY       00036900
037000     END-IF.                                                      00037000
037100 155-EXIT.                                                        00037100
037200     EXIT.                                                        00037200
037300*                                                                 00037300
037400 156-FIND-TARIFF-FOR-EST.                                         00037400
037500     IF WS-CAT-NAME-UC(EF-TX) = WS-EST-CATEGORY-UC                00037500
037600        SET WS-EST-TARIFF-FOUND TO TRUE                           00037600
037700        MOVE ECR-TARIFF-DAILY-RATE(EF-TX)   TO WS-EST-DAILY-RATE  00037700
037800        MOVE ECR-TARIFF-FREE-KM-DAY(EF-TX)  TO WS-EST-FREE-KM-DAY 00037800
037900        MOVE ECR-TARIFF-EXTRA-KM-RTE(EF-TX)                       00037900
038000               TO WS-EST-EXTRA-KM-RATE                            00038000
038100        MOVE ECR-TARIFF-TAX-PCT(EF-TX)      TO WS-EST-TAX-PCT     00038100
038200     END-IF.                                                      00038200
038300 156-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500*                                                                 00038500
038600 200-UTILIZATION-REPORT.                                          00038600
038700     MOVE SPACES TO RPT-LINE.                                     00038700
038800     STRING '=== UTILIZATION REPORT ===' DELIMITED BY SIZE        00038800
038900            INTO RPT-LINE.                                        00038900
039000     WRITE RPT-LINE.                                              00039000
039100     MOVE SPACES TO RPT-LINE.                                     00039100
039200     STRING 'Category            Total Avail Resv Maint  Util%'   00039200
039300            DELIMITED BY SIZE INTO RPT-LINE.                      00039300
039400     WRITE RPT-LINE.                                              00039400
039500     MOVE 0 TO WS-EST-VEH-SUB.                                    00039500
039600     PERFORM 210-COUNT-ONE-VEHICLE THRU 210-EXIT                  00039600
039700             VARYING WS-EST-VEH-SUB FROM 1 BY 1                   00039700
039800             UNTIL WS-EST-VEH-SUB > LK-VEHICLE-COUNT.             00039800
039900     SET WS-CAT-X TO 1.                                           00039900
040000     PERFORM 220-PRINT-ONE-CATEGORY-UTIL THRU 220-EXIT            00040000
040100             VARYING WS-CAT-X FROM 1 BY 1 UNTIL WS-CAT-X > 4.     00040100
040200 200-EXIT.                                                        00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500 210-COUNT-ONE-VEHICLE.                                           00040500
040600     MOVE WT-CATEGORY(WS-EST-VEH-SUB) TO WS-EST-CATEGORY.         00040600
040700     MOVE WS-EST-CATEGORY TO WS-EST-CATEGORY-UC.                  00040700
040800     INSPECT WS-EST-CATEGORY-UC                                   00040800
040900             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00040900
041000     PERFORM 120-FIND-CATEGORY-INDEX THRU 120-EXIT.               00041000
041100     ADD 1 TO WS-CAT-VEH-TOTAL(WS-CAT-X).                         00041100
041200     IF WT-AVAILABILITY-STATUS(WS-EST-VEH-SUB) = 'Available'      00041200
041300        ADD 1 TO WS-CAT-VEH-AVAIL(WS-CAT-X)                       00041300
041400     ELSE                                                         00041400
041500     IF WT-AVAILABILITY-STATUS(WS-EST-VEH-SUB) = 'Reserved'       00041500
041600        ADD 1 TO WS-CAT-VEH-RESV(WS-CAT-X)                        00041600
041700     ELSE                                                         00041700
041800        ADD 1 TO WS-CAT-VEH-MAINT(WS-CAT-X)                       00041800
041900     END-IF                                                       00041900
042000     END-IF.                                                      00042000
042100 210-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300*                                                                 00042300
042400 220-PRINT-ONE-CATEGORY-UTIL.                                     00042400
042500     MOVE SPACES TO RPT-LINE.                                     00042500
042600     IF WS-CAT-VEH-TOTAL(WS-CAT-X) > 0                            00042600
042700        COMPUTE WS-UTIL-PCT ROUNDED =                             00042700
042800           (WS-CAT-VEH-RESV(WS-CAT-X)                             00042800
042900            + WS-CAT-VEH-MAINT(WS-CAT-X)) * 100                   00042900
043000           / WS-CAT-VEH-TOTAL(WS-CAT-X)                           00043000
043100     ELSE                                                         00043100
043200        MOVE 0 TO WS-UTIL-PCT                                     00043200
043300     END-IF.                                                      00043300
043400     MOVE WS-UTIL-PCT TO WS-PCT-EDIT.                             00043400
043500     MOVE WS-CAT-VEH-TOTAL(WS-CAT-X) TO WS-UTIL-TOTAL-ED.         00043500
043600     MOVE WS-CAT-VEH-AVAIL(WS-CAT-X) TO WS-UTIL-AVAIL-ED.         00043600
043700     MOVE WS-CAT-VEH-RESV(WS-CAT-X)  TO WS-UTIL-RESV-ED.          00043700
043800     MOVE WS-CAT-VEH-MAINT(WS-CAT-X) TO WS-UTIL-MAINT-ED.         00043800
043900     STRING WS-CAT-NAME(WS-CAT-X)  DELIMITED BY '  '              00043900
044000            '  '            DELIMITED BY SIZE                     00044000
044100            WS-UTIL-TOTAL-ED  DELIMITED BY SIZE                   00044100
044200            ' '               DELIMITED BY SIZE                   00044200
044300            WS-UTIL-AVAIL-ED  DELIMITED BY SIZE                   00044300
044400            ' '               DELIMITED BY SIZE                   00044400
044500            WS-UTIL-RESV-ED   DELIMITED BY SIZE                   00044500
044600            ' '               DELIMITED BY SIZE                   00044600
044700            WS-UTIL-MAINT-ED  DELIMITED BY SIZE                   00044700
044800            '   '             DELIMITED BY SIZE                   00044800
044900            WS-PCT-EDIT       DELIMITED BY SIZE                   00044900
045000            '%'               DELIMITED BY SIZE                   00045000
045100            INTO RPT-LINE.                                        00045100
045200     WRITE RPT-LINE.                                              00045200
045300     MOVE SPACES TO RPT-LINE.                                     00045300
045400 220-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600*                                                                 00045600
045700 300-CUSTOMER-REPORT.                                             00045700
045800     MOVE SPACES TO RPT-LINE.                                     00045800
045900     STRING '=== CUSTOMER REPORT ===' DELIMITED BY SIZE           00045900
046000            INTO RPT-LINE.                                        00046000
046100     WRITE RPT-LINE.                                              00046100
046200     MOVE SPACES TO RPT-LINE.                                     00046200
046300     MOVE 'N' TO WS-CUS-FOUND-SW.                                 00046300
046400     MOVE SPACES TO WS-CUS-NAME.                                  00046400
046500     MOVE 0 TO WS-CUS-SUB WS-CUS-TOT-SPENT WS-CUS-BKG-COUNT.      00046500
046600     PERFORM 310-FIND-CUSTOMER THRU 310-EXIT                      00046600
046700             VARYING WS-CUS-SUB FROM 1 BY 1                       00046700
046800             UNTIL WS-CUS-SUB > LK-CUSTOMER-COUNT.                00046800
046900     IF NOT WS-CUS-FOUND                                          00046900
047000        STRING 'Customer not found with NIC: ' DELIMITED BY SIZE  00047000
047100               LK-CUSTOMER-NIC DELIMITED BY SIZE INTO RPT-LINE    00047100
047200        WRITE RPT-LINE                                            00047200
047300        GO TO 300-EXIT                                            00047300
047400     END-IF.                                                      00047400
047500     MOVE 'Customer:' TO RPT-LABEL.                               00047500
047600     MOVE WS-CUS-NAME TO RPT-VALUE.                               00047600
047700     WRITE RPT-LINE.                                              00047700
047800     MOVE SPACES TO RPT-LINE.                                     00047800
047900     MOVE 0 TO WS-EST-BX.                                         00047900
048000     PERFORM 320-CUSTOMER-ONE-BOOKING THRU 320-EXIT               00048000
048100             VARYING WS-EST-BX FROM 1 BY 1                        00048100
048200             UNTIL WS-EST-BX > LK-BOOKING-COUNT.                  00048200
048300     MOVE 'Total Spent:' TO RPT-TOT-LABEL.                        00048300
048400     MOVE WS-CUS-TOT-SPENT TO WS-MONEY-EDIT.                      00048400
048500     STRING 'LKR ' DELIMITED BY SIZE                              00048500
048600            WS-MONEY-EDIT DELIMITED BY SIZE                       00048600
048700            INTO RPT-TOT-VALUE.                                   00048700
048800     WRITE RPT-LINE.                                              00048800
048900     MOVE SPACES TO RPT-LINE.                                     00048900
049000     IF WS-CUS-BKG-COUNT > 0                                      00049000
049100        COMPUTE WS-CUS-AVG-COST ROUNDED =                         00049100
049200                WS-CUS-TOT-SPENT / WS-CUS-BKG-COUNT               00049200
049300     ELSE                                                         00049300
049400        MOVE 0 TO WS-CUS-AVG-COST                                 00049400
049500     END-IF.                                                      00049500
049600     MOVE 'Avg Booking Cost:' TO RPT-LABEL.                       00049600
049700     MOVE WS-CUS-AVG-COST TO WS-MONEY-EDIT.                       00049700
049800     STRING 'LKR ' DELIMITED BY SIZE                              00049800
049900            WS-MONEY-EDIT DELIMITED BY SIZE                       00049900
050000            INTO RPT-VALUE.                                       00050000
050100     WRITE RPT-LINE.                                              00050100
050200 300-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400*                                                                 00050400
050500 310-FIND-CUSTOMER.                                               00050500
050600     IF WC-NIC-OR-PASSPORT(WS-CUS-SUB) = LK-CUSTOMER-NIC          00050600
050700        SET WS-CUS-FOUND TO TRUE                                  00050700
050800        MOVE WC-CUSTOMER-NAME(WS-CUS-SUB) TO WS-CUS-NAME          00050800
050900     END-IF.                                                      00050900
051000 310-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 320-CUSTOMER-ONE-BOOKING.                                        00051300
051400     IF WB-CUSTOMER-NIC(WS-EST-BX) NOT = LK-CUSTOMER-NIC          00051400
051500        GO TO 320-EXIT                                            00051500
051600     END-IF.                                                      00051600
051700     PERFORM 150-ESTIMATE-FEE THRU 150-EXIT.                      00051700
051800     ADD 1 TO WS-CUS-BKG-COUNT.                                   00051800
051900     ADD WS-EST-FEE TO WS-CUS-TOT-SPENT.                          00051900
052000     MOVE WS-EST-DAYS TO WS-COUNT-EDIT.                           00052000
052100     MOVE WS-EST-FEE TO WS-MONEY-EDIT.                            00052100
052200     MOVE SPACES TO RPT-LINE.                                     00052200
052300     STRING WB-BOOKING-ID(WS-EST-BX)    DELIMITED BY SPACE        00052300
052400            ' - vehicle: '              DELIMITED BY SIZE         00052400
052500            WB-VEHICLE-ID(WS-EST-BX)    DELIMITED BY SPACE        00052500
052600            ' - '                       DELIMITED BY SIZE         00052600
052700            WB-START-DATE(WS-EST-BX)    DELIMITED BY SIZE         00052700
052800            ' to '                      DELIMITED BY SIZE         00052800
052900            WB-END-DATE(WS-EST-BX)      DELIMITED BY SIZE         00052900
053000            ' ('                        DELIMITED BY SIZE         00053000
053100            WS-COUNT-EDIT                DELIMITED BY SIZE        00053100
053200            ' days) - est. cost: LKR '  DELIMITED BY SIZE         00053200
053300            WS-MONEY-EDIT               DELIMITED BY SIZE         00053300
053400            INTO RPT-LINE.                                        00053400
053500     WRITE RPT-LINE.                                              00053500
053600 320-EXIT.                                                        00053600
053700     EXIT.                                                        00053700
053800*                                                                 00053800
053900 400-SYSTEM-SUMMARY.                                              00053900
054000     MOVE SPACES TO RPT-LINE.                                     00054000
054100     STRING '=== SYSTEM SUMMARY ===' DELIMITED BY SIZE            00054100
054200            INTO RPT-LINE.                                        00054200
054300     WRITE RPT-LINE.                                              00054300
054400     MOVE SPACES TO RPT-LINE.                                     00054400
054500     MOVE 'Vehicles:' TO RPT-LABEL.                               00054500
054600     MOVE LK-VEHICLE-COUNT TO WS-COUNT-EDIT.                      00054600
054700     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00054700
054800     WRITE RPT-LINE.                                              00054800
054900     MOVE SPACES TO RPT-LINE.                                     00054900
055000     MOVE 'Customers:' TO RPT-LABEL.                              00055000
055100     MOVE LK-CUSTOMER-COUNT TO WS-COUNT-EDIT.                     00055100
055200     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00055200
055300     WRITE RPT-LINE.                                              00055300
055400     MOVE SPACES TO RPT-LINE.                                     00055400
055500     MOVE 'Bookings:' TO RPT-LABEL.                               00055500
055600     MOVE LK-BOOKING-COUNT TO WS-COUNT-EDIT.                      00055600
055700     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00055700
055800     WRITE RPT-LINE.                                              00055800
055900     MOVE SPACES TO RPT-LINE.                                     00055900
056000     MOVE 0 TO WS-EST-VEH-SUB.                                    00056000
056100     PERFORM 410-COUNT-ONE-VEHICLE-SUM THRU 410-EXIT              00056100
056200             VARYING WS-EST-VEH-SUB FROM 1 BY 1                   00056200
056300             UNTIL WS-EST-VEH-SUB > LK-VEHICLE-COUNT.             00056300
056400     MOVE 'Available Vehicles:' TO RPT-LABEL.                     00056400
056500     MOVE WS-CAT-VEH-AVAIL(1) TO WS-AVAIL-SUM.                    00056500
056600     ADD WS-CAT-VEH-AVAIL(2) WS-CAT-VEH-AVAIL(3)                  00056600
056700         WS-CAT-VEH-AVAIL(4) TO WS-AVAIL-SUM.                     00056700
056800     MOVE WS-AVAIL-SUM TO WS-COUNT-EDIT.                          00056800
056900*    NOTE - THE ABOVE FOUR-WAY ADD RUNS IN WS-AVAIL-SUM, A COMP   00056900
057000*    FIELD, SINCE WS-COUNT-EDIT IS AN EDITED PICTURE AND CANNOT   00057000
057100*    STAND AS AN ADD RECEIVING FIELD.  IT RE-USES THE PER-        00057100
057200*    CATEGORY COUNTERS BUILT BY 200-UTILIZATION-REPORT, WHICH     00057200
057300*    ALWAYS RUNS BEFORE THIS PARAGRAPH IN 000-MAIN'S SEQUENCE.    00057300
057400     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00057400
057500     WRITE RPT-LINE.                                              00057500
057600     MOVE SPACES TO RPT-LINE.                                     00057600
057700     MOVE 'Reserved Vehicles:' TO RPT-LABEL.                      00057700
057800     MOVE WS-CAT-VEH-RESV(1) TO WS-RESV-SUM.                      00057800
057900     ADD WS-CAT-VEH-RESV(2) WS-CAT-VEH-RESV(3)                    00057900
058000         WS-CAT-VEH-RESV(4) TO WS-RESV-SUM.                       00058000
058100*    SAME RE-USE AS WS-AVAIL-SUM ABOVE - THE FOUR-WAY ADD RUNS IN 00058100
058200*    A COMP FIELD AND THE SUM FEEDS BOTH THIS LINE AND THE        00058200
058300*    UTILIZATION % COMPUTE BELOW, SO THE TWO NUMBERS CANNOT DRIFT 00058300
058400*    APART THE WAY TWO SEPARATE ADDS MIGHT.                       00058400
058500     MOVE WS-RESV-SUM TO WS-COUNT-EDIT.                           00058500
058600     MOVE WS-COUNT-EDIT TO RPT-VALUE.                             00058600
058700     WRITE RPT-LINE.                                              00058700
058800     MOVE SPACES TO RPT-LINE.                                     00058800
058900     IF LK-VEHICLE-COUNT > 0                                      00058900
059000        COMPUTE WS-UTIL-PCT ROUNDED =                             00059000
059100            WS-RESV-SUM * 100 / LK-VEHICLE-COUNT                  00059100
059200     ELSE                                                         00059200
059300        MOVE 0 TO WS-UTIL-PCT                                     00059300
059400     END-IF.                                                      00059400
059500     MOVE 'Utilization %:' TO RPT-LABEL.                          00059500
059600     MOVE WS-UTIL-PCT TO WS-PCT-EDIT.                             00059600
059700     MOVE WS-PCT-EDIT TO RPT-VALUE.                               00059700
059800     WRITE RPT-LINE.                                              00059800
059900     MOVE SPACES TO RPT-LINE.                                     00059900
060000     SET WS-CAT-X TO 1.                                           00060000
060100     PERFORM 420-PRINT-CATEGORY-COUNT THRU 420-EXIT               00060100
060200             VARYING WS-CAT-X FROM 1 BY 1 UNTIL WS-CAT-X > 4.     00060200
060300 400-EXIT.                                                        00060300
060400     EXIT.                                                        00060400
060500*                                                                 00060500
060600 410-COUNT-ONE-VEHICLE-SUM.                                       00060600
060700*    RE-USES 210-COUNT-ONE-VEHICLE'S PER-CATEGORY BUCKETS SO      00060700
060800*    SUMMARY AND UTILIZATION AGREE - THIS IS WHY THE MAIN         00060800
060900*    PARAGRAPH DOES NOT RE-ZERO WS-CATEGORY-TABLE BETWEEN THE     00060900
061000*    TWO REPORTS.                                                 00061000
061100 410-EXIT.                                                        00061100
061200     EXIT.                                                        00061200
061300*                                                                 00061300
061400 420-PRINT-CATEGORY-COUNT.                                        00061400
061500     MOVE SPACES TO RPT-LINE.                                     00061500
061600     MOVE WS-CAT-VEH-TOTAL(WS-CAT-X) TO WS-COUNT-EDIT.            00061600
061700     STRING WS-CAT-NAME(WS-CAT-X) DELIMITED BY '  '               00061700
061800            ': ' DELIMITED BY SIZE                                00061800
061900            WS-COUNT-EDIT DELIMITED BY SIZE                       00061900
062000            INTO RPT-LINE.                                        00062000
062100     WRITE RPT-LINE.                                              00062100
062200     MOVE SPACES TO RPT-LINE.                                     00062200
062300 420-EXIT.                                                        00062300
062400     EXIT.                                                        00062400
062500*                                                                 00062500
062600 500-OPEN-REPORT-FILE.                                            00062600
062700     OPEN EXTEND REPORT-FILE.                                     00062700
062800     IF NOT (WS-RPT-STATUS = '00' OR WS-RPT-STATUS = '97')        00062800
062900        OPEN OUTPUT REPORT-FILE                                   00062900
063000     END-IF.                                                      00063000
063100 500-EXIT.                                                        00063100
063200     EXIT.                                                        00063200
