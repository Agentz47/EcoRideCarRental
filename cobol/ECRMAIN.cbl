000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRMAIN                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* NIGHTLY BATCH DRIVER FOR THE ECORIDE RENTAL SYSTEM.  READS THE  00000900
001000* CONTROL CARD, LOADS THE THREE MASTER FILES THROUGH ECRMIO,      00001000
001100* PRICES AND INVOICES EVERY OPEN BOOKING, RUNS THE FOUR STANDARD  00001100
001200* REPORTS, RUNS ONE ADVANCED-SEARCH DEMONSTRATION FOR THE         00001200
001300* REQUESTED CUSTOMER, GRADES DATA INTEGRITY, SELECTS TOMORROW'S   00001300
001400* PICKUP/RETURN REMINDERS, AND REWRITES THE MASTERS.              00001400
001500*                                                                 00001500
001600* THIS IS A CONTROL-CARD DRIVEN RERUN - NO SYSTEM CLOCK IS READ.  00001600
001700* "TODAY" COMES OFF THE CONTROL CARD SO A RERUN OF A GIVEN CARD   00001700
001800* PRODUCES IDENTICAL REPORTS.                                     00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* CHANGE ACTIVITY -                                               00002100
002200*   04/02/24  RDP  CR2024-0091  ORIGINAL DRIVER, REPLACES THE     00002200
002300*                OLD MANUAL END-OF-DAY RENTAL PAPERWORK RUN.      00002300
002400*   05/20/24  RDP  CR2024-0110  ADDED THE PER-BOOKING INVOICE     00002400
002500*                PASS - OPERATIONS WAS STILL RUNNING THE OLD      00002500
002600*                DESKTOP TOOL JUST TO PRINT INVOICES.             00002600
002700*   08/09/24  RDP  CR2024-0170  ADDED THE ADVANCED-SEARCH         00002700
002800*                DEMONSTRATION PASS FOR THE REQUESTED CUSTOMER.   00002800
002900*   12/02/24  JMK  CR2024-0244  ADDED THE INTEGRITY AND REMINDER  00002900
003000*                PASSES SO ONE RUN OF ECRMAIN COVERS THE WHOLE    00003000
003100*                NIGHTLY JOB STREAM (WAS THREE SEPARATE JOBS).    00003100
003200*   01/17/25  RDP  CR2025-0006  Y2K NOTE CARRIED FORWARD FROM THE 00003200
003300*                OLD SYSTEM: ALL DATES ARE FULL 8-DIGIT CCYYMMDD, 00003300
003400*                THIS SHOP LEARNED ITS LESSON IN '99.             00003400
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    ECRMAIN.                                          00003700
003800 AUTHOR.        R. DIAS PERERA.                                   00003800
003900 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00003900
004000 DATE-WRITTEN.  04/02/24.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NON-CONFIDENTIAL.                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT CONTROL-CARD-FILE ASSIGN TO ECRCTL                    00005100
005200         ORGANIZATION IS LINE SEQUENTIAL                          00005200
005300         FILE STATUS IS WS-CTL-STATUS.                            00005300
005400*                                                                 00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700 FD  CONTROL-CARD-FILE                                            00005700
005800     RECORDING MODE IS F.                                         00005800
005900 01  CC-CONTROL-CARD.                                             00005900
006000     05  CC-RUN-DATE                 PIC 9(08).                   00006000
006100     05  CC-PERIOD-START             PIC 9(08).                   00006100
006200     05  CC-PERIOD-END               PIC 9(08).                   00006200
006300     05  CC-CUSTOMER-NIC             PIC X(12).                   00006300
006400     05  CC-SEARCH-CATEGORY          PIC X(15).                   00006400
006500     05  CC-SEARCH-MAX-PRICE         PIC 9(7)V99.                 00006500
006600     05  CC-SEARCH-STATUS            PIC X(17).                   00006600
006700     05  CC-SEARCH-MODEL             PIC X(20).                   00006700
006800     05  CC-BUDGET                   PIC 9(7)V99.                 00006800
006900     05  CC-WANT-START               PIC 9(08).                   00006900
007000     05  CC-WANT-END                 PIC 9(08).                   00007000
007100     05  CC-SEARCH-CUSTOMER-NAME     PIC X(25).                   00007100
007200     05  CC-SEARCH-BOOKING-ID        PIC X(08).                   00007200
007300     05  CC-SEARCH-BOOKING-STATUS    PIC X(10).                   00007300
007400     05  FILLER                      PIC X(10).                   00007400
007500 01  CC-CONTROL-CARD-X REDEFINES CC-CONTROL-CARD PIC X(175).      00007500
007600*                                                                 00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800 77  WS-RETURN-CD                    PIC S9(04) COMP VALUE 0.     00007800
007900 77  WS-BOOKING-CTR                  PIC S9(05) COMP VALUE 0.     00007900
008000 01  WS-FIELDS.                                                   00008000
008100     05  WS-CTL-STATUS               PIC X(02) VALUE SPACES.      00008100
008200         88  WS-CTL-OK               VALUE '00'.                  00008200
008300     05  WS-TODAY                    PIC 9(08) VALUE ZEROS.       00008300
008400 01  WS-COUNTS.                                                   00008400
008500     05  WS-VEHICLE-COUNT            PIC S9(05) COMP VALUE 0.     00008500
008600     05  WS-CUSTOMER-COUNT           PIC S9(05) COMP VALUE 0.     00008600
008700     05  WS-BOOKING-COUNT            PIC S9(05) COMP VALUE 0.     00008700
008800 01  WS-TODAY-R REDEFINES WS-TODAY.                               00008800
008900     05  WS-TODAY-YY                 PIC 9(04).                   00008900
009000     05  WS-TODAY-MM                 PIC 9(02).                   00009000
009100     05  WS-TODAY-DD                 PIC 9(02).                   00009100
009200 01  WS-TODAY-EDIT-AREA.                                          00009200
009300     05  WS-TODAY-MM-ED               PIC 99.                     00009300
009400     05  FILLER                       PIC X(01) VALUE '/'.        00009400
009500     05  WS-TODAY-DD-ED               PIC 99.                     00009500
009600     05  FILLER                       PIC X(01) VALUE '/'.        00009600
009700     05  WS-TODAY-YY-ED               PIC 9999.                   00009700
009800 01  WS-TODAY-EDIT-X REDEFINES WS-TODAY-EDIT-AREA PIC X(10).      00009800
009900*                                                                 00009900
010000     COPY ECRTABC.                                                00010000
010100*                                                                 00010100
010200 PROCEDURE DIVISION.                                              00010200
010300***************************************************************** 00010300
010400 000-MAIN.                                                        00010400
010500     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.                 00010500
010600                                                                  00010600
010700     CALL 'ECRMIO' USING 'LOAD    ' WS-TODAY                      00010700
010800                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00010800
010900                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE           00010900
011000                    WS-BOOKING-COUNT WS-BOOKING-TABLE             00011000
011100                    WS-RETURN-CD.                                 00011100
011200                                                                  00011200
011300     PERFORM 200-PRICE-AND-INVOICE THRU 200-EXIT                  00011300
011400             VARYING WB-BX FROM 1 BY 1                            00011400
011500             UNTIL WB-BX > WS-BOOKING-COUNT.                      00011500
011600                                                                  00011600
011700     CALL 'ECRRPT' USING WS-TODAY CC-PERIOD-START CC-PERIOD-END   00011700
011800                    CC-CUSTOMER-NIC                               00011800
011900                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00011900
012000                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE           00012000
012100                    WS-BOOKING-COUNT WS-BOOKING-TABLE.            00012100
012200                                                                  00012200
012300     CALL 'ECRSRCH' USING WS-TODAY CC-SEARCH-CATEGORY             00012300
012400                    CC-SEARCH-MAX-PRICE CC-SEARCH-STATUS          00012400
012500                    CC-SEARCH-MODEL CC-WANT-START CC-WANT-END     00012500
012600                    CC-BUDGET CC-CUSTOMER-NIC                     00012600
012700              CC-SEARCH-CUSTOMER-NAME CC-SEARCH-BOOKING-ID        00012700
012800              CC-SEARCH-BOOKING-STATUS                            00012800
012900                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00012900
013000                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE           00013000
013100                    WS-BOOKING-COUNT WS-BOOKING-TABLE.            00013100
013200                                                                  00013200
013300     CALL 'ECRINTG' USING WS-TODAY                                00013300
013400                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00013400
013500                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE           00013500
013600                    WS-BOOKING-COUNT WS-BOOKING-TABLE.            00013600
013700                                                                  00013700
013800     CALL 'ECRREM' USING WS-TODAY                                 00013800
013900                    WS-BOOKING-COUNT WS-BOOKING-TABLE             00013900
014000                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE.            00014000
014100                                                                  00014100
014200     CALL 'ECRMIO' USING 'SAVE    ' WS-TODAY                      00014200
014300                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00014300
014400                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE           00014400
014500                    WS-BOOKING-COUNT WS-BOOKING-TABLE             00014500
014600                    WS-RETURN-CD.                                 00014600
014700                                                                  00014700
014800     MOVE WS-TODAY-MM TO WS-TODAY-MM-ED.                          00014800
014900     MOVE WS-TODAY-DD TO WS-TODAY-DD-ED.                          00014900
015000     MOVE WS-TODAY-YY TO WS-TODAY-YY-ED.                          00015000
015100     DISPLAY 'ECRMAIN - BATCH RUN COMPLETE FOR ' WS-TODAY-EDIT-X. 00015100
015200     GOBACK.                                                      00015200
015300*                                                                 00015300
015400 100-READ-CONTROL-CARD.                                           00015400
015500     OPEN INPUT CONTROL-CARD-FILE.                                00015500
015600     IF NOT WS-CTL-OK                                             00015600
015700        DISPLAY 'ECRMAIN - CANNOT OPEN CONTROL CARD, RC='         00015700
015800                WS-CTL-STATUS                                     00015800
015900        MOVE 16 TO RETURN-CODE                                    00015900
016000        GOBACK                                                    00016000
016100     END-IF.                                                      00016100
016200     READ CONTROL-CARD-FILE INTO CC-CONTROL-CARD.                 00016200
016300     DISPLAY 'ECRMAIN - CONTROL CARD READ: ' CC-CONTROL-CARD-X.   00016300
016400     MOVE CC-RUN-DATE TO WS-TODAY.                                00016400
016500     CLOSE CONTROL-CARD-FILE.                                     00016500
016600 100-EXIT.                                                        00016600
016700     EXIT.                                                        00016700
016800*                                                                 00016800
016900 200-PRICE-AND-INVOICE.                                           00016900
017000     ADD 1 TO WS-BOOKING-CTR.                                     00017000
017100     CALL 'ECRFEEC' USING WB-BOOKING-REC(WB-BX)                   00017100
017200                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE.            00017200
017300     CALL 'ECRINVC' USING WB-BOOKING-REC(WB-BX)                   00017300
017400                    WS-VEHICLE-COUNT WS-VEHICLE-TABLE             00017400
017500                    WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE.          00017500
017600 200-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
