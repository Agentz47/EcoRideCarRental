000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRSRCH                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* ADVANCED-SEARCH.  MULTI-CRITERIA VEHICLE SEARCH, BOOKING        00000900
001000* SEARCH, BEST-MATCH RANKING UNDER A BUDGET, AND CUSTOMER         00001000
001100* RECOMMENDATIONS.  ALL FOUR SECTIONS SHARE THE SAME IN-MEMORY    00001100
001200* TABLES ECRMIO LOADED - NOTHING HERE OPENS VEHICLES, CUSTOMERS   00001200
001300* OR BOOKINGS AGAIN.                                              00001300
001400*                                                                 00001400
001500* TABLE-SCAN SHAPE (READ EVERY ROW, TEST IT, WRITE A LINE IF IT   00001500
001600* QUALIFIES) FOLLOWS THE SAME PATTERN AS THE OLD I5/OS REORDER-   00001600
001700* POINT JOB THAT WALKS THE PART-STOCK TABLE LOOKING FOR PARTS     00001700
001800* BELOW THE REORDER POINT.                                        00001800
001900*                                                                 00001900
002000* SUBSTRING TESTS (CATEGORY/MODEL/STATUS/CUSTOMER-NAME) USE       00002000
002100* REFERENCE MODIFICATION TO WALK THE FIELD ONE STARTING           00002100
002200* POSITION AT A TIME - THE SAME TECHNIQUE SAM3ABND USES TO PULL   00002200
002300* A SUB-FIELD OUT OF A TRANSACTION KEY.  NO INTRINSIC FUNCTIONS   00002300
002400* ARE USED ANYWHERE IN THIS SHOP'S CODE.                          00002400
002500***************************************************************** 00002500
002600*                                                                 00002600
002700* CHANGE ACTIVITY -                                               00002700
002800*   08/09/24  RDP  CR2024-0170  ORIGINAL PROGRAM.                 00002800
002900*   09/25/24  JMK  CR2024-0201  ADDED THE BOOKING-SEARCH SECTION -00002900
003000*                THE ORIGINAL DROP ONLY SEARCHED VEHICLES, AND THE00003000
003100*                COUNTER DESK WAS STILL PULLING BOOKINGS BY HAND. 00003100
003200*   11/14/24  RDP  CR2024-0238  CATEGORY AND MODEL SUBSTRING TESTS00003200
003300*                MADE CASE-INSENSITIVE TO MATCH THE ECRFEEC FIX - 00003300
003400*                A SEARCH FOR "sedan" WAS MISSING EVERY UPPERCASE 00003400
003500*                CATEGORY ROW.                                    00003500
003600*   01/30/25  SPW  CR2025-0018  RECOMMEND-BY-HISTORY AND          00003600
003700*                RECOMMEND-BY-CATEGORY BRANCHES WERE REVERSED - A 00003700
003800*                CUSTOMER WITH NO BOOKINGS ON FILE WAS GETTING THE00003800
003900*                CATEGORY OFFER INSTEAD OF THE FLEET-WIDE TOP-5.  00003900
004000*   03/06/25  RDP  CR2025-0052  ADDED THE OTHER-CATEGORY TOP-UP TO00004000
004100*                THE CATEGORY OFFER PATH SO A CUSTOMER STILL GETS 00004100
004200*                FIVE SUGGESTIONS WHEN THEIR OWN CATEGORY HAS     00004200
004300*                FEWER THAN THREE VEHICLES AVAILABLE.             00004300
004400***************************************************************** 00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID.    ECRSRCH.                                          00004600
004700 AUTHOR.        R. DIAS PERERA.                                   00004700
004800 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00004800
004900 DATE-WRITTEN.  08/09/24.                                         00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY.      NON-CONFIDENTIAL.                                 00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER. IBM-390.                                        00005400
005500 OBJECT-COMPUTER. IBM-390.                                        00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT REPORT-FILE ASSIGN TO RPTOUT                          00006000
006100         ORGANIZATION IS LINE SEQUENTIAL                          00006100
006200         FILE STATUS IS WS-RPT-STATUS.                            00006200
006300*                                                                 00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600 FD  REPORT-FILE                                                  00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  RPT-LINE                        PIC X(132).                  00006800
006900*                                                                 00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100 01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      00007100
007200 01  WS-CASE-FOLD.                                                00007200
007300     05  WS-ALPHA-LOWER  PIC X(26) VALUE                          00007300
007400         'abcdefghijklmnopqrstuvwxyz'.                            00007400
007500     05  WS-ALPHA-UPPER  PIC X(26) VALUE                          00007500
007600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00007600
007700     05  FILLER          PIC X(04) VALUE SPACES.                  00007700
007800*                                                                 00007800
007900*    SCRATCH COPIES OF THE FOUR CONTROL-CARD SEARCH FIELDS, EACH  00007900
008000*    FOLDED TO UPPER CASE ONCE PER RUN SO 130-CONTAINS-SUBSTR     00008000
008100*    NEVER HAS TO FOLD CASE ON EVERY VEHICLE ROW.                 00008100
008200 01  WS-SEARCH-UC.                                                00008200
008300     05  WS-SRCH-CATEGORY-UC         PIC X(15) VALUE SPACES.      00008300
008400     05  WS-SRCH-STATUS-UC           PIC X(17) VALUE SPACES.      00008400
008500     05  WS-SRCH-MODEL-UC            PIC X(20) VALUE SPACES.      00008500
008600     05  WS-SRCH-CUSTNAME-UC         PIC X(25) VALUE SPACES.      00008600
008700     05  WS-SRCH-BOOKID-UC           PIC X(08) VALUE SPACES.      00008700
008800     05  WS-SRCH-BSTATUS-UC          PIC X(10) VALUE SPACES.      00008800
008900     05  FILLER                      PIC X(05) VALUE SPACES.      00008900
009000 01  WS-SEARCH-UC-ALT REDEFINES WS-SEARCH-UC PIC X(100).          00009000
009100*    RAW-BYTE VIEW OF THE FOLDED SEARCH FIELDS - DROPPED INTO A   00009100
009200*    DISPLAY STATEMENT WHEN A REPORTED SEARCH MISS HAS TO BE      00009200
009300*    TRACED WITHOUT UNPACKING EACH FIELD BY HAND.                 00009300
009400*                                                                 00009400
009500 01  WS-VEH-CATEGORY-UC               PIC X(15) VALUE SPACES.     00009500
009600 01  WS-VEH-STATUS-UC                 PIC X(17) VALUE SPACES.     00009600
009700 01  WS-VEH-MODEL-UC                  PIC X(20) VALUE SPACES.     00009700
009800*                                                                 00009800
009900*    130-CONTAINS-SUBSTR WORK AREA - GENERAL PURPOSE, REUSED FOR  00009900
010000*    EVERY SUBSTRING TEST IN THE PROGRAM.                         00010000
010100 01  WS-SUBSTR-WORK.                                              00010100
010200     05  WS-SS-FIELD                 PIC X(30) VALUE SPACES.      00010200
010300     05  WS-SS-NEEDLE                PIC X(30) VALUE SPACES.      00010300
010400     05  WS-SS-FIELD-LEN             PIC S9(05) COMP.             00010400
010500     05  WS-SS-NEEDLE-LEN            PIC S9(05) COMP.             00010500
010600     05  WS-SS-START                 PIC S9(05) COMP.             00010600
010700     05  WS-SS-RESULT-SW             PIC X(01) VALUE 'N'.         00010700
010800         88  WS-SS-FOUND             VALUE 'Y'.                   00010800
010900         88  WS-SS-NOT-FOUND         VALUE 'N'.                   00010900
011000     05  FILLER                      PIC X(04) VALUE SPACES.      00011000
011100*                                                                 00011100
011200 01  WS-COUNTERS.                                                 00011200
011300     05  WS-VX                       PIC S9(05) COMP VALUE 0.     00011300
011400     05  WS-BX                       PIC S9(05) COMP VALUE 0.     00011400
011500     05  WS-HITS                     PIC S9(05) COMP VALUE 0.     00011500
011600     05  FILLER                      PIC X(04) VALUE SPACES.      00011600
011700*                                                                 00011700
011800*    AVAILABILITY-OVERLAP CHECK WORK AREA (100-SEARCH-VEHICLES    00011800
011900*    AND 120-CHECK-AVAILABILITY).                                 00011900
012000 01  WS-AVAIL-WORK.                                               00012000
012100     05  WS-AVAIL-SW                 PIC X(01) VALUE 'N'.         00012100
012200         88  WS-VEH-IS-AVAILABLE     VALUE 'Y'.                   00012200
012300         88  WS-VEH-NOT-AVAILABLE    VALUE 'N'.                   00012300
012400     05  WS-OVERLAP-SW               PIC X(01) VALUE 'N'.         00012400
012500         88  WS-DATES-OVERLAP        VALUE 'Y'.                   00012500
012600         88  WS-DATES-CLEAR          VALUE 'N'.                   00012600
012700     05  FILLER                      PIC X(04) VALUE SPACES.      00012700
012800*                                                                 00012800
012900*                                                                 00012900
013000*    CUSTOMER-NAME LOOKUP WORK AREA (155/158-FIND-CUSTOMER-NAME). 00013000
013100*    THE BOOKING TABLE ONLY CARRIES THE CUSTOMER'S NIC, SO THE    00013100
013200*    NAME-SUBSTRING CRITERION HAS TO GO BACK TO THE CUSTOMER      00013200
013300*    TABLE FOR EACH BOOKING BEFORE 130-CONTAINS-SUBSTR CAN RUN.   00013300
013400 01  WS-CUST-WORK.                                                00013400
013500     05  WS-CX                       PIC S9(05) COMP VALUE 0.     00013500
013600     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.         00013600
013700         88  WS-CUST-FOUND           VALUE 'Y'.                   00013700
013800     05  WS-CUST-NAME-UC             PIC X(25) VALUE SPACES.      00013800
013900     05  FILLER                      PIC X(04) VALUE SPACES.      00013900
014000*                                                                 00014000
014100*    WS-BKG-STATUS-CMP IS AN UPPER-CASED COPY OF WS-BKG-STATUS-UC 00014100
014200*    KEPT ONLY FOR THE STATUS-CRITERION COMPARE - THE PRINT LINE  00014200
014300*    STILL USES WS-BKG-STATUS-UC LOWER CASE, AS BEFORE.           00014300
014400 01  WS-BKG-STATUS-CMP               PIC X(10) VALUE SPACES.      00014400
014500*    DERIVED BOOKING STATUS (150-SEARCH-BOOKINGS).                00014500
014600 01  WS-BKG-STATUS-UC                PIC X(10) VALUE SPACES.      00014600
014700 01  WS-BKG-STATUS-UC-R REDEFINES WS-BKG-STATUS-UC.               00014700
014800     05  WS-BKG-STAT-1ST-CHAR        PIC X(01).                   00014800
014900     05  FILLER                      PIC X(09).                   00014900
015000*                                                                 00015000
015100*    BEST-MATCHES WORK AREA (200-BEST-MATCHES).  WS-EST-FIELDS    00015100
015200*    HOLDS ONE VEHICLE'S ESTIMATED-FEE ARITHMETIC - SAME RULES    00015200
015300*    ECRFEEC USES, RE-DERIVED HERE FOR THE SAME REASON ECRRPT     00015300
015400*    RE-DERIVES THEM RATHER THAN CALLING ECRFEEC (ECRFEEC WOULD   00015400
015500*    PRINT A FEE-BREAKDOWN DOCUMENT FOR EVERY VEHICLE CHECKED).   00015500
015600 01  WS-EST-FIELDS.                                               00015600
015700     05  WS-EST-CATEGORY-UC          PIC X(15) VALUE SPACES.      00015700
015800     05  WS-EST-TARIFF-FOUND-SW      PIC X(01) VALUE 'N'.         00015800
015900         88  WS-EST-TARIFF-FOUND     VALUE 'Y'.                   00015900
016000     05  WS-EST-DAILY-RATE           PIC S9(07)V99 COMP-3.        00016000
016100     05  WS-EST-FREE-KM-DAY          PIC S9(05)    COMP-3.        00016100
016200     05  WS-EST-EXTRA-KM-RATE        PIC S9(05)V99 COMP-3.        00016200
016300     05  WS-EST-TAX-PCT              PIC S9(03)V99 COMP-3.        00016300
016400     05  WS-EST-DAYS                 PIC S9(05) COMP VALUE 0.     00016400
016500     05  WS-EST-KM                   PIC S9(07) COMP VALUE 0.     00016500
016600     05  WS-EST-FREE-KM              PIC S9(07) COMP VALUE 0.     00016600
016700     05  WS-EST-EXTRA-KM             PIC S9(07) COMP VALUE 0.     00016700
016800     05  WS-EST-BASE                 PIC S9(09)V99 COMP-3.        00016800
016900     05  WS-EST-DISCOUNT             PIC S9(09)V99 COMP-3.        00016900
017000     05  WS-EST-BASE-AFTER-DISC      PIC S9(09)V99 COMP-3.        00017000
017100     05  WS-EST-EXTRA-CHARGE         PIC S9(09)V99 COMP-3.        00017100
017200     05  WS-EST-SUBTOTAL             PIC S9(09)V99 COMP-3.        00017200
017300     05  WS-EST-TAX-AMT              PIC S9(09)V99 COMP-3.        00017300
017400     05  WS-EST-FEE                  PIC S9(09)V99 COMP-3.        00017400
017500     05  WS-EST-VEH-FOUND-SW         PIC X(01) VALUE 'N'.         00017500
017600         88  WS-EST-VEH-FOUND        VALUE 'Y'.                   00017600
017700     05  WS-EST-DUMMY-TODAY          PIC 9(08) VALUE ZEROS.       00017700
017800     05  WS-EST-DUMMY-UNTIL          PIC S9(05) COMP VALUE 0.     00017800
017900     05  WS-EST-DUMMY-FLAG           PIC X(01) VALUE SPACES.      00017900
018000     05  FILLER                      PIC X(04) VALUE SPACES.      00018000
018100*                                                                 00018100
018200 01  WS-MONEY-EDIT-AREA.                                          00018200
018300     05  WS-MONEY-EDIT               PIC ZZZ,ZZZ,ZZ9.99.          00018300
018400     05  FILLER                      PIC X(02) VALUE SPACES.      00018400
018500 01  WS-MONEY-EDIT-X REDEFINES WS-MONEY-EDIT-AREA PIC X(16).      00018500
018600*    RAW-BYTE VIEW OF THE EDITED MONEY FIELD - SAME TRACE HABIT   00018600
018700*    ECRRPT USES.                                                 00018700
018800 01  WS-COUNT-EDIT-AREA.                                          00018800
018900     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.                 00018900
019000     05  FILLER                      PIC X(04) VALUE SPACES.      00019000
019100*                                                                 00019100
019200*    RECOMMENDATION WORK AREA (300-RECOMMEND).                    00019200
019300 01  WS-RECOMMEND-FIELDS.                                         00019300
019400     05  WS-REC-BKG-COUNT            PIC S9(05) COMP VALUE 0.     00019400
019500     05  WS-REC-TOT-DAYS             PIC S9(07) COMP VALUE 0.     00019500
019600     05  WS-REC-TOT-FEE              PIC S9(09)V99 COMP-3.        00019600
019700     05  WS-REC-AVG-BUDGET           PIC S9(09)V99 COMP-3.        00019700
019800     05  WS-REC-TOPUP-BUDGET         PIC S9(09)V99 COMP-3.        00019800
019900     05  WS-REC-COUNT                PIC S9(05) COMP VALUE 0.     00019900
020000*        TOP CATEGORY-BY-BOOKING-COUNT TABLE - ONE ROW PER        00020000
020100*        DISTINCT CATEGORY THE CUSTOMER HAS EVER BOOKED.          00020100
020200     05  WS-REC-CAT-TABLE.                                        00020200
020300         10  WS-REC-CAT-ROW OCCURS 4 TIMES INDEXED BY WS-RCX.     00020300
020400             15  WS-REC-CAT-NAME     PIC X(15).                   00020400
020500             15  WS-REC-CAT-COUNT    PIC S9(05) COMP.             00020500
020600     05  WS-REC-BEST-CAT             PIC X(15) VALUE SPACES.      00020600
020700     05  WS-REC-BEST-CAT-UC          PIC X(15) VALUE SPACES.      00020700
020800     05  WS-REC-BEST-COUNT           PIC S9(05) COMP VALUE 0.     00020800
020900     05  WS-VH-BEST-SUB              PIC S9(05) COMP VALUE 0.     00020900
021000     05  WS-REC-STOP-SW              PIC X(01) VALUE 'N'.         00021000
021100         88  WS-REC-STOP-PICKING     VALUE 'Y'.                   00021100
021200         88  WS-REC-NOT-STOPPED      VALUE 'N'.                   00021200
021300     05  FILLER                      PIC X(04) VALUE SPACES.      00021300
021400*                                                                 00021400
021500*    RECOMMENDATION SORT KEY - A VEHICLE'S HISTORICAL BOOKING     00021500
021600*    COUNT WHEN THE CUSTOMER HAS NO BOOKINGS OF THEIR OWN YET.    00021600
021700 01  WS-VEH-HIST-TABLE.                                           00021700
021800     05  WS-VH-ROW OCCURS 500 TIMES INDEXED BY WS-VHX.            00021800
021900         10  WS-VH-CAR-ID            PIC X(06).                   00021900
022000         10  WS-VH-COUNT             PIC S9(05) COMP.             00022000
022100         10  WS-VH-PRINTED-SW        PIC X(01) VALUE 'N'.         00022100
022200             88  WS-VH-PRINTED       VALUE 'Y'.                   00022200
022300         10  FILLER                  PIC X(04) VALUE SPACES.      00022300
022400*                                                                 00022400
022500 LINKAGE SECTION.                                                 00022500
022600 01  LK-TODAY                        PIC 9(08).                   00022600
022700 01  LK-SEARCH-CATEGORY               PIC X(15).                  00022700
022800 01  LK-SEARCH-MAX-PRICE              PIC 9(07)V99.               00022800
022900 01  LK-SEARCH-STATUS                 PIC X(17).                  00022900
023000 01  LK-SEARCH-MODEL                  PIC X(20).                  00023000
023100 01  LK-WANT-START                    PIC 9(08).                  00023100
023200 01  LK-WANT-END                      PIC 9(08).                  00023200
023300 01  LK-BUDGET                        PIC 9(07)V99.               00023300
023400 01  LK-CUSTOMER-NIC                  PIC X(12).                  00023400
023500 01  LK-SEARCH-CUSTOMER-NAME         PIC X(25).                   00023500
023600 01  LK-SEARCH-BOOKING-ID            PIC X(08).                   00023600
023700 01  LK-SEARCH-BOOKING-STATUS        PIC X(10).                   00023700
023800 01  LK-VEHICLE-COUNT                 PIC S9(05) COMP.            00023800
023900     COPY ECRTABC.                                                00023900
024000 01  LK-CUSTOMER-COUNT                PIC S9(05) COMP.            00024000
024100 01  LK-BOOKING-COUNT                 PIC S9(05) COMP.            00024100
024200     COPY ECRFEER.                                                00024200
024300     COPY ECRCANC.                                                00024300
024400*                                                                 00024400
024500 PROCEDURE DIVISION USING LK-TODAY LK-SEARCH-CATEGORY             00024500
024600         LK-SEARCH-MAX-PRICE LK-SEARCH-STATUS LK-SEARCH-MODEL     00024600
024700         LK-WANT-START LK-WANT-END LK-BUDGET LK-CUSTOMER-NIC      00024700
024800         LK-SEARCH-CUSTOMER-NAME LK-SEARCH-BOOKING-ID             00024800
024900         LK-SEARCH-BOOKING-STATUS                                 00024900
025000         LK-VEHICLE-COUNT WS-VEHICLE-TABLE LK-CUSTOMER-COUNT      00025000
025100         WS-CUSTOMER-TABLE LK-BOOKING-COUNT WS-BOOKING-TABLE.     00025100
025200***************************************************************** 00025200
025300 000-MAIN.                                                        00025300
025400     PERFORM 500-OPEN-REPORT-FILE THRU 500-EXIT.                  00025400
025500     PERFORM 050-FOLD-SEARCH-FIELDS THRU 050-EXIT.                00025500
025600     PERFORM 100-SEARCH-VEHICLES THRU 100-EXIT.                   00025600
025700     PERFORM 150-SEARCH-BOOKINGS THRU 150-EXIT.                   00025700
025800     PERFORM 200-BEST-MATCHES  THRU 200-EXIT.                     00025800
025900     PERFORM 300-RECOMMEND     THRU 300-EXIT.                     00025900
026000     CLOSE REPORT-FILE.                                           00026000
026100     GOBACK.                                                      00026100
026200*                                                                 00026200
026300* 050-FOLD-SEARCH-FIELDS FOLDS THE SEVEN CONTROL-CARD SEARCH      00026300
026400* CRITERIA TO UPPER CASE ONCE, UP FRONT, SO NO OTHER PARAGRAPH    00026400
026500* HAS TO FOLD CASE ITSELF.                                        00026500
026600 050-FOLD-SEARCH-FIELDS.                                          00026600
026700     MOVE LK-SEARCH-CATEGORY TO WS-SRCH-CATEGORY-UC.              00026700
026800     INSPECT WS-SRCH-CATEGORY-UC                                  00026800
026900             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00026900
027000     MOVE LK-SEARCH-STATUS TO WS-SRCH-STATUS-UC.                  00027000
027100     INSPECT WS-SRCH-STATUS-UC                                    00027100
027200             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00027200
027300     MOVE LK-SEARCH-MODEL TO WS-SRCH-MODEL-UC.                    00027300
027400     INSPECT WS-SRCH-MODEL-UC                                     00027400
027500             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00027500
027600     MOVE LK-SEARCH-CUSTOMER-NAME TO WS-SRCH-CUSTNAME-UC.         00027600
027700     INSPECT WS-SRCH-CUSTNAME-UC                                  00027700
027800             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00027800
027900     MOVE LK-SEARCH-BOOKING-ID TO WS-SRCH-BOOKID-UC.              00027900
028000     INSPECT WS-SRCH-BOOKID-UC                                    00028000
028100             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00028100
028200     MOVE LK-SEARCH-BOOKING-STATUS TO WS-SRCH-BSTATUS-UC.         00028200
028300     INSPECT WS-SRCH-BSTATUS-UC                                   00028300
028400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00028400
028500 050-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800* 100-SEARCH-VEHICLES SCANS THE FLEET TABLE ONCE.  A ROW          00028800
028900* QUALIFIES WHEN EVERY CRITERION THE CALLER ACTUALLY SUPPLIED     00028900
029000* (A NON-SPACE CATEGORY/STATUS/MODEL, A POSITIVE MAX PRICE, A     00029000
029100* NON-ZERO DATE PAIR) PASSES - A CRITERION LEFT BLANK OR ZERO     00029100
029200* ON THE CONTROL CARD IS TREATED AS "DON'T CARE."                 00029200
029300 100-SEARCH-VEHICLES.                                             00029300
029400     MOVE SPACES TO RPT-LINE.                                     00029400
029500     STRING '=== VEHICLE SEARCH RESULTS ===' DELIMITED BY SIZE    00029500
029600            INTO RPT-LINE.                                        00029600
029700     WRITE RPT-LINE.                                              00029700
029800     MOVE 0 TO WS-HITS.                                           00029800
029900     MOVE 0 TO WS-VX.                                             00029900
030000     PERFORM 105-TEST-ONE-VEHICLE THRU 105-EXIT                   00030000
030100             VARYING WS-VX FROM 1 BY 1 UNTIL WS-VX >              00030100
030200            LK-VEHICLE-COUNT.                                     00030200
030300     IF WS-HITS = 0                                               00030300
030400        MOVE SPACES TO RPT-LINE                                   00030400
030500        STRING '(no vehicles matched the search criteria)'        00030500
030600               DELIMITED BY SIZE INTO RPT-LINE                    00030600
030700        WRITE RPT-LINE                                            00030700
030800     END-IF.                                                      00030800
030900 100-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 105-TEST-ONE-VEHICLE.                                            00031200
031300     IF LK-SEARCH-CATEGORY NOT = SPACES                           00031300
031400        MOVE WT-CATEGORY(WS-VX) TO WS-VEH-CATEGORY-UC             00031400
031500        INSPECT WS-VEH-CATEGORY-UC                                00031500
031600                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER       00031600
031700        MOVE WS-VEH-CATEGORY-UC   TO WS-SS-FIELD                  00031700
031800        MOVE WS-SRCH-CATEGORY-UC TO WS-SS-NEEDLE                  00031800
031900        PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT                 00031900
032000        IF WS-SS-NOT-FOUND                                        00032000
032100           GO TO 105-EXIT                                         00032100
032200        END-IF                                                    00032200
032300     END-IF.                                                      00032300
032400     IF LK-SEARCH-MAX-PRICE > 0                                   00032400
032500        IF WT-DAILY-RENTAL-PRICE(WS-VX) > LK-SEARCH-MAX-PRICE     00032500
032600           GO TO 105-EXIT                                         00032600
032700        END-IF                                                    00032700
032800     END-IF.                                                      00032800
032900     IF LK-SEARCH-STATUS NOT = SPACES                             00032900
033000        MOVE WT-AVAILABILITY-STATUS(WS-VX) TO WS-VEH-STATUS-UC    00033000
033100        INSPECT WS-VEH-STATUS-UC                                  00033100
033200                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER       00033200
033300        IF WS-VEH-STATUS-UC NOT = WS-SRCH-STATUS-UC               00033300
033400           GO TO 105-EXIT                                         00033400
033500        END-IF                                                    00033500
033600     END-IF.                                                      00033600
033700     IF LK-SEARCH-MODEL NOT = SPACES                              00033700
033800        MOVE WT-MODEL(WS-VX) TO WS-VEH-MODEL-UC                   00033800
033900        INSPECT WS-VEH-MODEL-UC                                   00033900
034000                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER       00034000
034100        MOVE WS-VEH-MODEL-UC     TO WS-SS-FIELD                   00034100
034200        MOVE WS-SRCH-MODEL-UC   TO WS-SS-NEEDLE                   00034200
034300        PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT                 00034300
034400        IF WS-SS-NOT-FOUND                                        00034400
034500           GO TO 105-EXIT                                         00034500
034600        END-IF                                                    00034600
034700     END-IF.                                                      00034700
034800     IF LK-WANT-START NOT = 0 AND LK-WANT-END NOT = 0             00034800
034900        PERFORM 120-CHECK-AVAILABILITY THRU 120-EXIT              00034900
035000        IF WS-VEH-NOT-AVAILABLE                                   00035000
035100           GO TO 105-EXIT                                         00035100
035200        END-IF                                                    00035200
035300     END-IF.                                                      00035300
035400     ADD 1 TO WS-HITS.                                            00035400
035500     PERFORM 110-PRINT-ONE-VEHICLE THRU 110-EXIT.                 00035500
035600 105-EXIT.                                                        00035600
035700     EXIT.                                                        00035700
035800*                                                                 00035800
035900 110-PRINT-ONE-VEHICLE.                                           00035900
036000     MOVE SPACES TO RPT-LINE.                                     00036000
036100     STRING WT-CAR-ID(WS-VX)  DELIMITED BY SPACE                  00036100
036200            ' - '             DELIMITED BY SIZE                   00036200
036300            WT-MODEL(WS-VX)   DELIMITED BY '  '                   00036300
036400            ' / '             DELIMITED BY SIZE                   00036400
036500            WT-CATEGORY(WS-VX) DELIMITED BY '  '                  00036500
036600            ' / '             DELIMITED BY SIZE                   00036600
036700            WT-AVAILABILITY-STATUS(WS-VX) DELIMITED BY '  '       00036700
036800            INTO RPT-LINE.                                        00036800
036900     WRITE RPT-LINE.                                              00036900
037000 110-EXIT.                                                        00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300* 120-CHECK-AVAILABILITY - THE ADVANCED-SEARCH AVAILABILITY       00037300
037400* RULE.  A VEHICLE IS AVAILABLE FOR [LK-WANT-START,LK-WANT-END]   00037400
037500* WHEN ITS STATUS IS EXACTLY 'Available' AND NO EXISTING          00037500
037600* BOOKING FOR THE SAME CAR-ID OVERLAPS THE WANTED RANGE.          00037600
037700 120-CHECK-AVAILABILITY.                                          00037700
037800     SET WS-VEH-NOT-AVAILABLE TO TRUE.                            00037800
037900     IF WT-AVAILABILITY-STATUS(WS-VX) NOT = 'Available'           00037900
038000        GO TO 120-EXIT                                            00038000
038100     END-IF.                                                      00038100
038200     MOVE 0 TO WS-BX.                                             00038200
038300     SET WS-DATES-CLEAR TO TRUE.                                  00038300
038400     PERFORM 125-TEST-ONE-BOOKING THRU 125-EXIT                   00038400
038500             VARYING WS-BX FROM 1 BY 1 UNTIL                      00038500
038600             WS-BX > LK-BOOKING-COUNT OR WS-DATES-OVERLAP.        00038600
038700     IF WS-DATES-CLEAR                                            00038700
038800        SET WS-VEH-IS-AVAILABLE TO TRUE                           00038800
038900     END-IF.                                                      00038900
039000 120-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 125-TEST-ONE-BOOKING.                                            00039300
039400     IF WB-VEHICLE-ID(WS-BX) NOT = WT-CAR-ID(WS-VX)               00039400
039500        GO TO 125-EXIT                                            00039500
039600     END-IF.                                                      00039600
039700     IF NOT (LK-WANT-END < WB-START-DATE(WS-BX) OR                00039700
039800             LK-WANT-START > WB-END-DATE(WS-BX))                  00039800
039900        SET WS-DATES-OVERLAP TO TRUE                              00039900
040000     END-IF.                                                      00040000
040100 125-EXIT.                                                        00040100
040200     EXIT.                                                        00040200
040300*                                                                 00040300
040400* 130-CONTAINS-SUBSTR - TRUE WHEN WS-SS-NEEDLE'S SIGNIFICANT      00040400
040500* CHARACTERS (TRAILING SPACES TRIMMED) APPEAR ANYWHERE INSIDE     00040500
040600* WS-SS-FIELD'S SIGNIFICANT CHARACTERS.  AN ALL-SPACE NEEDLE      00040600
040700* NEVER MATCHES - THE CALLER IS EXPECTED TO SKIP THE TEST         00040700
040800* WHEN THE CRITERION WAS LEFT BLANK.  USES REFERENCE              00040800
040900* MODIFICATION TO WALK ONE STARTING POSITION AT A TIME, THE       00040900
041000* SAME TECHNIQUE SAM3ABND USES ON A TRANSACTION KEY.              00041000
041100 130-CONTAINS-SUBSTR.                                             00041100
041200     SET WS-SS-NOT-FOUND TO TRUE.                                 00041200
041300     PERFORM 132-TRIM-FIELD-LEN THRU 132-EXIT.                    00041300
041400     PERFORM 134-TRIM-NEEDLE-LEN THRU 134-EXIT.                   00041400
041500     IF WS-SS-NEEDLE-LEN = 0                                      00041500
041600        GO TO 130-EXIT                                            00041600
041700     END-IF.                                                      00041700
041800     IF WS-SS-NEEDLE-LEN > WS-SS-FIELD-LEN                        00041800
041900        GO TO 130-EXIT                                            00041900
042000     END-IF.                                                      00042000
042100     MOVE 1 TO WS-SS-START.                                       00042100
042200     PERFORM 136-TEST-ONE-POSITION THRU 136-EXIT                  00042200
042300             VARYING WS-SS-START FROM 1 BY 1 UNTIL                00042300
042400             WS-SS-START >                                        00042400
042500                 WS-SS-FIELD-LEN - WS-SS-NEEDLE-LEN + 1 OR        00042500
042600             WS-SS-FOUND.                                         00042600
042700 130-EXIT.                                                        00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000* 132/134-TRIM-xxx-LEN SCAN BACKWARD FROM THE END OF THE FIELD    00043000
043100* TO FIND THE LAST NON-SPACE CHARACTER - THE SAME BACKWARD-SCAN   00043100
043200* TRICK THIS SHOP USES ANYWHERE A SIGNIFICANT LENGTH IS NEEDED    00043200
043300* WITHOUT AN INTRINSIC FUNCTION.                                  00043300
043400 132-TRIM-FIELD-LEN.                                              00043400
043500     MOVE 30 TO WS-SS-FIELD-LEN.                                  00043500
043600     PERFORM 133-BACK-UP-FIELD THRU 133-EXIT                      00043600
043700             UNTIL WS-SS-FIELD-LEN = 0 OR                         00043700
043800             WS-SS-FIELD(WS-SS-FIELD-LEN:1) NOT = SPACE.          00043800
043900 132-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100*                                                                 00044100
044200 133-BACK-UP-FIELD.                                               00044200
044300     SUBTRACT 1 FROM WS-SS-FIELD-LEN.                             00044300
044400 133-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600*                                                                 00044600
044700 134-TRIM-NEEDLE-LEN.                                             00044700
044800     MOVE 30 TO WS-SS-NEEDLE-LEN.                                 00044800
044900     PERFORM 135-BACK-UP-NEEDLE THRU 135-EXIT                     00044900
045000             UNTIL WS-SS-NEEDLE-LEN = 0 OR                        00045000
045100             WS-SS-NEEDLE(WS-SS-NEEDLE-LEN:1) NOT = SPACE.        00045100
045200 134-EXIT.                                                        00045200
045300     EXIT.                                                        00045300
045400*                                                                 00045400
045500 135-BACK-UP-NEEDLE.                                              00045500
045600     SUBTRACT 1 FROM WS-SS-NEEDLE-LEN.                            00045600
045700 135-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 136-TEST-ONE-POSITION.                                           00046000
046100     IF WS-SS-FIELD(WS-SS-START:WS-SS-NEEDLE-LEN) =               00046100
046200        WS-SS-NEEDLE(1:WS-SS-NEEDLE-LEN)                          00046200
046300        SET WS-SS-FOUND TO TRUE                                   00046300
046400     END-IF.                                                      00046400
046500 136-EXIT.                                                        00046500
046600     EXIT.                                                        00046600
046700*                                                                 00046700
046800* 150-SEARCH-BOOKINGS.  SIX CRITERIA, EVERY ONE OPTIONAL - A      00046800
046900* BLANK/ZERO CONTROL-CARD FIELD MEANS "DON'T CARE": CUSTOMER-NAME 00046900
047000* SUBSTRING (LOOKED UP THROUGH THE CUSTOMER TABLE SINCE THE       00047000
047100* BOOKING ROW ONLY CARRIES THE NIC), VEHICLE-MODEL SUBSTRING,     00047100
047200* START-DATE ON OR AFTER THE WANTED FROM-DATE, END-DATE ON OR     00047200
047300* BEFORE THE WANTED TO-DATE, BOOKING-ID SUBSTRING, AND THE        00047300
047400* DERIVED STATUS (UPCOMING/ACTIVE/COMPLETED/CANCELABLE).          00047400
047500 150-SEARCH-BOOKINGS.                                             00047500
047600     MOVE SPACES TO RPT-LINE.                                     00047600
047700     STRING '=== BOOKING SEARCH RESULTS ===' DELIMITED BY SIZE    00047700
047800            INTO RPT-LINE.                                        00047800
047900     WRITE RPT-LINE.                                              00047900
048000     MOVE 0 TO WS-HITS.                                           00048000
048100     MOVE 0 TO WS-BX.                                             00048100
048200     PERFORM 155-TEST-ONE-BOOKING THRU 155-EXIT                   00048200
048300             VARYING WS-BX FROM 1 BY 1 UNTIL WS-BX >              00048300
048400            LK-BOOKING-COUNT.                                     00048400
048500     IF WS-HITS = 0                                               00048500
048600        MOVE SPACES TO RPT-LINE                                   00048600
048700        STRING '(no bookings matched the search criteria)'        00048700
048800               DELIMITED BY SIZE INTO RPT-LINE                    00048800
048900        WRITE RPT-LINE                                            00048900
049000     END-IF.                                                      00049000
049100 150-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300*                                                                 00049300
049400 155-TEST-ONE-BOOKING.                                            00049400
049500     IF LK-SEARCH-CUSTOMER-NAME NOT = SPACES                      00049500
049600        PERFORM 158-FIND-CUSTOMER-NAME THRU 158-EXIT              00049600
049700        IF WS-SS-NOT-FOUND                                        00049700
049800           GO TO 155-EXIT                                         00049800
049900        END-IF                                                    00049900
050000     END-IF.                                                      00050000
050100     IF LK-SEARCH-MODEL NOT = SPACES                              00050100
050200        PERFORM 160-FIND-VEHICLE-MODEL THRU 160-EXIT              00050200
050300        IF WS-SS-NOT-FOUND                                        00050300
050400           GO TO 155-EXIT                                         00050400
050500        END-IF                                                    00050500
050600     END-IF.                                                      00050600
050700     IF LK-WANT-START NOT = 0                                     00050700
050800        IF WB-START-DATE(WS-BX) < LK-WANT-START                   00050800
050900           GO TO 155-EXIT                                         00050900
051000        END-IF                                                    00051000
051100     END-IF.                                                      00051100
051200     IF LK-WANT-END NOT = 0                                       00051200
051300        IF WB-END-DATE(WS-BX) > LK-WANT-END                       00051300
051400           GO TO 155-EXIT                                         00051400
051500        END-IF                                                    00051500
051600     END-IF.                                                      00051600
051700     IF LK-SEARCH-BOOKING-ID NOT = SPACES                         00051700
051800        MOVE WB-BOOKING-ID(WS-BX) TO WS-SS-FIELD                  00051800
051900        MOVE WS-SRCH-BOOKID-UC   TO WS-SS-NEEDLE                  00051900
052000        PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT                 00052000
052100        IF WS-SS-NOT-FOUND                                        00052100
052200           GO TO 155-EXIT                                         00052200
052300        END-IF                                                    00052300
052400     END-IF.                                                      00052400
052500     PERFORM 170-DERIVE-BOOKING-STATUS THRU 170-EXIT.             00052500
052600     IF LK-SEARCH-BOOKING-STATUS NOT = SPACES                     00052600
052700        PERFORM 175-TEST-STATUS-FILTER THRU 175-EXIT              00052700
052800        IF WS-SS-NOT-FOUND                                        00052800
052900           GO TO 155-EXIT                                         00052900
053000        END-IF                                                    00053000
053100     END-IF.                                                      00053100
053200     ADD 1 TO WS-HITS.                                            00053200
053300     PERFORM 165-PRINT-ONE-BOOKING THRU 165-EXIT.                 00053300
053400 155-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600*                                                                 00053600
053700* 158-FIND-CUSTOMER-NAME LOOKS UP THE CUSTOMER ROW BY NIC AND     00053700
053800* SUBSTRING-TESTS ITS NAME AGAINST THE SEARCH FIELD.  A NIC WITH  00053800
053900* NO MATCHING CUSTOMER ROW (SHOULD NOT HAPPEN, BUT THE TABLE IS   00053900
054000* NOT FOREIGN-KEY ENFORCED) IS TREATED AS A NON-MATCH.            00054000
054100 158-FIND-CUSTOMER-NAME.                                          00054100
054200     MOVE 'N' TO WS-CUST-FOUND-SW.                                00054200
054300     MOVE 0 TO WS-CX.                                             00054300
054400     PERFORM 159-TEST-ONE-CUSTOMER THRU 159-EXIT                  00054400
054500             VARYING WS-CX FROM 1 BY 1 UNTIL                      00054500
054600             WS-CX > LK-CUSTOMER-COUNT OR WS-CUST-FOUND.          00054600
054700     IF NOT WS-CUST-FOUND                                         00054700
054800        SET WS-SS-NOT-FOUND TO TRUE                               00054800
054900        GO TO 158-EXIT                                            00054900
055000     END-IF.                                                      00055000
055100     MOVE WS-CUST-NAME-UC  TO WS-SS-FIELD.                        00055100
055200     MOVE WS-SRCH-CUSTNAME-UC TO WS-SS-NEEDLE.                    00055200
055300     PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT.                   00055300
055400 158-EXIT.                                                        00055400
055500     EXIT.                                                        00055500
055600*                                                                 00055600
055700 159-TEST-ONE-CUSTOMER.                                           00055700
055800     IF WC-NIC-OR-PASSPORT(WS-CX) NOT = WB-CUSTOMER-NIC(WS-BX)    00055800
055900        GO TO 159-EXIT                                            00055900
056000     END-IF.                                                      00056000
056100     SET WS-CUST-FOUND TO TRUE.                                   00056100
056200     MOVE WC-CUSTOMER-NAME(WS-CX) TO WS-CUST-NAME-UC.             00056200
056300     INSPECT WS-CUST-NAME-UC                                      00056300
056400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00056400
056500 159-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700*                                                                 00056700
056800 160-FIND-VEHICLE-MODEL.                                          00056800
056900     SET WS-SS-NOT-FOUND TO TRUE.                                 00056900
057000     MOVE 0 TO WS-VX.                                             00057000
057100     PERFORM 162-TEST-ONE-VEH-MODEL THRU 162-EXIT                 00057100
057200             VARYING WS-VX FROM 1 BY 1 UNTIL                      00057200
057300             WS-VX > LK-VEHICLE-COUNT OR WS-SS-FOUND.             00057300
057400 160-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600*                                                                 00057600
057700 162-TEST-ONE-VEH-MODEL.                                          00057700
057800     IF WT-CAR-ID(WS-VX) NOT = WB-VEHICLE-ID(WS-BX)               00057800
057900        GO TO 162-EXIT                                            00057900
058000     END-IF.                                                      00058000
058100     MOVE WT-MODEL(WS-VX) TO WS-VEH-MODEL-UC.                     00058100
058200     INSPECT WS-VEH-MODEL-UC                                      00058200
058300             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00058300
058400     MOVE WS-VEH-MODEL-UC   TO WS-SS-FIELD.                       00058400
058500     MOVE WS-SRCH-MODEL-UC TO WS-SS-NEEDLE.                       00058500
058600     PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT.                   00058600
058700 162-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
058900*                                                                 00058900
059000* 165-PRINT-ONE-BOOKING PRINTS THE BOOKING WITH ITS DERIVED       00059000
059100* STATUS (SEE 170-DERIVE-BOOKING-STATUS, ALREADY RUN BY           00059100
059200* 155-TEST-ONE-BOOKING BEFORE THIS PARAGRAPH IS REACHED) -        00059200
059300* UPCOMING, ACTIVE OR COMPLETED - PLUS A SEPARATE CANCELABLE      00059300
059400* Y/N FLAG, SINCE A BOOKING CAN BE BOTH UPCOMING AND STILL        00059400
059500* INSIDE THE ADVANCE-NOTICE CANCEL WINDOW AT THE SAME TIME.       00059500
059600 165-PRINT-ONE-BOOKING.                                           00059600
059700     MOVE SPACES TO RPT-LINE.                                     00059700
059800     STRING WB-BOOKING-ID(WS-BX)     DELIMITED BY SPACE           00059800
059900            ' - '                    DELIMITED BY SIZE            00059900
060000            WB-CUSTOMER-NIC(WS-BX)   DELIMITED BY SPACE           00060000
060100            ' / '                    DELIMITED BY SIZE            00060100
060200            WB-VEHICLE-ID(WS-BX)     DELIMITED BY SPACE           00060200
060300            ' - '                    DELIMITED BY SIZE            00060300
060400            WS-BKG-STATUS-UC         DELIMITED BY SPACE           00060400
060500            ' (cancelable: '         DELIMITED BY SIZE            00060500
060600            WS-SS-RESULT-SW          DELIMITED BY SIZE            00060600
060700            ')'                      DELIMITED BY SIZE            00060700
060800            INTO RPT-LINE.                                        00060800
060900     WRITE RPT-LINE.                                              00060900
061000 165-EXIT.                                                        00061000
061100     EXIT.                                                        00061100
061200*                                                                 00061200
061300* 170-DERIVE-BOOKING-STATUS SETS WS-BKG-STATUS-UC TO THE          00061300
061400* ADVANCED-SEARCH DERIVED STATUS AND REUSES WS-SS-RESULT-SW AS    00061400
061500* A CONVENIENT Y/N HOLDER FOR THE CAN-CANCEL FLAG ECRVALD         00061500
061600* RETURNS.  CALLED ONCE PER BOOKING BY 155-TEST-ONE-BOOKING,      00061600
061700* AFTER EVERY OTHER CRITERION HAS ALREADY PASSED AND BEFORE       00061700
061800* ANY OTHER PARAGRAPH GETS A CHANCE TO REUSE WS-SS-RESULT-SW      00061800
061900* FOR A SUBSTRING TEST OF ITS OWN.                                00061900
062000 170-DERIVE-BOOKING-STATUS.                                       00062000
062100     IF WB-START-DATE(WS-BX) > LK-TODAY                           00062100
062200        MOVE 'upcoming  ' TO WS-BKG-STATUS-UC                     00062200
062300     ELSE                                                         00062300
062400        IF WB-START-DATE(WS-BX) <= LK-TODAY AND                   00062400
062500           WB-END-DATE(WS-BX)   >= LK-TODAY                       00062500
062600           MOVE 'active    ' TO WS-BKG-STATUS-UC                  00062600
062700        ELSE                                                      00062700
062800           MOVE 'completed ' TO WS-BKG-STATUS-UC                  00062800
062900        END-IF                                                    00062900
063000     END-IF.                                                      00063000
063100     CALL 'ECRVALD' USING 'CANCEL  ' LK-TODAY                     00063100
063200             WB-START-DATE(WS-BX) WB-END-DATE(WS-BX)              00063200
063300             SPACES WS-EST-DAYS WS-EST-DUMMY-UNTIL                00063300
063400             WS-SS-RESULT-SW.                                     00063400
063500 170-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700*                                                                 00063700
063800* 175-TEST-STATUS-FILTER COMPARES THE DERIVED STATUS AGAINST      00063800
063900* THE CONTROL-CARD STATUS CRITERION.  'CANCELABLE' IS NOT ONE     00063900
064000* OF THE THREE LIFECYCLE STATES - IT IS A SEPARATE YES/NO FLAG    00064000
064100* THAT CAN BE TRUE FOR A BOOKING IN ANY OF THE THREE STATES -     00064100
064200* SO IT IS TESTED AGAINST WS-SS-RESULT-SW RATHER THAN AGAINST     00064200
064300* WS-BKG-STATUS-UC.                                               00064300
064400 175-TEST-STATUS-FILTER.                                          00064400
064500     SET WS-SS-NOT-FOUND TO TRUE.                                 00064500
064600     IF WS-SRCH-BSTATUS-UC = 'CANCELABLE'                         00064600
064700        IF WS-SS-RESULT-SW = 'Y'                                  00064700
064800           SET WS-SS-FOUND TO TRUE                                00064800
064900        END-IF                                                    00064900
065000        GO TO 175-EXIT                                            00065000
065100     END-IF.                                                      00065100
065200     MOVE WS-BKG-STATUS-UC TO WS-BKG-STATUS-CMP.                  00065200
065300     INSPECT WS-BKG-STATUS-CMP                                    00065300
065400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00065400
065500     MOVE WS-BKG-STATUS-CMP TO WS-SS-FIELD.                       00065500
065600     MOVE WS-SRCH-BSTATUS-UC TO WS-SS-NEEDLE.                     00065600
065700     PERFORM 130-CONTAINS-SUBSTR THRU 130-EXIT.                   00065700
065800 175-EXIT.                                                        00065800
065900     EXIT.                                                        00065900
066000*                                                                 00066000
066100* 200-BEST-MATCHES COLLECTS EVERY AVAILABLE VEHICLE FOR THE       00066100
066200* REQUESTED DATE RANGE INTO SN-CANDIDATE-TABLE (SHARED WITH       00066200
066300* ECRSORT THROUGH ECRCANC), DROPS ANY VEHICLE OVER BUDGET, THEN   00066300
066400* HANDS THE SURVIVORS TO ECRSORT FOR RANKING.                     00066400
066500 200-BEST-MATCHES.                                                00066500
066600     MOVE SPACES TO RPT-LINE.                                     00066600
066700     STRING '=== BEST MATCHES ===' DELIMITED BY SIZE              00066700
066800            INTO RPT-LINE.                                        00066800
066900     WRITE RPT-LINE.                                              00066900
067000     MOVE 0 TO SN-CANDIDATE-COUNT.                                00067000
067100     IF LK-WANT-START = 0 OR LK-WANT-END = 0                      00067100
067200        MOVE SPACES TO RPT-LINE                                   00067200
067300        STRING '(no date range supplied for best matches)'        00067300
067400               DELIMITED BY SIZE INTO RPT-LINE                    00067400
067500        WRITE RPT-LINE                                            00067500
067600        GO TO 200-EXIT                                            00067600
067700     END-IF.                                                      00067700
067800     MOVE 0 TO WS-VX.                                             00067800
067900     PERFORM 205-COLLECT-ONE-CANDIDATE THRU 205-EXIT              00067900
068000             VARYING WS-VX FROM 1 BY 1 UNTIL WS-VX >              00068000
068100            LK-VEHICLE-COUNT.                                     00068100
068200     IF SN-CANDIDATE-COUNT = 0                                    00068200
068300        MOVE SPACES TO RPT-LINE                                   00068300
068400        STRING '(no vehicles qualified within the budget)'        00068400
068500               DELIMITED BY SIZE INTO RPT-LINE                    00068500
068600        WRITE RPT-LINE                                            00068600
068700        GO TO 200-EXIT                                            00068700
068800     END-IF.                                                      00068800
068900     CALL 'ECRSORT' USING SN-CANDIDATE-COUNT SN-CANDIDATE-TABLE.  00068900
069000     MOVE 0 TO WS-VX.                                             00069000
069100     PERFORM 208-PRINT-ONE-CANDIDATE THRU 208-EXIT                00069100
069200             VARYING WS-VX FROM 1 BY 1 UNTIL WS-VX >              00069200
069300            SN-CANDIDATE-COUNT.                                   00069300
069400 200-EXIT.                                                        00069400
069500     EXIT.                                                        00069500
069600*                                                                 00069600
069700 205-COLLECT-ONE-CANDIDATE.                                       00069700
069800     PERFORM 120-CHECK-AVAILABILITY THRU 120-EXIT.                00069800
069900     IF WS-VEH-NOT-AVAILABLE                                      00069900
070000        GO TO 205-EXIT                                            00070000
070100     END-IF.                                                      00070100
070200     IF SN-CANDIDATE-COUNT >= 500                                 00070200
070300        GO TO 205-EXIT                                            00070300
070400     END-IF.                                                      00070400
070500     MOVE WT-CATEGORY(WS-VX) TO WS-EST-CATEGORY-UC.               00070500
070600     INSPECT WS-EST-CATEGORY-UC                                   00070600
070700             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00070700
070800     MOVE 'N' TO WS-EST-TARIFF-FOUND-SW.                          00070800
070900     SET EF-TX TO 1.                                              00070900
071000     PERFORM 215-FIND-TARIFF THRU 215-EXIT                        00071000
071100             VARYING EF-TX FROM 1 BY 1 UNTIL EF-TX > 4.           00071100
071200     IF NOT WS-EST-TARIFF-FOUND                                   00071200
071300        GO TO 205-EXIT                                            00071300
071400     END-IF.                                                      00071400
071500     CALL 'ECRVALD' USING 'DAYS    ' WS-EST-DUMMY-TODAY           00071500
071600             LK-WANT-START LK-WANT-END SPACES WS-EST-DAYS         00071600
071700             WS-EST-DUMMY-UNTIL WS-EST-DUMMY-FLAG.                00071700
071800     MOVE 0 TO WS-EST-KM.                                         00071800
071900     PERFORM 210-ESTIMATE-FEE THRU 210-EXIT.                      00071900
072000     IF WS-EST-FEE > LK-BUDGET                                    00072000
072100        GO TO 205-EXIT                                            00072100
072200     END-IF.                                                      00072200
072300     ADD 1 TO SN-CANDIDATE-COUNT.                                 00072300
072400     MOVE WT-CAR-ID(WS-VX) TO SN-CAND-CAR-ID(SN-CANDIDATE-COUNT). 00072400
072500     MOVE WS-EST-BASE-AFTER-DISC                                  00072500
072600             TO SN-CAND-EST-COST(SN-CANDIDATE-COUNT).             00072600
072700     IF LK-SEARCH-CATEGORY = SPACES OR                            00072700
072800        WS-EST-CATEGORY-UC = WS-SRCH-CATEGORY-UC                  00072800
072900        MOVE 'Y' TO SN-CAND-CATEGORY-MATCH(SN-CANDIDATE-COUNT)    00072900
073000     ELSE                                                         00073000
073100        MOVE 'N' TO SN-CAND-CATEGORY-MATCH(SN-CANDIDATE-COUNT)    00073100
073200     END-IF.                                                      00073200
073300 205-EXIT.                                                        00073300
073400     EXIT.                                                        00073400
073500*                                                                 00073500
073600 208-PRINT-ONE-CANDIDATE.                                         00073600
073700     MOVE SPACES TO RPT-LINE.                                     00073700
073800     MOVE SN-CAND-EST-COST(WS-VX) TO WS-MONEY-EDIT.               00073800
073900     STRING SN-CAND-CAR-ID(WS-VX)   DELIMITED BY SPACE            00073900
074000            ' - category match: '   DELIMITED BY SIZE             00074000
074100            SN-CAND-CATEGORY-MATCH(WS-VX) DELIMITED BY SIZE       00074100
074200            ' - est. cost: LKR '    DELIMITED BY SIZE             00074200
074300            WS-MONEY-EDIT           DELIMITED BY SIZE             00074300
074400            INTO RPT-LINE.                                        00074400
074500     WRITE RPT-LINE.                                              00074500
074600 208-EXIT.                                                        00074600
074700     EXIT.                                                        00074700
074800*                                                                 00074800
074900* 210-ESTIMATE-FEE APPLIES THE FEE-CALCULATOR ARITHMETIC (RULES   00074900
075000* 2-8) TO WHATEVER DAYS/KM THE CALLER HAS ALREADY LOADED INTO     00075000
075100* WS-EST-DAYS/WS-EST-KM, AGAINST WHATEVER TARIFF ROW 215-FIND-    00075100
075200* TARIFF HAS ALREADY LOADED - SHARED BY 205, 310 AND 340 SO THE   00075200
075300* RULES ARE WRITTEN ONCE.                                         00075300
075400 210-ESTIMATE-FEE.                                                00075400
075500     COMPUTE WS-EST-BASE ROUNDED =                                00075500
075600             WS-EST-DAILY-RATE * WS-EST-DAYS.                     00075600
075700     IF WS-EST-DAYS >= 7                                          00075700
075800        COMPUTE WS-EST-DISCOUNT ROUNDED = WS-EST-BASE * 0.10      00075800
075900     ELSE                                                         00075900
076000        MOVE 0 TO WS-EST-DISCOUNT                                 00076000
076100     END-IF.                                                      00076100
076200     COMPUTE WS-EST-BASE-AFTER-DISC ROUNDED =                     00076200
076300             WS-EST-BASE - WS-EST-DISCOUNT.                       00076300
076400     COMPUTE WS-EST-FREE-KM = WS-EST-FREE-KM-DAY * WS-EST-DAYS.   00076400
076500     COMPUTE WS-EST-EXTRA-KM = WS-EST-KM - WS-EST-FREE-KM.        00076500
076600     IF WS-EST-EXTRA-KM < 0                                       00076600
076700        MOVE 0 TO WS-EST-EXTRA-KM                                 00076700
076800     END-IF.                                                      00076800
076900     COMPUTE WS-EST-EXTRA-CHARGE ROUNDED =                        00076900
077000             WS-EST-EXTRA-KM * WS-EST-EXTRA-KM-RATE.              00077000
077100     COMPUTE WS-EST-SUBTOTAL ROUNDED =                            00077100
077200             WS-EST-BASE-AFTER-DISC + WS-EST-EXTRA-CHARGE.        00077200
077300     COMPUTE WS-EST-TAX-AMT ROUNDED =                             00077300
077400             WS-EST-SUBTOTAL * WS-EST-TAX-PCT / 100.              00077400
077500     COMPUTE WS-EST-FEE ROUNDED =                                 00077500
077600             WS-EST-SUBTOTAL + WS-EST-TAX-AMT                     00077600
077700             + EF-DEPOSIT-CONSTANT.                               00077700
077800 210-EXIT.                                                        00077800
077900     EXIT.                                                        00077900
078000*                                                                 00078000
078100 215-FIND-TARIFF.                                                 00078100
078200     MOVE ECR-TARIFF-CATEGORY(EF-TX) TO WS-VEH-CATEGORY-UC.       00078200
078300     INSPECT WS-VEH-CATEGORY-UC                                   00078300
078400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00078400
078500     IF WS-VEH-CATEGORY-UC = WS-EST-CATEGORY-UC                   00078500
078600        SET WS-EST-TARIFF-FOUND TO TRUE                           00078600
078700        MOVE ECR-TARIFF-DAILY-RATE(EF-TX)  TO WS-EST-DAILY-RATE   00078700
078800        MOVE ECR-TARIFF-FREE-KM-DAY(EF-TX) TO WS-EST-FREE-KM-DAY  00078800
078900        MOVE ECR-TARIFF-EXTRA-KM-RTE(EF-TX)                       00078900
079000                TO WS-EST-EXTRA-KM-RATE                           00079000
079100        MOVE ECR-TARIFF-TAX-PCT(EF-TX)     TO WS-EST-TAX-PCT      00079100
079200     END-IF.                                                      00079200
079300 215-EXIT.                                                        00079300
079400     EXIT.                                                        00079400
079500*                                                                 00079500
079600* 300-RECOMMEND BUILDS RECOMMENDATIONS FOR THE CUSTOMER NAMED ON  00079600
079700* THE CONTROL CARD.  IF THE CUSTOMER HAS NO BOOKINGS ON FILE, THE 00079700
079800* TOP 5 AVAILABLE VEHICLES FLEET-WIDE BY BOOKING FREQUENCY ARE    00079800
079900* OFFERED (RULE - NO-BOOKINGS); OTHERWISE THE CUSTOMER'S OWN      00079900
080000* MOST-BOOKED CATEGORY AND AVERAGE DAILY SPEND ARE WORKED OUT AND 00080000
080100* UP TO 3 AVAILABLE VEHICLES IN THAT CATEGORY PRICED WITHIN BUDGET00080100
080200* ARE OFFERED, TOPPED UP TO 5 FROM OTHER CATEGORIES AT 20% OVER   00080200
080300* BUDGET IF THE FLEET IS THIN (RULE - HAS-BOOKINGS).              00080300
080400 300-RECOMMEND.                                                   00080400
080500     MOVE SPACES TO RPT-LINE.                                     00080500
080600     STRING '=== RECOMMENDATIONS ===' DELIMITED BY SIZE           00080600
080700            INTO RPT-LINE.                                        00080700
080800     WRITE RPT-LINE.                                              00080800
080900     IF LK-CUSTOMER-NIC = SPACES                                  00080900
081000        MOVE SPACES TO RPT-LINE                                   00081000
081100        STRING '(no customer supplied for recommendations)'       00081100
081200               DELIMITED BY SIZE INTO RPT-LINE                    00081200
081300        WRITE RPT-LINE                                            00081300
081400        GO TO 300-EXIT                                            00081400
081500     END-IF.                                                      00081500
081600     MOVE 0 TO WS-REC-BKG-COUNT.                                  00081600
081700     MOVE 0 TO WS-REC-TOT-DAYS.                                   00081700
081800     MOVE 0 TO WS-REC-TOT-FEE.                                    00081800
081900     MOVE 0 TO WS-VX.                                             00081900
082000     PERFORM 320-INIT-CAT-ROW THRU 320-EXIT                       00082000
082100             VARYING WS-VX FROM 1 BY 1 UNTIL WS-VX > 4.           00082100
082200     MOVE 0 TO WS-VHX.                                            00082200
082300     PERFORM 322-BLANK-ONE-HIST-ROW THRU 322-EXIT                 00082300
082400             VARYING WS-VHX FROM 1 BY 1 UNTIL WS-VHX >            00082400
082500            LK-VEHICLE-COUNT.                                     00082500
082600     MOVE 0 TO WS-BX.                                             00082600
082700     PERFORM 310-SCAN-ONE-CUST-BOOKING THRU 310-EXIT              00082700
082800             VARYING WS-BX FROM 1 BY 1 UNTIL WS-BX >              00082800
082900            LK-BOOKING-COUNT.                                     00082900
083000     IF WS-REC-BKG-COUNT > 0                                      00083000
083100        PERFORM 313-COMPUTE-BUDGET THRU 313-EXIT                  00083100
083200        PERFORM 340-RECOMMEND-BY-CATEGORY THRU 340-EXIT           00083200
083300     ELSE                                                         00083300
083400        PERFORM 330-RECOMMEND-BY-HISTORY THRU 330-EXIT            00083400
083500     END-IF.                                                      00083500
083600 300-EXIT.                                                        00083600
083700     EXIT.                                                        00083700
083800*                                                                 00083800
083900* 310-SCAN-ONE-CUST-BOOKING FOLDS EVERY BOOKING ON FILE INTO THE  00083900
084000* FLEET-WIDE HISTORY TABLE (315), THEN - ONLY WHEN THE BOOKING    00084000
084100* BELONGS TO THE NAMED CUSTOMER - BUMPS THAT CUSTOMER'S OWN       00084100
084200* CATEGORY TALLY (345) AND FEE/DAYS TOTALS (312).                 00084200
084300 310-SCAN-ONE-CUST-BOOKING.                                       00084300
084400     PERFORM 315-FIND-VEH-FOR-BOOKING THRU 315-EXIT.              00084400
084500     IF WB-CUSTOMER-NIC(WS-BX) NOT = LK-CUSTOMER-NIC              00084500
084600        GO TO 310-EXIT                                            00084600
084700     END-IF.                                                      00084700
084800     ADD 1 TO WS-REC-BKG-COUNT.                                   00084800
084900     PERFORM 345-TEST-SAME-CATEGORY THRU 345-EXIT.                00084900
085000     PERFORM 312-ACCUM-ONE-BOOKING-FEE THRU 312-EXIT.             00085000
085100 310-EXIT.                                                        00085100
085200     EXIT.                                                        00085200
085300*                                                                 00085300
085400* 312-ACCUM-ONE-BOOKING-FEE RE-PRICES THE CUSTOMER'S OWN BOOKING  00085400
085500* AT WS-BX USING THE SAME FEE-CALCULATOR ARITHMETIC AS 205 AND    00085500
085600* ADDS ITS DAYS AND FEE INTO THE RUNNING TOTALS 313-COMPUTE-      00085600
085700* BUDGET WILL DIVIDE OUT - WT-VX IS LEFT POINTING AT THE          00085700
085800* BOOKING'S VEHICLE BY THE 345 LOOKUP THAT ALREADY RAN THIS TURN. 00085800
085900 312-ACCUM-ONE-BOOKING-FEE.                                       00085900
086000     IF WT-VX > LK-VEHICLE-COUNT                                  00086000
086100        GO TO 312-EXIT                                            00086100
086200     END-IF.                                                      00086200
086300     MOVE WT-CATEGORY(WT-VX) TO WS-EST-CATEGORY-UC.               00086300
086400     INSPECT WS-EST-CATEGORY-UC                                   00086400
086500             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00086500
086600     MOVE 'N' TO WS-EST-TARIFF-FOUND-SW.                          00086600
086700     SET EF-TX TO 1.                                              00086700
086800     PERFORM 215-FIND-TARIFF THRU 215-EXIT                        00086800
086900             VARYING EF-TX FROM 1 BY 1 UNTIL EF-TX > 4.           00086900
087000     IF NOT WS-EST-TARIFF-FOUND                                   00087000
087100        GO TO 312-EXIT                                            00087100
087200     END-IF.                                                      00087200
087300     CALL 'ECRVALD' USING 'DAYS    ' WS-EST-DUMMY-TODAY           00087300
087400             WB-START-DATE(WS-BX) WB-END-DATE(WS-BX) SPACES       00087400
087500             WS-EST-DAYS WS-EST-DUMMY-UNTIL WS-EST-DUMMY-FLAG.    00087500
087600     MOVE 0 TO WS-EST-KM.                                         00087600
087700     PERFORM 210-ESTIMATE-FEE THRU 210-EXIT.                      00087700
087800     ADD WS-EST-DAYS TO WS-REC-TOT-DAYS.                          00087800
087900     ADD WS-EST-FEE  TO WS-REC-TOT-FEE.                           00087900
088000 312-EXIT.                                                        00088000
088100     EXIT.                                                        00088100
088200*                                                                 00088200
088300* 313-COMPUTE-BUDGET TURNS THE CUSTOMER'S OWN FEE/DAYS TOTALS     00088300
088400* INTO AN AVERAGE DAILY BUDGET (RULE - HAS-BOOKINGS).  A ZERO-    00088400
088500* DAYS TOTAL DEFAULTS TO LKR 7500 RATHER THAN DIVIDE BY ZERO.     00088500
088600* THE TOP-UP BUDGET FOR OTHER CATEGORIES RUNS 20% OVER.           00088600
088700 313-COMPUTE-BUDGET.                                              00088700
088800     IF WS-REC-TOT-DAYS = 0                                       00088800
088900        MOVE 7500 TO WS-REC-AVG-BUDGET                            00088900
089000     ELSE                                                         00089000
089100        COMPUTE WS-REC-AVG-BUDGET ROUNDED =                       00089100
089200                WS-REC-TOT-FEE / WS-REC-TOT-DAYS                  00089200
089300     END-IF.                                                      00089300
089400     COMPUTE WS-REC-TOPUP-BUDGET ROUNDED =                        00089400
089500             WS-REC-AVG-BUDGET * 1.2.                             00089500
089600 313-EXIT.                                                        00089600
089700     EXIT.                                                        00089700
089800*                                                                 00089800
089900* 315-FIND-VEH-FOR-BOOKING FINDS (OR ADDS) WB-VEHICLE-ID(WS-BX)   00089900
090000* IN THE SCRATCH HISTORY TABLE AND BUMPS ITS BOOKING COUNT - A    00090000
090100* MANUAL SCAN, SAME STYLE AS EVERY OTHER TABLE WALK IN THIS       00090100
090200* PROGRAM.  RUNS FOR EVERY BOOKING ON FILE, NOT JUST THE NAMED    00090200
090300* CUSTOMER'S, SO THE TABLE REFLECTS THE WHOLE FLEET'S HISTORY.    00090300
090400 315-FIND-VEH-FOR-BOOKING.                                        00090400
090500     MOVE 1 TO WS-VHX.                                            00090500
090600     PERFORM 316-TEST-ONE-HIST-SLOT THRU 316-EXIT                 00090600
090700             VARYING WS-VHX FROM 1 BY 1                           00090700
090800             UNTIL WS-VHX > LK-VEHICLE-COUNT                      00090800
090900                OR WS-VH-CAR-ID(WS-VHX) = WB-VEHICLE-ID(WS-BX)    00090900
091000                OR WS-VH-CAR-ID(WS-VHX) = SPACES.                 00091000
091100     IF WS-VHX > LK-VEHICLE-COUNT                                 00091100
091200        GO TO 315-EXIT                                            00091200
091300     END-IF.                                                      00091300
091400     IF WS-VH-CAR-ID(WS-VHX) = SPACES                             00091400
091500        MOVE WB-VEHICLE-ID(WS-BX) TO WS-VH-CAR-ID(WS-VHX)         00091500
091600     END-IF.                                                      00091600
091700     ADD 1 TO WS-VH-COUNT(WS-VHX).                                00091700
091800 315-EXIT.                                                        00091800
091900     EXIT.                                                        00091900
092000*                                                                 00092000
092100 316-TEST-ONE-HIST-SLOT.                                          00092100
092200     CONTINUE.                                                    00092200
092300 316-EXIT.                                                        00092300
092400     EXIT.                                                        00092400
092500*                                                                 00092500
092600 320-INIT-CAT-ROW.                                                00092600
092700     MOVE ECR-TARIFF-CATEGORY(WS-VX) TO WS-REC-CAT-NAME(WS-VX).   00092700
092800     MOVE 0 TO WS-REC-CAT-COUNT(WS-VX).                           00092800
092900 320-EXIT.                                                        00092900
093000     EXIT.                                                        00093000
093100*                                                                 00093100
093200 322-BLANK-ONE-HIST-ROW.                                          00093200
093300     MOVE SPACES TO WS-VH-CAR-ID(WS-VHX).                         00093300
093400     MOVE 0 TO WS-VH-COUNT(WS-VHX).                               00093400
093500     MOVE 'N' TO WS-VH-PRINTED-SW(WS-VHX).                        00093500
093600 322-EXIT.                                                        00093600
093700     EXIT.                                                        00093700
093800*                                                                 00093800
093900* 330-RECOMMEND-BY-HISTORY PICKS UP TO 5 AVAILABLE VEHICLES,      00093900
094000* MOST-BOOKED ACROSS THE WHOLE FLEET FIRST, FOR A CUSTOMER WITH   00094000
094100* NO BOOKING HISTORY OF THEIR OWN (RULE - NO-BOOKINGS) - A        00094100
094200* REPEATED MAX-SELECTION OVER WS-VEH-HIST-TABLE (SAME SHAPE AS    00094200
094300* THE OLD REORDER JOB'S 'PICK THE N WORST STOCK LEVELS' STEP).    00094300
094400 330-RECOMMEND-BY-HISTORY.                                        00094400
094500     MOVE 0 TO WS-REC-COUNT.                                      00094500
094600     SET WS-REC-NOT-STOPPED TO TRUE.                              00094600
094700     PERFORM 335-PICK-ONE-TOP-VEHICLE THRU 335-EXIT               00094700
094800             UNTIL WS-REC-COUNT >= 5 OR WS-REC-STOP-PICKING.      00094800
094900 330-EXIT.                                                        00094900
095000     EXIT.                                                        00095000
095100*                                                                 00095100
095200 335-PICK-ONE-TOP-VEHICLE.                                        00095200
095300     MOVE -1 TO WS-REC-BEST-COUNT.                                00095300
095400     MOVE 0 TO WS-VH-BEST-SUB.                                    00095400
095500     MOVE 0 TO WS-VHX.                                            00095500
095600     PERFORM 337-TEST-ONE-HIST-ROW THRU 337-EXIT                  00095600
095700             VARYING WS-VHX FROM 1 BY 1 UNTIL WS-VHX >            00095700
095800            LK-VEHICLE-COUNT.                                     00095800
095900     IF WS-VH-BEST-SUB = 0                                        00095900
096000        SET WS-REC-STOP-PICKING TO TRUE                           00096000
096100        GO TO 335-EXIT                                            00096100
096200     END-IF.                                                      00096200
096300     SET WS-VHX TO WS-VH-BEST-SUB.                                00096300
096400     MOVE 'Y' TO WS-VH-PRINTED-SW(WS-VHX).                        00096400
096500     ADD 1 TO WS-REC-COUNT.                                       00096500
096600     MOVE SPACES TO RPT-LINE.                                     00096600
096700     MOVE WS-VH-COUNT(WS-VHX) TO WS-COUNT-EDIT.                   00096700
096800     STRING WS-VH-CAR-ID(WS-VHX)   DELIMITED BY SPACE             00096800
096900            ' - booked '           DELIMITED BY SIZE              00096900
097000            WS-COUNT-EDIT          DELIMITED BY SIZE              00097000
097100            ' time(s) before'      DELIMITED BY SIZE              00097100
097200            INTO RPT-LINE.                                        00097200
097300     WRITE RPT-LINE.                                              00097300
097400 335-EXIT.                                                        00097400
097500     EXIT.                                                        00097500
097600*                                                                 00097600
097700* 337-TEST-ONE-HIST-ROW CONSIDERS ONE FLEET-WIDE HISTORY ROW -    00097700
097800* UNPRINTED, MORE-BOOKED THAN THE BEST SO FAR, AND - ONLY THEN,   00097800
097900* SINCE THE LOOKUP AND AVAILABILITY CHECK ARE THE EXPENSIVE       00097900
098000* STEPS - CURRENTLY AVAILABLE FOR THE WANTED DATE RANGE.          00098000
098100 337-TEST-ONE-HIST-ROW.                                           00098100
098200     IF WS-VH-CAR-ID(WS-VHX) = SPACES OR WS-VH-PRINTED(WS-VHX)    00098200
098300        GO TO 337-EXIT                                            00098300
098400     END-IF.                                                      00098400
098500     IF WS-VH-COUNT(WS-VHX) NOT > WS-REC-BEST-COUNT               00098500
098600        GO TO 337-EXIT                                            00098600
098700     END-IF.                                                      00098700
098800     MOVE 1 TO WT-VX.                                             00098800
098900     PERFORM 346-TEST-ONE-VEH-ROW THRU 346-EXIT                   00098900
099000             VARYING WT-VX FROM 1 BY 1                            00099000
099100             UNTIL WT-VX > LK-VEHICLE-COUNT                       00099100
099200                OR WT-CAR-ID(WT-VX) = WS-VH-CAR-ID(WS-VHX).       00099200
099300     IF WT-VX > LK-VEHICLE-COUNT                                  00099300
099400        GO TO 337-EXIT                                            00099400
099500     END-IF.                                                      00099500
099600     SET WS-VX FROM WT-VX.                                        00099600
099700     PERFORM 120-CHECK-AVAILABILITY THRU 120-EXIT.                00099700
099800     IF WS-VEH-NOT-AVAILABLE                                      00099800
099900        GO TO 337-EXIT                                            00099900
100000     END-IF.                                                      00100000
100100     MOVE WS-VH-COUNT(WS-VHX) TO WS-REC-BEST-COUNT.               00100100
100200     SET WS-VH-BEST-SUB FROM WS-VHX.                              00100200
100300 337-EXIT.                                                        00100300
100400     EXIT.                                                        00100400
100500*                                                                 00100500
100600* 340-RECOMMEND-BY-CATEGORY HANDLES A CUSTOMER WITH BOOKING       00100600
100700* HISTORY (RULE - HAS-BOOKINGS): OFFER UP TO 3 AVAILABLE          00100700
100800* VEHICLES IN THE CUSTOMER'S OWN MOST-BOOKED CATEGORY PRICED AT   00100800
100900* OR UNDER 313-COMPUTE-BUDGET'S AVERAGE, THEN TOP UP TO 5 FROM    00100900
101000* OTHER CATEGORIES AT OR UNDER THE 20%-OVER TOP-UP BUDGET IF      00101000
101100* THAT CATEGORY'S FLEET IS THIN.  345-TEST-SAME-CATEGORY HAS      00101100
101200* ALREADY TALLIED THE CATEGORY ROWS FROM 310's BOOKING SCAN.      00101200
101300 340-RECOMMEND-BY-CATEGORY.                                       00101300
101400     MOVE 0 TO WS-RCX.                                            00101400
101500     PERFORM 342-FIND-BEST-CATEGORY THRU 342-EXIT                 00101500
101600             VARYING WS-RCX FROM 1 BY 1 UNTIL WS-RCX > 4.         00101600
101700     MOVE WS-REC-BEST-CAT TO WS-REC-BEST-CAT-UC.                  00101700
101800     INSPECT WS-REC-BEST-CAT-UC                                   00101800
101900             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00101900
102000     MOVE 0 TO WS-REC-COUNT.                                      00102000
102100     MOVE 0 TO WS-VX.                                             00102100
102200     PERFORM 350-PRINT-RECOMMENDATION THRU 350-EXIT               00102200
102300             VARYING WS-VX FROM 1 BY 1                            00102300
102400             UNTIL WS-VX > LK-VEHICLE-COUNT OR WS-REC-COUNT >= 3. 00102400
102500     IF WS-REC-COUNT < 5                                          00102500
102600        MOVE 0 TO WS-VX                                           00102600
102700        PERFORM 348-TEST-OTHER-CATEGORY THRU 348-EXIT             00102700
102800           VARYING WS-VX FROM 1 BY 1                              00102800
102900           UNTIL WS-VX > LK-VEHICLE-COUNT OR WS-REC-COUNT >= 5    00102900
103000     END-IF.                                                      00103000
103100     IF WS-REC-COUNT = 0                                          00103100
103200        MOVE SPACES TO RPT-LINE                                   00103200
103300        STRING '(no vehicles available to recommend)'             00103300
103400               DELIMITED BY SIZE INTO RPT-LINE                    00103400
103500        WRITE RPT-LINE                                            00103500
103600     END-IF.                                                      00103600
103700 340-EXIT.                                                        00103700
103800     EXIT.                                                        00103800
103900*                                                                 00103900
104000 342-FIND-BEST-CATEGORY.                                          00104000
104100     IF WS-RCX = 1                                                00104100
104200        MOVE -1 TO WS-REC-BEST-COUNT                              00104200
104300     END-IF.                                                      00104300
104400     IF WS-REC-CAT-COUNT(WS-RCX) > WS-REC-BEST-COUNT              00104400
104500        MOVE WS-REC-CAT-COUNT(WS-RCX) TO WS-REC-BEST-COUNT        00104500
104600        MOVE WS-REC-CAT-NAME(WS-RCX)  TO WS-REC-BEST-CAT          00104600
104700     END-IF.                                                      00104700
104800 342-EXIT.                                                        00104800
104900     EXIT.                                                        00104900
105000*                                                                 00105000
105100* 345-TEST-SAME-CATEGORY LOOKS UP THE BOOKING'S VEHICLE IN THE    00105100
105200* VEHICLE MASTER TO GET ITS CATEGORY (NOT THE SCRATCH HISTORY     00105200
105300* TABLE - A CUSTOMER'S PAST-BOOKINGS COUNT ONLY MATTERS PER-      00105300
105400* CATEGORY HERE), THEN BUMPS THAT CATEGORY'S TALLY ROW.  ONLY     00105400
105500* CALLED FROM 310 FOR THE NAMED CUSTOMER'S OWN BOOKINGS, SO WT-   00105500
105600* VX IS REUSED BY 312 TO PRICE THE SAME BOOKING'S VEHICLE.        00105600
105700 345-TEST-SAME-CATEGORY.                                          00105700
105800     MOVE 1 TO WT-VX.                                             00105800
105900     PERFORM 346-TEST-ONE-VEH-ROW THRU 346-EXIT                   00105900
106000             VARYING WT-VX FROM 1 BY 1                            00106000
106100             UNTIL WT-VX > LK-VEHICLE-COUNT                       00106100
106200                OR WT-CAR-ID(WT-VX) = WB-VEHICLE-ID(WS-BX).       00106200
106300     IF WT-VX > LK-VEHICLE-COUNT                                  00106300
106400        GO TO 345-EXIT                                            00106400
106500     END-IF.                                                      00106500
106600     MOVE 1 TO WS-RCX.                                            00106600
106700     PERFORM 347-TEST-ONE-CAT-ROW THRU 347-EXIT                   00106700
106800             VARYING WS-RCX FROM 1 BY 1                           00106800
106900             UNTIL WS-RCX > 4                                     00106900
107000                OR WS-REC-CAT-NAME(WS-RCX) = WT-CATEGORY(WT-VX).  00107000
107100     IF WS-RCX NOT > 4                                            00107100
107200        ADD 1 TO WS-REC-CAT-COUNT(WS-RCX)                         00107200
107300     END-IF.                                                      00107300
107400 345-EXIT.                                                        00107400
107500     EXIT.                                                        00107500
107600*                                                                 00107600
107700 346-TEST-ONE-VEH-ROW.                                            00107700
107800     CONTINUE.                                                    00107800
107900 346-EXIT.                                                        00107900
108000     EXIT.                                                        00108000
108100*                                                                 00108100
108200 347-TEST-ONE-CAT-ROW.                                            00108200
108300     CONTINUE.                                                    00108300
108400 347-EXIT.                                                        00108400
108500     EXIT.                                                        00108500
108600*                                                                 00108600
108700* 348-TEST-OTHER-CATEGORY TOPS UP THE OFFER LIST FROM A CATEGORY  00108700
108800* OTHER THAN THE BEST ONE, ONLY WHEN THE VEHICLE IS AVAILABLE     00108800
108900* AND PRICED AT OR UNDER THE 20%-OVER TOP-UP BUDGET.              00108900
109000 348-TEST-OTHER-CATEGORY.                                         00109000
109100     MOVE WT-CATEGORY(WS-VX) TO WS-VEH-CATEGORY-UC.               00109100
109200     INSPECT WS-VEH-CATEGORY-UC                                   00109200
109300             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00109300
109400     IF WS-VEH-CATEGORY-UC = WS-REC-BEST-CAT-UC                   00109400
109500        GO TO 348-EXIT                                            00109500
109600     END-IF.                                                      00109600
109700     PERFORM 120-CHECK-AVAILABILITY THRU 120-EXIT.                00109700
109800     IF WS-VEH-NOT-AVAILABLE                                      00109800
109900        GO TO 348-EXIT                                            00109900
110000     END-IF.                                                      00110000
110100     PERFORM 352-ESTIMATE-OFFER-FEE THRU 352-EXIT.                00110100
110200     IF WS-EST-FEE > WS-REC-TOPUP-BUDGET                          00110200
110300        GO TO 348-EXIT                                            00110300
110400     END-IF.                                                      00110400
110500     PERFORM 349-PRINT-ONE-OFFER THRU 349-EXIT.                   00110500
110600 348-EXIT.                                                        00110600
110700     EXIT.                                                        00110700
110800*                                                                 00110800
110900* 349-PRINT-ONE-OFFER WRITES ONE RECOMMENDED VEHICLE LINE -       00110900
111000* SHARED BY 350-PRINT-RECOMMENDATION AND 348-TEST-OTHER-CATEGORY  00111000
111100* SO THE LAYOUT IS WRITTEN ONCE.                                  00111100
111200 349-PRINT-ONE-OFFER.                                             00111200
111300     ADD 1 TO WS-REC-COUNT.                                       00111300
111400     MOVE SPACES TO RPT-LINE.                                     00111400
111500     STRING WT-CAR-ID(WS-VX)   DELIMITED BY SPACE                 00111500
111600            ' - '              DELIMITED BY SIZE                  00111600
111700            WT-MODEL(WS-VX)    DELIMITED BY '  '                  00111700
111800            ' ('               DELIMITED BY SIZE                  00111800
111900            WT-CATEGORY(WS-VX) DELIMITED BY '  '                  00111900
112000            ')'                DELIMITED BY SIZE                  00112000
112100            INTO RPT-LINE.                                        00112100
112200     WRITE RPT-LINE.                                              00112200
112300 349-EXIT.                                                        00112300
112400     EXIT.                                                        00112400
112500*                                                                 00112500
112600* 350-PRINT-RECOMMENDATION TESTS WHETHER WT-VEHICLE-ROW(WS-VX)    00112600
112700* IS IN THE BEST CATEGORY, AVAILABLE, AND PRICED AT OR UNDER      00112700
112800* 313-COMPUTE-BUDGET'S AVERAGE DAILY BUDGET, AND PRINTS IT IF     00112800
112900* SO.                                                             00112900
113000 350-PRINT-RECOMMENDATION.                                        00113000
113100     MOVE WT-CATEGORY(WS-VX) TO WS-VEH-CATEGORY-UC.               00113100
113200     INSPECT WS-VEH-CATEGORY-UC                                   00113200
113300             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00113300
113400     IF WS-VEH-CATEGORY-UC NOT = WS-REC-BEST-CAT-UC               00113400
113500        GO TO 350-EXIT                                            00113500
113600     END-IF.                                                      00113600
113700     PERFORM 120-CHECK-AVAILABILITY THRU 120-EXIT.                00113700
113800     IF WS-VEH-NOT-AVAILABLE                                      00113800
113900        GO TO 350-EXIT                                            00113900
114000     END-IF.                                                      00114000
114100     PERFORM 352-ESTIMATE-OFFER-FEE THRU 352-EXIT.                00114100
114200     IF WS-EST-FEE > WS-REC-AVG-BUDGET                            00114200
114300        GO TO 350-EXIT                                            00114300
114400     END-IF.                                                      00114400
114500     PERFORM 349-PRINT-ONE-OFFER THRU 349-EXIT.                   00114500
114600 350-EXIT.                                                        00114600
114700     EXIT.                                                        00114700
114800*                                                                 00114800
114900* 352-ESTIMATE-OFFER-FEE PRICES WT-VEHICLE-ROW(WS-VX) FOR THE     00114900
115000* WANTED DATE RANGE USING THE SAME FEE-CALCULATOR ARITHMETIC AS   00115000
115100* 205 AND 312 - SHARED BY 348 AND 350 SO A CANDIDATE WITHOUT A    00115100
115200* TARIFF ROW PRICES AS UNAFFORDABLE RATHER THAN BLOWING UP.       00115200
115300 352-ESTIMATE-OFFER-FEE.                                          00115300
115400     MOVE WT-CATEGORY(WS-VX) TO WS-EST-CATEGORY-UC.               00115400
115500     INSPECT WS-EST-CATEGORY-UC                                   00115500
115600             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.         00115600
115700     MOVE 'N' TO WS-EST-TARIFF-FOUND-SW.                          00115700
115800     SET EF-TX TO 1.                                              00115800
115900     PERFORM 215-FIND-TARIFF THRU 215-EXIT                        00115900
116000             VARYING EF-TX FROM 1 BY 1 UNTIL EF-TX > 4.           00116000
116100     IF NOT WS-EST-TARIFF-FOUND                                   00116100
116200        MOVE 999999999.99 TO WS-EST-FEE                           00116200
116300        GO TO 352-EXIT                                            00116300
116400     END-IF.                                                      00116400
116500     CALL 'ECRVALD' USING 'DAYS    ' WS-EST-DUMMY-TODAY           00116500
116600             LK-WANT-START LK-WANT-END SPACES WS-EST-DAYS         00116600
116700             WS-EST-DUMMY-UNTIL WS-EST-DUMMY-FLAG.                00116700
116800     MOVE 0 TO WS-EST-KM.                                         00116800
116900     PERFORM 210-ESTIMATE-FEE THRU 210-EXIT.                      00116900
117000 352-EXIT.                                                        00117000
117100     EXIT.                                                        00117100
117200*                                                                 00117200
117300* 500-OPEN-REPORT-FILE REOPENS THE SHARED REPORT DATASET IN       00117300
117400* EXTEND MODE SO THIS PROGRAM'S OUTPUT APPENDS AFTER WHATEVER     00117400
117500* ECRRPT OR ECRINVC ALREADY WROTE THIS RUN - SAME PATTERN AS      00117500
117600* ECRRPT'S OWN 500-OPEN-REPORT-FILE.                              00117600
117700 500-OPEN-REPORT-FILE.                                            00117700
117800     OPEN EXTEND REPORT-FILE.                                     00117800
117900     IF NOT (WS-RPT-STATUS = '00' OR WS-RPT-STATUS = '97')        00117900
118000        OPEN OUTPUT REPORT-FILE                                   00118000
118100     END-IF.                                                      00118100
118200 500-EXIT.                                                        00118200
118300     EXIT.                                                        00118300
