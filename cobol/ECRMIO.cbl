000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECORIDE FLEET SYSTEMS          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ECRMIO                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Dias Perera                                        00000700
000800*                                                                 00000800
000900* RENTAL-MASTER-IO.  LOADS THE VEHICLES, CUSTOMERS AND BOOKINGS   00000900
001000* FILES INTO THE IN-MEMORY TABLES DEFINED IN ECRTABC, SCREENS     00001000
001100* EVERY BOOKING FOR A KNOWN CUSTOMER AND VEHICLE, AND REWRITES    00001100
001200* THE THREE FILES IN TABLE ORDER ON THE SAVE PASS.                00001200
001300*                                                                 00001300
001400* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS -   00001400
001500* THIS IS A DELIBERATE CARRYOVER FROM SAM3ABND, THE DEBUGGING     00001500
001600* LAB PROGRAM THIS WAS BUILT FROM; LEFT IN FOR THE SAME REASON.   00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* CHANGE ACTIVITY -                                               00001900
002000*   04/02/24  RDP  CR2024-0091  ORIGINAL PROGRAM.                 00002000
002100*   04/29/24  RDP  CR2024-0095  ADDED THE DEFAULT-FLEET SEED -    00002100
002200*                A CLEAN COLOMBO-PILOT RUN HAD NO VEHICLES FILE   00002200
002300*                YET AND THE BATCH WAS ABENDING ON OPEN.          00002300
002400*   07/03/24  RDP  CR2024-0148  BOOKING REJECTION MESSAGES NOW    00002400
002500*                WRITTEN TO SYSOUT INSTEAD OF JUST COUNTED - AUDIT00002500
002600*                WANTED TO SEE WHICH BOOKING IDS WERE DROPPED.    00002600
002700*   10/22/24  RDP  CR2024-0219  RESERVED/AVAILABLE FLIP MOVED     00002700
002800*                HERE FROM ECRMAIN SO IT HAPPENS AS EACH BOOKING  00002800
002900*                IS ACCEPTED, NOT AFTER THE WHOLE FILE IS READ.   00002900
003000*   01/09/25  SPW  CR2025-0031  A DELETED BOOKING LEFT ITS VEHICLE00003000
003100*                SHOWING Reserved FOREVER SINCE NOTHING SET IT    00003100
003200*                BACK.  LOAD NOW RELEASES ANY Reserved VEHICLE NO 00003200
003300*                LONGER CLAIMED BY A BOOKING ON THIS RUN'S FILE.  00003300
003400***************************************************************** 00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.    ECRMIO.                                           00003600
003700 AUTHOR.        R. DIAS PERERA.                                   00003700
003800 INSTALLATION.  ECORIDE FLEET SYSTEMS - COLOMBO DATA CENTER.      00003800
003900 DATE-WRITTEN.  04/02/24.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.      NON-CONFIDENTIAL.                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-390.                                        00004400
004500 OBJECT-COMPUTER. IBM-390.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000     SELECT VEHICLE-FILE ASSIGN TO VEHICLES                       00005000
005100         ORGANIZATION IS LINE SEQUENTIAL                          00005100
005200         FILE STATUS IS WS-VEH-STATUS.                            00005200
005300     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMRS                      00005300
005400         ORGANIZATION IS LINE SEQUENTIAL                          00005400
005500         FILE STATUS IS WS-CUS-STATUS.                            00005500
005600     SELECT BOOKING-FILE ASSIGN TO BOOKINGS                       00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         FILE STATUS IS WS-BKG-STATUS.                            00005800
005900*                                                                 00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200 FD  VEHICLE-FILE                                                 00006200
006300     RECORDING MODE IS F.                                         00006300
006400     COPY ECRVEHC REPLACING ==:TAG:== BY ==FV==.                  00006400
006500 01  FV-VEHICLE-REC-ALT REDEFINES FV-VEHICLE-REC.                 00006500
006600     05  FV-ALT-CAR-PREFIX          PIC X(01).                    00006600
006700     05  FV-ALT-CAR-NUMBER          PIC X(05).                    00006700
006800     05  FILLER                     PIC X(62).                    00006800
006900 FD  CUSTOMER-FILE                                                00006900
007000     RECORDING MODE IS F.                                         00007000
007100     COPY ECRCUSC REPLACING ==:TAG:== BY ==FC==.                  00007100
007200 01  FC-CUSTOMER-REC-ALT REDEFINES FC-CUSTOMER-REC.               00007200
007300     05  FILLER                     PIC X(49).                    00007300
007400     05  FC-ALT-AREA-CODE           PIC X(03).                    00007400
007500     05  FC-ALT-LOCAL-NUMBER        PIC X(09).                    00007500
007600     05  FILLER                     PIC X(19).                    00007600
007700 FD  BOOKING-FILE                                                 00007700
007800     RECORDING MODE IS F.                                         00007800
007900     COPY ECRBKGC REPLACING ==:TAG:== BY ==FB==.                  00007900
008000 01  FB-BOOKING-REC-ALT REDEFINES FB-BOOKING-REC.                 00008000
008100     05  FILLER                     PIC X(26).                    00008100
008200     05  FB-ALT-START-CC            PIC 9(02).                    00008200
008300     05  FB-ALT-START-YY            PIC 9(02).                    00008300
008400     05  FB-ALT-START-MM            PIC 9(02).                    00008400
008500     05  FB-ALT-START-DD            PIC 9(02).                    00008500
008600     05  FB-ALT-END-CC              PIC 9(02).                    00008600
008700     05  FB-ALT-END-YY              PIC 9(02).                    00008700
008800     05  FB-ALT-END-MM              PIC 9(02).                    00008800
008900     05  FB-ALT-END-DD              PIC 9(02).                    00008900
009000     05  FILLER                     PIC X(06).                    00009000
009100*                                                                 00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300 01  WS-FIELDS.                                                   00009300
009400     05  WS-VEH-STATUS               PIC X(02) VALUE SPACES.      00009400
009500         88  WS-VEH-OK               VALUE '00'.                  00009500
009600         88  WS-VEH-EOF              VALUE '10'.                  00009600
009700     05  WS-CUS-STATUS               PIC X(02) VALUE SPACES.      00009700
009800         88  WS-CUS-OK               VALUE '00'.                  00009800
009900         88  WS-CUS-EOF              VALUE '10'.                  00009900
010000     05  WS-BKG-STATUS               PIC X(02) VALUE SPACES.      00010000
010100         88  WS-BKG-OK               VALUE '00'.                  00010100
010200         88  WS-BKG-EOF              VALUE '10'.                  00010200
010300     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.         00010300
010400         88  WS-CUST-FOUND           VALUE 'Y'.                   00010400
010500     05  WS-VEH-FOUND-SW             PIC X(01) VALUE 'N'.         00010500
010600         88  WS-VEH-FOUND            VALUE 'Y'.                   00010600
010700     05  WS-VEH-CLAIMED-SW          PIC X(01) VALUE 'N'.          00010700
010800         88  WS-VEH-CLAIMED          VALUE 'Y'.                   00010800
010900         88  WS-VEH-NOT-CLAIMED      VALUE 'N'.                   00010900
011000     05  WS-SEARCH-SUB               PIC S9(05) COMP VALUE 0.     00011000
011100     05  WS-REJECT-MSG               PIC X(60) VALUE SPACES.      00011100
011200     05  FILLER                      PIC X(04) VALUE SPACES.      00011200
011300*                                                                 00011300
011400 LINKAGE SECTION.                                                 00011400
011500 01  LK-MODE                         PIC X(08).                   00011500
011600 01  LK-TODAY                        PIC 9(08).                   00011600
011700 01  LK-RETURN-CD                    PIC S9(04) COMP.             00011700
011800 01  LK-VEHICLE-COUNT                PIC S9(05) COMP.             00011800
011900 01  LK-CUSTOMER-COUNT               PIC S9(05) COMP.             00011900
012000 01  LK-BOOKING-COUNT                PIC S9(05) COMP.             00012000
012100     COPY ECRTABC.                                                00012100
012200*                                                                 00012200
012300 PROCEDURE DIVISION USING LK-MODE LK-TODAY                        00012300
012400         LK-VEHICLE-COUNT WS-VEHICLE-TABLE                        00012400
012500         LK-CUSTOMER-COUNT WS-CUSTOMER-TABLE                      00012500
012600         LK-BOOKING-COUNT WS-BOOKING-TABLE                        00012600
012700         LK-RETURN-CD.                                            00012700
012800***************************************************************** 00012800
012900 000-MAIN.                                                        00012900
013000     MOVE 0 TO LK-RETURN-CD.                                      00013000
013100     IF LK-MODE = 'LOAD    '                                      00013100
013200        PERFORM 100-LOAD-VEHICLES  THRU 100-EXIT                  00013200
013300        PERFORM 200-LOAD-CUSTOMERS THRU 200-EXIT                  00013300
013400        PERFORM 300-LOAD-BOOKINGS  THRU 300-EXIT                  00013400
013500     ELSE                                                         00013500
013600        PERFORM 500-SAVE-VEHICLES  THRU 500-EXIT                  00013600
013700        PERFORM 600-SAVE-CUSTOMERS THRU 600-EXIT                  00013700
013800        PERFORM 700-SAVE-BOOKINGS  THRU 700-EXIT                  00013800
013900     END-IF.                                                      00013900
014000     GOBACK.                                                      00014000
014100*                                                                 00014100
014200 100-LOAD-VEHICLES.                                               00014200
014300     MOVE 0 TO LK-VEHICLE-COUNT.                                  00014300
014400     OPEN INPUT VEHICLE-FILE.                                     00014400
014500     IF NOT WS-VEH-OK                                             00014500
014600        PERFORM 150-SEED-DEFAULT-FLEET THRU 150-EXIT              00014600
014700        GO TO 100-EXIT                                            00014700
014800     END-IF.                                                      00014800
014900     PERFORM 110-READ-ONE-VEHICLE THRU 110-EXIT                   00014900
015000             UNTIL WS-VEH-EOF.                                    00015000
015100     CLOSE VEHICLE-FILE.                                          00015100
015200     IF LK-VEHICLE-COUNT = 0                                      00015200
015300        PERFORM 150-SEED-DEFAULT-FLEET THRU 150-EXIT              00015300
015400     END-IF.                                                      00015400
015500 100-EXIT.                                                        00015500
015600     EXIT.                                                        00015600
015700*                                                                 00015700
015800 110-READ-ONE-VEHICLE.                                            00015800
015900     READ VEHICLE-FILE INTO FV-VEHICLE-REC                        00015900
016000        AT END SET WS-VEH-EOF TO TRUE                             00016000
016100     END-READ.                                                    00016100
016200     IF NOT WS-VEH-EOF                                            00016200
016300        IF FV-CAR-ID = SPACES                                     00016300
016400           CONTINUE                                               00016400
016500        ELSE                                                      00016500
016600           ADD 1 TO LK-VEHICLE-COUNT                              00016600
016700           SET WT-VX TO LK-VEHICLE-COUNT                          00016700
016800           MOVE FV-VEHICLE-REC TO WT-VEHICLE-REC(WT-VX)           00016800
016900        END-IF                                                    00016900
017000     END-IF.                                                      00017000
017100 110-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400 150-SEED-DEFAULT-FLEET.                                          00017400
017500     MOVE 3 TO LK-VEHICLE-COUNT.                                  00017500
017600     MOVE 'V001  '         TO WT-CAR-ID(1).                       00017600
017700     MOVE 'Toyota Aqua'    TO WT-MODEL(1).                        00017700
017800     MOVE 'Hybrid'         TO WT-CATEGORY(1).                     00017800
017900     MOVE 7500.00          TO WT-DAILY-RENTAL-PRICE(1).           00017900
018000     MOVE 'Available'      TO WT-AVAILABILITY-STATUS(1).          00018000
018100     MOVE 'V002  '         TO WT-CAR-ID(2).                       00018100
018200     MOVE 'Nissan Leaf'    TO WT-MODEL(2).                        00018200
018300     MOVE 'Electric'       TO WT-CATEGORY(2).                     00018300
018400     MOVE 10000.00         TO WT-DAILY-RENTAL-PRICE(2).           00018400
018500     MOVE 'Available'      TO WT-AVAILABILITY-STATUS(2).          00018500
018600     MOVE 'V003  '         TO WT-CAR-ID(3).                       00018600
018700     MOVE 'BMW X5'         TO WT-MODEL(3).                        00018700
018800     MOVE 'Luxury SUV'     TO WT-CATEGORY(3).                     00018800
018900     MOVE 15000.00         TO WT-DAILY-RENTAL-PRICE(3).           00018900
019000     MOVE 'Available'      TO WT-AVAILABILITY-STATUS(3).          00019000
019100 150-EXIT.                                                        00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400 200-LOAD-CUSTOMERS.                                              00019400
019500     MOVE 0 TO LK-CUSTOMER-COUNT.                                 00019500
019600     OPEN INPUT CUSTOMER-FILE.                                    00019600
019700     IF NOT WS-CUS-OK                                             00019700
019800        GO TO 200-EXIT                                            00019800
019900     END-IF.                                                      00019900
020000     PERFORM 210-READ-ONE-CUSTOMER THRU 210-EXIT                  00020000
020100             UNTIL WS-CUS-EOF.                                    00020100
020200     CLOSE CUSTOMER-FILE.                                         00020200
020300 200-EXIT.                                                        00020300
020400     EXIT.                                                        00020400
020500*                                                                 00020500
020600 210-READ-ONE-CUSTOMER.                                           00020600
020700     READ CUSTOMER-FILE INTO FC-CUSTOMER-REC                      00020700
020800        AT END SET WS-CUS-EOF TO TRUE                             00020800
020900     END-READ.                                                    00020900
021000     IF NOT WS-CUS-EOF                                            00021000
021100        IF FC-NIC-OR-PASSPORT = SPACES                            00021100
021200           CONTINUE                                               00021200
021300        ELSE                                                      00021300
021400           ADD 1 TO LK-CUSTOMER-COUNT                             00021400
021500           SET WC-CX TO LK-CUSTOMER-COUNT                         00021500
021600           MOVE FC-CUSTOMER-REC TO WC-CUSTOMER-REC(WC-CX)         00021600
021700        END-IF                                                    00021700
021800     END-IF.                                                      00021800
021900 210-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100*                                                                 00022100
022200 300-LOAD-BOOKINGS.                                               00022200
022300     MOVE 0 TO LK-BOOKING-COUNT.                                  00022300
022400     OPEN INPUT BOOKING-FILE.                                     00022400
022500     IF NOT WS-BKG-OK                                             00022500
022600        GO TO 300-EXIT                                            00022600
022700     END-IF.                                                      00022700
022800     PERFORM 310-READ-ONE-BOOKING THRU 310-EXIT                   00022800
022900             UNTIL WS-BKG-EOF.                                    00022900
023000     CLOSE BOOKING-FILE.                                          00023000
023100     PERFORM 350-RELEASE-ONE-VEHICLE THRU 350-EXIT                00023100
023200             VARYING WT-VX FROM 1 BY 1 UNTIL WT-VX >              00023200
023300            LK-VEHICLE-COUNT.                                     00023300
023400 300-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600*                                                                 00023600
023700 310-READ-ONE-BOOKING.                                            00023700
023800     READ BOOKING-FILE INTO FB-BOOKING-REC                        00023800
023900        AT END SET WS-BKG-EOF TO TRUE                             00023900
024000     END-READ.                                                    00024000
024100     IF WS-BKG-EOF                                                00024100
024200        GO TO 310-EXIT                                            00024200
024300     END-IF.                                                      00024300
024400     IF FB-BOOKING-ID = SPACES                                    00024400
024500        GO TO 310-EXIT                                            00024500
024600     END-IF.                                                      00024600
024700     PERFORM 320-FIND-CUSTOMER THRU 320-EXIT.                     00024700
024800     PERFORM 330-FIND-VEHICLE  THRU 330-EXIT.                     00024800
024900     IF NOT WS-CUST-FOUND OR NOT WS-VEH-FOUND                     00024900
025000        STRING 'Skipping booking ' DELIMITED BY SIZE              00025000
025100               FB-BOOKING-ID DELIMITED BY SPACE                   00025100
025200               ' (missing customer/vehicle).' DELIMITED BY SIZE   00025200
025300               INTO WS-REJECT-MSG                                 00025300
025400        DISPLAY WS-REJECT-MSG                                     00025400
025500        GO TO 310-EXIT                                            00025500
025600     END-IF.                                                      00025600
025700     IF NOT FB-START-DATE NUMERIC OR NOT FB-END-DATE NUMERIC      00025700
025800        OR FB-ALT-START-MM > 12 OR FB-ALT-START-MM < 1            00025800
025900        OR FB-ALT-START-DD > 31 OR FB-ALT-START-DD < 1            00025900
026000        OR FB-ALT-END-MM   > 12 OR FB-ALT-END-MM   < 1            00026000
026100        OR FB-ALT-END-DD   > 31 OR FB-ALT-END-DD   < 1            00026100
026200        STRING 'Skipping booking ' DELIMITED BY SIZE              00026200
026300               FB-BOOKING-ID DELIMITED BY SPACE                   00026300
026400               ' due to bad dates.' DELIMITED BY SIZE             00026400
026500               INTO WS-REJECT-MSG                                 00026500
026600        DISPLAY WS-REJECT-MSG                                     00026600
026700        GO TO 310-EXIT                                            00026700
026800     END-IF.                                                      00026800
026900     ADD 1 TO LK-BOOKING-COUNT.                                   00026900
027000     SET WB-BX TO LK-BOOKING-COUNT.                               00027000
027100     MOVE FB-BOOKING-REC TO WB-BOOKING-REC(WB-BX).                00027100
027200     PERFORM 340-MARK-RESERVED THRU 340-EXIT.                     00027200
027300 310-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500*                                                                 00027500
027600 320-FIND-CUSTOMER.                                               00027600
027700     MOVE 'N' TO WS-CUST-FOUND-SW.                                00027700
027800     MOVE 0 TO WS-SEARCH-SUB.                                     00027800
027900     PERFORM 322-TEST-ONE-CUSTOMER THRU 322-EXIT                  00027900
028000             VARYING WS-SEARCH-SUB FROM 1 BY 1                    00028000
028100             UNTIL WS-SEARCH-SUB > LK-CUSTOMER-COUNT.             00028100
028200 320-EXIT.                                                        00028200
028300     EXIT.                                                        00028300
028400*                                                                 00028400
028500 322-TEST-ONE-CUSTOMER.                                           00028500
028600     IF WC-NIC-OR-PASSPORT(WS-SEARCH-SUB) = FB-CUSTOMER-NIC       00028600
028700        SET WS-CUST-FOUND TO TRUE                                 00028700
028800     END-IF.                                                      00028800
028900 322-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200 330-FIND-VEHICLE.                                                00029200
029300     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00029300
029400     MOVE 0 TO WS-SEARCH-SUB.                                     00029400
029500     PERFORM 332-TEST-ONE-VEHICLE THRU 332-EXIT                   00029500
029600             VARYING WS-SEARCH-SUB FROM 1 BY 1                    00029600
029700             UNTIL WS-SEARCH-SUB > LK-VEHICLE-COUNT.              00029700
029800 330-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000*                                                                 00030000
030100 332-TEST-ONE-VEHICLE.                                            00030100
030200     IF WT-CAR-ID(WS-SEARCH-SUB) = FB-VEHICLE-ID                  00030200
030300        SET WS-VEH-FOUND TO TRUE                                  00030300
030400        SET WT-VX TO WS-SEARCH-SUB                                00030400
030500     END-IF.                                                      00030500
030600 332-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 340-MARK-RESERVED.                                               00030900
031000     MOVE 'Reserved         ' TO WT-AVAILABILITY-STATUS(WT-VX).   00031000
031100 340-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300*                                                                 00031300
031400* 350-RELEASE-ONE-VEHICLE IS THE OTHER HALF OF RULE 6 - A VEHICLE 00031400
031500* LEFT SHOWING Reserved FROM A BOOKING THAT HAS SINCE BEEN        00031500
031600* DELETED (ITS ROW IS SIMPLY NO LONGER ON THIS RUN'S BOOKINGS     00031600
031700* FILE) GOES BACK TO Available THE MOMENT NO BOOKING ON FILE      00031700
031800* STILL CLAIMS IT.                                                00031800
031900 350-RELEASE-ONE-VEHICLE.                                         00031900
032000     IF WT-AVAILABILITY-STATUS(WT-VX) NOT = 'Reserved         '   00032000
032100        GO TO 350-EXIT                                            00032100
032200     END-IF.                                                      00032200
032300     SET WS-VEH-NOT-CLAIMED TO TRUE.                              00032300
032400     PERFORM 352-TEST-ONE-CLAIM THRU 352-EXIT                     00032400
032500             VARYING WB-BX FROM 1 BY 1 UNTIL WB-BX >              00032500
032600            LK-BOOKING-COUNT OR WS-VEH-CLAIMED.                   00032600
032700     IF WS-VEH-NOT-CLAIMED                                        00032700
032800        MOVE 'Available        ' TO WT-AVAILABILITY-STATUS(WT-VX) 00032800
032900     END-IF.                                                      00032900
033000 350-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 352-TEST-ONE-CLAIM.                                              00033300
033400     IF WB-VEHICLE-ID(WB-BX) = WT-CAR-ID(WT-VX)                   00033400
033500        SET WS-VEH-CLAIMED TO TRUE                                00033500
033600     END-IF.                                                      00033600
033700 352-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000*                                                                 00034000
034100 500-SAVE-VEHICLES.                                               00034100
034200     OPEN OUTPUT VEHICLE-FILE.                                    00034200
034300     PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT                  00034300
034400             VARYING WT-VX FROM 1 BY 1                            00034400
034500             UNTIL WT-VX > LK-VEHICLE-COUNT.                      00034500
034600     CLOSE VEHICLE-FILE.                                          00034600
034700 500-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900*                                                                 00034900
035000 510-WRITE-ONE-VEHICLE.                                           00035000
035100     MOVE WT-VEHICLE-REC(WT-VX) TO FV-VEHICLE-REC.                00035100
035200     WRITE FV-VEHICLE-REC.                                        00035200
035300 510-EXIT.                                                        00035300
035400     EXIT.                                                        00035400
035500*                                                                 00035500
035600 600-SAVE-CUSTOMERS.                                              00035600
035700     OPEN OUTPUT CUSTOMER-FILE.                                   00035700
035800     PERFORM 610-WRITE-ONE-CUSTOMER THRU 610-EXIT                 00035800
035900             VARYING WC-CX FROM 1 BY 1                            00035900
036000             UNTIL WC-CX > LK-CUSTOMER-COUNT.                     00036000
036100     CLOSE CUSTOMER-FILE.                                         00036100
036200 600-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500 610-WRITE-ONE-CUSTOMER.                                          00036500
036600     MOVE WC-CUSTOMER-REC(WC-CX) TO FC-CUSTOMER-REC.              00036600
036700     WRITE FC-CUSTOMER-REC.                                       00036700
036800 610-EXIT.                                                        00036800
036900     EXIT.                                                        00036900
037000*                                                                 00037000
037100 700-SAVE-BOOKINGS.                                               00037100
037200     OPEN OUTPUT BOOKING-FILE.                                    00037200
037300     PERFORM 710-WRITE-ONE-BOOKING THRU 710-EXIT                  00037300
037400             VARYING WB-BX FROM 1 BY 1                            00037400
037500             UNTIL WB-BX > LK-BOOKING-COUNT.                      00037500
037600     CLOSE BOOKING-FILE.                                          00037600
037700 700-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900*                                                                 00037900
038000 710-WRITE-ONE-BOOKING.                                           00038000
038100     MOVE WB-BOOKING-REC(WB-BX) TO FB-BOOKING-REC.                00038100
038200     WRITE FB-BOOKING-REC.                                        00038200
038300 710-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
