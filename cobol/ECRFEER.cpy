000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRFEER                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide fee-result work area and the      *00000500
000600*     FEE-CALCULATOR 4-category tariff table.                     00000600
000700*                                                                *00000700
000800*   FUNCTION = ECRFEER-REC HOLDS ONE BOOKING'S PRICING BREAKDOWN.*00000800
000900*     ECR-TARIFF-TABLE HOLDS THE STANDARD (NON-EXTENDED) RATE     00000900
001000*     CARD, LOADED BY REDEFINING A BLOCK OF VALUE'D FILLERS SO    00001000
001100*     THE RATES ARE VISIBLE AS DATA, NOT BURIED IN PROCEDURAL     00001100
001200*     MOVE STATEMENTS.  BOTH GROUPS ARE COPYd INTO ECRFEEC,       00001200
001300*     ECRRPT AND ECRSRCH SO THE FEE RULES LIVE IN ONE PLACE.      00001300
001400*                                                                *00001400
001500*   CHANGE ACTIVITY -                                             00001500
001600*     04/09/24  RDP  CR2024-0097  ORIGINAL COPYBOOK.              00001600
001700*     07/22/24  RDP  CR2024-0151  TAX-RATE AND EXTRA-KM-RATE      00001700
001800*                    MOVED INTO THE TABLE - WERE HARD-CODED IN    00001800
001900*                    ECRFEEC AND DRIFTED FROM THE RATE CARD       00001900
002000*                    TWICE LAST QUARTER.                          00002000
002100******************************************************************00002100
002200 01  EF-FEE-RESULT.                                               00002200
002300     05  EF-BASE-PRICE               PIC S9(9)V99 COMP-3.         00002300
002400     05  EF-DISCOUNT-AMOUNT          PIC S9(9)V99 COMP-3.         00002400
002500     05  EF-EXTRA-KM-CHARGE          PIC S9(9)V99 COMP-3.         00002500
002600     05  EF-TAX-AMOUNT               PIC S9(9)V99 COMP-3.         00002600
002700     05  EF-DEPOSIT-AMOUNT           PIC S9(7)V99 COMP-3.         00002700
002800     05  EF-TOTAL-AMOUNT             PIC S9(9)V99 COMP-3.         00002800
002900     05  FILLER                      PIC X(01).                   00002900
003000*                                                                 00003000
003100 01  EF-DEPOSIT-CONSTANT             PIC S9(7)V99 COMP-3          00003100
003200                                     VALUE 5000.00.               00003200
003300*                                                                 00003300
003400 01  ECR-TARIFF-INIT.                                             00003400
003500     05  FILLER.                                                  00003500
003600         10  FILLER PIC X(15)        VALUE 'Compact Petrol'.      00003600
003700         10  FILLER PIC S9(7)V99 COMP-3 VALUE 5000.00.            00003700
003800         10  FILLER PIC S9(5)    COMP-3 VALUE 100.                00003800
003900         10  FILLER PIC S9(5)V99 COMP-3 VALUE 50.00.              00003900
004000         10  FILLER PIC S9(3)V99 COMP-3 VALUE 10.00.              00004000
004100     05  FILLER.                                                  00004100
004200         10  FILLER PIC X(15)        VALUE 'Hybrid'.              00004200
004300         10  FILLER PIC S9(7)V99 COMP-3 VALUE 7500.00.            00004300
004400         10  FILLER PIC S9(5)    COMP-3 VALUE 150.                00004400
004500         10  FILLER PIC S9(5)V99 COMP-3 VALUE 60.00.              00004500
004600         10  FILLER PIC S9(3)V99 COMP-3 VALUE 12.00.              00004600
004700     05  FILLER.                                                  00004700
004800         10  FILLER PIC X(15)        VALUE 'Electric'.            00004800
004900         10  FILLER PIC S9(7)V99 COMP-3 VALUE 10000.00.           00004900
005000         10  FILLER PIC S9(5)    COMP-3 VALUE 200.                00005000
005100         10  FILLER PIC S9(5)V99 COMP-3 VALUE 40.00.              00005100
005200         10  FILLER PIC S9(3)V99 COMP-3 VALUE 8.00.               00005200
005300     05  FILLER.                                                  00005300
005400         10  FILLER PIC X(15)        VALUE 'Luxury SUV'.          00005400
005500         10  FILLER PIC S9(7)V99 COMP-3 VALUE 15000.00.           00005500
005600         10  FILLER PIC S9(5)    COMP-3 VALUE 250.                00005600
005700         10  FILLER PIC S9(5)V99 COMP-3 VALUE 75.00.              00005700
005800         10  FILLER PIC S9(3)V99 COMP-3 VALUE 15.00.              00005800
005900*                                                                 00005900
006000 01  ECR-TARIFF-TABLE REDEFINES ECR-TARIFF-INIT.                  00006000
006100     05  ECR-TARIFF-ROW OCCURS 4 TIMES INDEXED BY EF-TX.          00006100
006200         10  ECR-TARIFF-CATEGORY     PIC X(15).                   00006200
006300         10  ECR-TARIFF-DAILY-RATE   PIC S9(7)V99 COMP-3.         00006300
006400         10  ECR-TARIFF-FREE-KM-DAY  PIC S9(5)    COMP-3.         00006400
006500         10  ECR-TARIFF-EXTRA-KM-RTE PIC S9(5)V99 COMP-3.         00006500
006600         10  ECR-TARIFF-TAX-PCT      PIC S9(3)V99 COMP-3.         00006600
