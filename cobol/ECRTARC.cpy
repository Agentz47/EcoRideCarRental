000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRTARC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide extended (7-category) tariff       00000500
000600*     table used only by the INVOICE generator, ECRINVC.         *00000600
000700*                                                                *00000700
000800*   FUNCTION = SAME SHAPE AS THE 4-ROW ECR-TARIFF-TABLE IN        00000800
000900*     ECRFEER, BUT WITH THREE MORE CATEGORIES (RACING, OFF ROAD  *00000900
001000*     SUV, SUPER LUXURY) AND A FLAT (NOT PER-DAY) FREE-KM         00001000
001100*     ALLOWANCE - THIS IS THE OLDER, PRE-FEE-CALCULATOR TARIFF    00001100
001200*     THAT MARKETING STILL WANTS ON THE PRINTED INVOICE.          00001200
001300*                                                                *00001300
001400*   CHANGE ACTIVITY -                                             00001400
001500*     05/03/24  RDP  CR2024-0102  ORIGINAL COPYBOOK.              00001500
001600*     10/11/24  RDP  CR2024-0210  ADDED THE THREE EXTENDED-FLEET  00001600
001700*                    CATEGORIES WHEN THE RACING AND OFF-ROAD SUV  00001700
001800*                    PILOT WENT LIVE.                             00001800
001900******************************************************************00001900
002000 01  ECR-XTARIFF-INIT.                                            00002000
002100     05  FILLER.                                                  00002100
002200         10  FILLER PIC X(15)        VALUE 'Compact Petrol'.      00002200
002300         10  FILLER PIC S9(7)V99 COMP-3 VALUE 5000.00.            00002300
002400         10  FILLER PIC S9(5)    COMP-3 VALUE 100.                00002400
002500         10  FILLER PIC S9(5)V99 COMP-3 VALUE 50.00.              00002500
002600         10  FILLER PIC S9(3)V99 COMP-3 VALUE 10.00.              00002600
002700     05  FILLER.                                                  00002700
002800         10  FILLER PIC X(15)        VALUE 'Hybrid'.              00002800
002900         10  FILLER PIC S9(7)V99 COMP-3 VALUE 7500.00.            00002900
003000         10  FILLER PIC S9(5)    COMP-3 VALUE 150.                00003000
003100         10  FILLER PIC S9(5)V99 COMP-3 VALUE 60.00.              00003100
003200         10  FILLER PIC S9(3)V99 COMP-3 VALUE 12.00.              00003200
003300     05  FILLER.                                                  00003300
003400         10  FILLER PIC X(15)        VALUE 'Electric'.            00003400
003500         10  FILLER PIC S9(7)V99 COMP-3 VALUE 10000.00.           00003500
003600         10  FILLER PIC S9(5)    COMP-3 VALUE 200.                00003600
003700         10  FILLER PIC S9(5)V99 COMP-3 VALUE 40.00.              00003700
003800         10  FILLER PIC S9(3)V99 COMP-3 VALUE 8.00.               00003800
003900     05  FILLER.                                                  00003900
004000         10  FILLER PIC X(15)        VALUE 'Luxury SUV'.          00004000
004100         10  FILLER PIC S9(7)V99 COMP-3 VALUE 15000.00.           00004100
004200         10  FILLER PIC S9(5)    COMP-3 VALUE 250.                00004200
004300         10  FILLER PIC S9(5)V99 COMP-3 VALUE 75.00.              00004300
004400         10  FILLER PIC S9(3)V99 COMP-3 VALUE 15.00.              00004400
004500     05  FILLER.                                                  00004500
004600         10  FILLER PIC X(15)        VALUE 'Racing'.              00004600
004700         10  FILLER PIC S9(7)V99 COMP-3 VALUE 25000.00.           00004700
004800         10  FILLER PIC S9(5)    COMP-3 VALUE 250.                00004800
004900         10  FILLER PIC S9(5)V99 COMP-3 VALUE 75.00.              00004900
005000         10  FILLER PIC S9(3)V99 COMP-3 VALUE 15.00.              00005000
005100     05  FILLER.                                                  00005100
005200         10  FILLER PIC X(15)        VALUE 'Off road SUV'.        00005200
005300         10  FILLER PIC S9(7)V99 COMP-3 VALUE 20000.00.           00005300
005400         10  FILLER PIC S9(5)    COMP-3 VALUE 250.                00005400
005500         10  FILLER PIC S9(5)V99 COMP-3 VALUE 75.00.              00005500
005600         10  FILLER PIC S9(3)V99 COMP-3 VALUE 15.00.              00005600
005700     05  FILLER.                                                  00005700
005800         10  FILLER PIC X(15)        VALUE 'Super luxury'.        00005800
005900         10  FILLER PIC S9(7)V99 COMP-3 VALUE 35000.00.           00005900
006000         10  FILLER PIC S9(5)    COMP-3 VALUE 250.                00006000
006100         10  FILLER PIC S9(5)V99 COMP-3 VALUE 75.00.              00006100
006200         10  FILLER PIC S9(3)V99 COMP-3 VALUE 15.00.              00006200
006300*                                                                 00006300
006400 01  ECR-XTARIFF-TABLE REDEFINES ECR-XTARIFF-INIT.                00006400
006500     05  ECR-XTARIFF-ROW OCCURS 7 TIMES INDEXED BY EI-TX.         00006500
006600         10  ECR-XTARIFF-CATEGORY    PIC X(15).                   00006600
006700         10  ECR-XTARIFF-DAILY-RATE  PIC S9(7)V99 COMP-3.         00006700
006800         10  ECR-XTARIFF-FREE-KM     PIC S9(5)    COMP-3.         00006800
006900         10  ECR-XTARIFF-EXTRA-KM-RT PIC S9(5)V99 COMP-3.         00006900
007000         10  ECR-XTARIFF-TAX-PCT     PIC S9(3)V99 COMP-3.         00007000
