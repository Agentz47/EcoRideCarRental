000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRCANC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide best-match candidate list -       *00000500
000600*     the LINKAGE shape shared by ECRSRCH (builds the list) and  *00000600
000700*     ECRSORT (ranks it).                                        *00000700
000800*                                                                *00000800
000900*   FUNCTION = ONE ROW PER AVAILABLE VEHICLE ECRSRCH FOUND FOR    00000900
001000*     THE REQUESTED DATE RANGE.  SN-CATEGORY-MATCH IS 'Y' WHEN    00001000
001100*     THE VEHICLE'S CATEGORY EQUALS THE CONTROL CARD'S REQUESTED  00001100
001200*     CATEGORY, 'N' OTHERWISE - ECRSORT RANKS MATCHES FIRST, THEN 00001200
001300*     BY ASCENDING ESTIMATED COST, WITHOUT KNOWING WHAT A         00001300
001400*     "CATEGORY" IS.  SIZED TO THE SAME 500 ROWS AS THE VEHICLE   00001400
001500*     TABLE IN ECRTABC SINCE A CANDIDATE LIST CAN NEVER EXCEED    00001500
001600*     THE FLEET SIZE.                                             00001600
001700*                                                                *00001700
001800*   CHANGE ACTIVITY -                                             00001800
001900*     08/09/24  RDP  CR2024-0170  ORIGINAL COPYBOOK.              00001900
002000******************************************************************00002000
002100 01  SN-CANDIDATE-COUNT              PIC S9(05) COMP.             00002100
002200 01  SN-CANDIDATE-TABLE.                                          00002200
002300     05  SN-CANDIDATE-ROW OCCURS 1 TO 500 TIMES                   00002300
002400             DEPENDING ON SN-CANDIDATE-COUNT.                     00002400
002500         10  SN-CAND-CAR-ID              PIC X(06).               00002500
002600         10  SN-CAND-CATEGORY-MATCH      PIC X(01).               00002600
002700             88  SN-CAND-IS-MATCH        VALUE 'Y'.               00002700
002800         10  SN-CAND-EST-COST            PIC S9(09)V99 COMP-3.    00002800
