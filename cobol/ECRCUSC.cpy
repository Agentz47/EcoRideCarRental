000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRCUSC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide customer master record layout     *00000500
000600*                                                                *00000600
000700*   FUNCTION = One 01-level per registered renter, keyed by NIC  *00000700
001200*     OR PASSPORT NUMBER.  COPYd WITH THE REPLACING TAG SO THE   *00001200
001300*     SAME LAYOUT SERVES THE FD RECORD AND EVERY WORKING-STORAGE *00001300
001400*     OCCURRENCE OF A CUSTOMER-TABLE ROW.                        *00001400
001500*                                                                *00001500
001600*   CHANGE ACTIVITY -                                            *00001600
001700*     04/02/24  RDP  CR2024-0091  ORIGINAL COPYBOOK.              00001700
001800*     09/14/24  RDP  CR2024-0188  ADDED THE TRAILING RESERVE      00001800
001900*                    BYTE - CONTACT CENTER ASKED FOR ROOM TO      00001900
002000*                    ADD A PREFERRED-CONTACT FLAG LATER.          00002000
002100******************************************************************00002100
002200 01  :TAG:-CUSTOMER-REC.                                          00002200
002300     05  :TAG:-NIC-OR-PASSPORT       PIC X(12).                   00002300
002400     05  :TAG:-CUSTOMER-NAME         PIC X(25).                   00002400
002500     05  :TAG:-CONTACT-NUMBER        PIC X(12).                   00002500
002600     05  :TAG:-EMAIL                 PIC X(30).                   00002600
002700     05  FILLER                      PIC X(01).                   00002700
