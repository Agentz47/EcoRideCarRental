000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME  =  ECRVEHC                                      *00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = EcoRide vehicle master record layout      *00000500
000600*                                                                *00000600
000700*   FUNCTION = One 01-level per fleet vehicle.  COPYd with the   *00000700
000800*     REPLACING tag so the same layout serves the FD record on   *00000800
000900*     the VEHICLES file and every WORKING-STORAGE occurrence of  *00000900
001000*     a vehicle-table row (see :TAG:-VEHICLE-REC below).  THE    *00001000
001100*     PRICE IS CARRIED ZONED (DISPLAY) SINCE VEHICLES IS A       *00001100
001200*     READABLE LINE SEQUENTIAL FILE, NOT A PACKED DATASET.       *00001200
001300*                                                                *00001300
001400*   CHANGE ACTIVITY -                                            *00001400
001500*     04/02/24  RDP  CR2024-0091  ORIGINAL COPYBOOK - FLEET       00001500
001600*                    MASTER FOR THE BATCH REWRITE OF THE OLD      00001600
001700*                    CARD-FILE FLEET REGISTER.                    00001700
001800*     06/18/24  RDP  CR2024-0140  ADDED :TAG:-CATEGORY-PAD SO THE 00001800
001900*                    EXTENDED-TARIFF CATEGORIES (RACING, OFF      00001900
002000*                    ROAD SUV, SUPER LUXURY) FIT WITHOUT A LAYOUT 00002000
002100*                    CHANGE.                                      00002100
002200*     11/05/24  JMK  CR2024-0233  REVIEW NOTE - RECORD RUNS 68    00002200
002300*                    BYTES ON DISK (65 DATA + 3 RESERVE), NOT 65, 00002300
002400*                    ONCE THE PRICE FIELD'S SIGN AND DECIMAL      00002400
002500*                    POSITIONS ARE COUNTED.  LOGGED HERE, NOT     00002500
002600*                    WORTH A DATASET RESIZE.                      00002600
002700******************************************************************00002700
002800 01  :TAG:-VEHICLE-REC.                                           00002800
002900     05  :TAG:-CAR-ID                PIC X(06).                   00002900
003000     05  :TAG:-MODEL                 PIC X(20).                   00003000
003100     05  :TAG:-CATEGORY              PIC X(15).                   00003100
003200     05  :TAG:-DAILY-RENTAL-PRICE    PIC S9(7)V99.                00003200
003300     05  :TAG:-AVAILABILITY-STATUS   PIC X(17).                   00003300
003400     05  FILLER                      PIC X(03).                   00003400
